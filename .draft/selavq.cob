********************************************
*  File-Control Entry - Advisor Listing     *
*      Request Parameters (U6 input)        *
********************************************
* 09/05/95 rdk - Created.
*
    select   ADQ-FILE assign       ADVREQ
             organization line sequential
             status              WS-Adq-File-Status.
*
