******************************************************************
*                                                                *
*              French-Amortization Payment Plan                  *
*                      Generator                                 *
*                                                                *
******************************************************************
*
 identification          division.
*================================
*
 program-id.             ln030.
 author.                 J H Marsh.
 installation.           Meridian Consumer Credit - Data Processing.
 date-written.           14/01/1990.
 date-compiled.
 security.               Confidential - internal use only.
*
*    Remarks.            Builds the month-by-month amortization
*                        schedule for an approved loan.  Calls
*                        ln035 once for the level installment,
*                        then walks the balance down month by
*                        month, absorbing rounding drift into the
*                        final installment.  Called by ln020 when
*                        a decision is Approved.
*
*    Version.            See Prog-Name in WS.
*
*    Called Modules.
*                        ln035.   Monthly installment calculator.
*
*    Files Used.         None - linkage only.
*
*    Error messages used.
*                        None.
*
* Changes:
* 14/01/90 jhm - 1.00 Created.
* 30/09/92 rdk - 1.01 Final installment now absorbs the remaining
*                     balance exactly instead of rounding the
*                     last interest figure up against it - two
*                     large loans were closing a cent short.
* 19/11/98 svt - 1.02 Y2K review - no date fields on this plan,
*                     no change required.
* 14/04/03 rdk - 1.03 Table widened to 360 months to cover the
*                     longest secured product on file.
* 19/03/05 rdk - 1.04 Remaining-balance column now rounded to the
*                     cent when written to the schedule table -
*                     it was passing through the unrounded packed
*                     working balance and drifting a cent or two
*                     ahead of the principal/interest columns on
*                     loans that ran long.  Closing trace row
*                     updated to match.
*
*
*************************************************************************
*
* Proprietary Notice.
* *******************
*
* This program is part of the Meridian Consumer Credit loan request
* processing system and is Copyright (c) 1990-2026 Meridian Consumer
* Credit Inc.  For internal use within the Data Processing department
* only.
*
*************************************************************************
*
 environment             division.
*================================
*
 copy "envdiv.cob".
*
 data                    division.
*================================
*
 working-storage section.
*------------------------
 77  prog-name               pic x(16) value "ln030 (1.04)".
*
 01  WS-Data.
     03  WS-Sub              binary-short unsigned value zero.
     03  WS-Balance          pic s9(11)v9(6) comp-3  value zero.
     03  WS-Installment      pic s9(11)v9(6) comp-3  value zero.
     03  WS-Interest         pic s9(11)v99  comp-3  value zero.
     03  WS-Principal-Raw    pic s9(11)v9(6) comp-3  value zero.
     03  WS-Principal-Part   pic s9(11)v99  comp-3  value zero.
     03  WS-Payment          pic s9(11)v99  comp-3  value zero.
*
*    Flat byte view of the month-by-month arithmetic, for the
*    console trace written if the final balance fails to close to
*    exactly zero - a rounding-drift condition the help desk has
*    asked to see the raw packed fields for.
 01  WS-Data-Flat redefines WS-Data.
     03  WS-Data-Bytes       pic x(50).
*
*    Standalone copy of the final month's schedule row, kept so the
*    closing trace line can show it without indexing back into the
*    caller's table after the loop has finished.
 01  WS-Last-Row-Save.
     03  WS-Last-Row-Month       pic 9(3)       comp.
     03  WS-Last-Row-Payment     pic s9(11)v99  comp-3.
     03  WS-Last-Row-Principal   pic s9(11)v99  comp-3.
     03  WS-Last-Row-Interest    pic s9(11)v99  comp-3.
     03  WS-Last-Row-Remain-Bal  pic s9(11)v99  comp-3.
 01  WS-Last-Row-Flat redefines WS-Last-Row-Save.
     03  WS-Last-Row-Bytes       pic x(30).
*
*    One-line audit trace of this call, for the operator's console
*    log.
 01  WS-Trace-Line.
     03  filler                  pic x(6) value "LN030 ".
     03  WS-Trace-Text           pic x(74).
 01  WS-Trace-Line-Flat redefines WS-Trace-Line.
     03  WS-Trace-Flat-Bytes     pic x(80).
*
 linkage section.
*****************
*
 01  LN-Plan-Principal        pic s9(11)v99  comp-3.
 01  LN-Plan-Annual-Rate      pic s9(3)v9(4) comp-3.
 01  LN-Plan-Term             pic 9(3)       comp.
 01  LN-Plan-Count-Out        pic 9(3)       comp.
 01  LN-Plan-Table-Out.
     03  LN-Plan-Line  occurs 360 times
                        indexed by LN-Plan-Ix.
         05  LN-Plan-Out-Month        pic 9(3)       comp.
         05  LN-Plan-Out-Payment      pic s9(11)v99  comp-3.
         05  LN-Plan-Out-Principal    pic s9(11)v99  comp-3.
         05  LN-Plan-Out-Interest     pic s9(11)v99  comp-3.
         05  LN-Plan-Out-Remain-Bal   pic s9(11)v99  comp-3.
*
 procedure division using LN-Plan-Principal
                          LN-Plan-Annual-Rate
                          LN-Plan-Term
                          LN-Plan-Count-Out
                          LN-Plan-Table-Out.
*
 AA000-Main                  section.
*****************************
*
     move     zero      to LN-Plan-Count-Out.
     move     LN-Plan-Principal to WS-Balance.
*
     call     "ln035" using LN-Plan-Principal
                            LN-Plan-Annual-Rate
                            LN-Plan-Term
                            WS-Installment.
*
     perform  BB010-Build-One-Month thru BB010-Exit
              varying WS-Sub from 1 by 1
              until   WS-Sub greater than LN-Plan-Term.
*
     if       WS-Balance not = zero
              string   "drift, balance not zero " delimited by size
                       WS-Data-Bytes delimited by size
                       into WS-Trace-Text
              display  WS-Trace-Flat-Bytes
     end-if.
*
     display  "LN030 final row " WS-Last-Row-Bytes.
*
 AA000-Exit.
     goback.
*
 BB010-Build-One-Month       section.
*************************************
*
     if       LN-Plan-Annual-Rate greater than zero
              compute  WS-Interest rounded =
                       WS-Balance * (LN-Plan-Annual-Rate / 12 / 100)
     else
              move     zero to WS-Interest
     end-if.
*
     if       WS-Sub less than LN-Plan-Term
              compute  WS-Principal-Raw =
                       WS-Installment - WS-Interest
              compute  WS-Principal-Part rounded =
                       WS-Principal-Raw
              compute  WS-Payment rounded =
                       WS-Installment
              subtract WS-Principal-Raw from WS-Balance
     else
*
*             final month - absorb all rounding drift so the
*             schedule closes on exactly zero.
*
              compute  WS-Principal-Part rounded = WS-Balance
              add      WS-Balance WS-Interest giving WS-Payment
                       rounded
              move     zero to WS-Balance
     end-if.
*
     add      1 to LN-Plan-Count-Out.
     set      LN-Plan-Ix to WS-Sub.
     move     WS-Sub            to LN-Plan-Out-Month (LN-Plan-Ix).
     move     WS-Payment        to LN-Plan-Out-Payment (LN-Plan-Ix).
     move     WS-Principal-Part to LN-Plan-Out-Principal (LN-Plan-Ix).
     move     WS-Interest       to LN-Plan-Out-Interest (LN-Plan-Ix).
     compute  LN-Plan-Out-Remain-Bal (LN-Plan-Ix) rounded =
              WS-Balance.
*
     move     WS-Sub            to WS-Last-Row-Month.
     move     WS-Payment        to WS-Last-Row-Payment.
     move     WS-Principal-Part to WS-Last-Row-Principal.
     move     WS-Interest       to WS-Last-Row-Interest.
*
*    19/03/05 rdk - 1.04 Closing trace now mirrors the rounded
*                  balance actually written to the schedule table,
*                  not the unrounded packed working balance - the
*                  two could differ by a cent on long loans and
*                  confused the help desk when chasing drift.
     compute  WS-Last-Row-Remain-Bal rounded = WS-Balance.
*
 BB010-Exit.
     exit     section.
*
