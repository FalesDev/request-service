********************************************
*  File-Control Entry - Status-Update       *
*      Request Transactions (U4 input)      *
********************************************
* 14/01/90 jhm - Created.
*
    select   UPD-FILE assign       STATUPD
             organization line sequential
             status              WS-Upd-File-Status.
*
