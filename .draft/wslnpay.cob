********************************************
*                                          *
*  Record Definition For One Line Of A    *
*      French-Amortization Payment Plan   *
*     Built by ln030, trails the header   *
*     on the Notifications file (U3) or   *
*     returned via linkage (ln030/ln060)  *
********************************************
*  File size 50 bytes.
*
* 14/01/90 jhm - Created.
*
01  LN-Payment-Detail-Record.
    03  LN-Pay-Month           pic 9(3)       comp.
    03  LN-Pay-Payment         pic s9(11)v99  comp-3.
    03  LN-Pay-Principal       pic s9(11)v99  comp-3.
    03  LN-Pay-Interest        pic s9(11)v99  comp-3.
    03  LN-Pay-Remain-Bal      pic s9(11)v99  comp-3.
    03  filler                 pic x(14).
*
