********************************************
*  FD Entry - Advisor Listing Request       *
*      Parameters                           *
********************************************
* 09/05/95 rdk - Created.
*
 fd  ADQ-FILE
     label record is standard.
 copy "wslnadq.cob".
*
