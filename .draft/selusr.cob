********************************************
*  File-Control Entry - Applicant (User)   *
*      Reference File                     *
********************************************
* 14/01/90 jhm - Created.
*
    select   USR-FILE assign       USERFILE
             organization is indexed
             access mode is dynamic
             record key is LN-Usr-Id
             status              WS-Usr-File-Status.
*
