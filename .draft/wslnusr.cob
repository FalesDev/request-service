********************************************
*                                          *
*  Record Definition For Applicant        *
*      (User) Reference File              *
*     Uses LN-Usr-Id as key               *
*     Fed from the identity store, this   *
*     system never updates it.            *
********************************************
*  File size 170 bytes.
*
* 14/01/90 jhm - Created.
* 11/02/96 rdk - LN-Usr-Id-Document widened 14 -> 20 to
*                match the national id document format.
*
01  LN-User-Record.
    03  LN-Usr-Id              pic x(36).
    03  LN-Usr-First-Name      pic x(30).
    03  LN-Usr-Last-Name       pic x(30).
    03  LN-Usr-Email           pic x(50).
    03  LN-Usr-Id-Document     pic x(20).
    03  LN-Usr-Base-Salary     pic s9(11)v99  comp-3.
    03  filler                 pic x(17).
*
