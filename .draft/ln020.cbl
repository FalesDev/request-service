******************************************************************
*                                                                *
*                Credit-Analysis Decision Processor               *
*                                                                *
******************************************************************
*
 identification          division.
*================================
*
 program-id.             ln020.
 author.                 J H Marsh.
 installation.           Meridian Consumer Credit - Data Processing.
 date-written.           14/01/1990.
 date-compiled.
 security.               Confidential - internal use only.
*
*    Remarks.            Reads the Credit-Analysis Decision
*                        Messages, posts each decision to the
*                        Application Master and drops a Decision
*                        Notification (with a trailing payment
*                        plan when the decision is Approved) to
*                        the Notifications file.
*
*    Version.            See Prog-Name in WS.
*
*    Called Modules.
*                        ln070.   Loan-Type lookup.
*                        ln030.   Payment plan generator.
*
*    Files used :
*                        decisns.  Credit-Analysis Decision Msgs.
*                        appfile.  Application Master.
*                        statuses. Application Status Table.
*                        notifys.  Decision Notifications.
*
*    Error messages used.
*                        LN010 - LN012.
*
* Changes:
* 14/01/90 jhm - 1.00 Created.
* 17/05/91 rdk - 1.01 Decision text now matched against the status
*                     table case-insensitively - the analysis
*                     engine was sending "approved" lower case on
*                     some batches and every one was being rejected.
* 19/11/98 svt - 1.02 Y2K review - decision/application timestamps
*                     are already CCYYMMDDTHHMMSS, no change made.
* 22/07/04 rdk - 1.03 Approved-At now set from the decision message
*                     timestamp, not the run date, per Audit finding
*                     04-118.
* 19/03/05 rdk - 1.04 LN011/LN012 reject text reworded to match the
*                     Credit Committee's published status-codes
*                     memo exactly - the old "Invalid status"/"Loan
*                     type not found" wording was being quoted back
*                     to us on support calls and did not match what
*                     the memo told branches to expect.
*
*
*************************************************************************
*
* Proprietary Notice.
* *******************
*
* This program is part of the Meridian Consumer Credit loan request
* processing system and is Copyright (c) 1990-2026 Meridian Consumer
* Credit Inc.  For internal use within the Data Processing department
* only.
*
*************************************************************************
*
 environment             division.
*================================
*
 copy "envdiv.cob".
 input-output            section.
 file-control.
 copy "seldec.cob".
 copy "selapp.cob".
 copy "selsts.cob".
 copy "selnot.cob".
*
 data                    division.
*================================
*
 file section.
*
 copy "fddec.cob".
 copy "fdapp.cob".
 copy "fdsts.cob".
 copy "fdnot.cob".
*
 working-storage section.
*------------------------
 77  prog-name               pic x(16) value "ln020 (1.04)".
*
 01  WS-Data.
     03  WS-Dec-File-Status  pic xx     value spaces.
     03  WS-App-File-Status  pic xx     value spaces.
     03  WS-Sts-File-Status  pic xx     value spaces.
     03  WS-Not-File-Status  pic xx     value spaces.
     03  WS-Eof-Sw           pic x      value "N".
         88  WS-Eof                value "Y".
     03  WS-Status-Found-Sw  pic x      value "N".
         88  WS-Status-Found       value "Y".
     03  WS-LTP-Step-Ok-Sw   pic x      value "N".
         88  WS-LTP-Step-Ok        value "Y".
     03  WS-Approved-Sw      pic x      value "N".
         88  WS-Is-Approved        value "Y".
     03  WS-I                binary-short unsigned value zero.
     03  WS-Decision-Upper   pic x(30)  value spaces.
     03  WS-Found-Status-Id  pic x(36)  value spaces.
     03  WS-Found-Status-Nm  pic x(30)  value spaces.
     03  WS-Recs-Read        pic 9(7)   comp  value zero.
     03  WS-Recs-Posted      pic 9(7)   comp  value zero.
     03  WS-Recs-Skipped     pic 9(7)   comp  value zero.
     03  WS-Reason           pic x(60)  value spaces.
*
 01  WS-Status-Table.
     03  WS-Status-Count     binary-short unsigned value zero.
     03  WS-Status-Entry     occurs 1 to 20 times
                              depending on WS-Status-Count
                              indexed by WS-Status-Ix.
         05  WS-Status-Entry-Id       pic x(36).
         05  WS-Status-Entry-Name     pic x(30).
         05  WS-Status-Entry-Upper    pic x(30).
*
 01  WS-LTP-Not-Found        pic x      value space.
     88  WS-LTP-Found                  value "N".
     88  WS-LTP-Not-Found-88           value "Y".
 01  WS-LTP-Record.
     03  WS-LTP-Id               pic x(36).
     03  WS-LTP-Name             pic x(30).
     03  WS-LTP-Min-Amount       pic s9(11)v99  comp-3.
     03  WS-LTP-Max-Amount       pic s9(11)v99  comp-3.
     03  WS-LTP-Interest-Rate    pic s9(3)v9(4) comp-3.
     03  WS-LTP-Auto-Validation  pic x.
*
*    Flat byte-for-byte view of the loan-type working copy, used
*    when the record needs to go to the trace listing as a single
*    field rather than a broken-out group.
 01  WS-LTP-Record-Flat redefines WS-LTP-Record.
     03  WS-LTP-Flat-Bytes       pic x(85).
*
*    Flat one-line trace buffer for the error/reject messages
*    this program writes to SYSOUT.
 01  WS-Trace-Line.
     03  filler                  pic x(6) value "LN020 ".
     03  WS-Trace-Text           pic x(74).
 01  WS-Trace-Line-Flat redefines WS-Trace-Line.
     03  WS-Trace-Flat-Bytes     pic x(80).
*
 01  WS-Plan-Count            pic 9(3)       comp  value zero.
 01  WS-Plan-Table.
     03  WS-Plan-Line  occurs 360 times
                        indexed by WS-Plan-Ix.
         05  WS-Plan-Month         pic 9(3)       comp.
         05  WS-Plan-Payment       pic s9(11)v99  comp-3.
         05  WS-Plan-Principal     pic s9(11)v99  comp-3.
         05  WS-Plan-Interest      pic s9(11)v99  comp-3.
         05  WS-Plan-Remain-Bal    pic s9(11)v99  comp-3.
*
*    Raw save of the application record as it looked before this
*    decision was posted, kept on the off chance a rerun needs to
*    prove what changed - the Audit Dept asked for this once and
*    we kept it in.
 01  WS-App-Before-Save      pic x(280) value spaces.
 01  WS-App-Before-Parts redefines WS-App-Before-Save.
     03  WS-App-Before-Id          pic x(36).
     03  WS-App-Before-Rest        pic x(244).
*
 01  Error-Messages.
     03  LN010   pic x(30) value "LN010 Application not found -".
     03  LN011   pic x(38)
                  value "LN011 Status not found for decision".
     03  LN012   pic x(42)
                  value "LN012 LoanType not found for application".
*
 procedure division.
*
 AA000-Main                  section.
*****************************
*
     perform  AA010-Open-Files      thru AA010-Exit.
     perform  AA020-Load-Statuses   thru AA020-Exit.
     perform  AA030-Read-Decision   thru AA030-Exit.
     perform  BB010-Process-Decision thru BB010-Exit
              until   WS-Eof.
     perform  AA090-Close-Files     thru AA090-Exit.
*
     display  "LN020 decisions read  " WS-Recs-Read.
     display  "LN020 decisions posted " WS-Recs-Posted.
     display  "LN020 decisions skipped " WS-Recs-Skipped.
*
     stop run.
*
 AA010-Open-Files.
*
     open     input  DEC-FILE
              input  STS-FILE
              i-o    APP-FILE
              output NOT-FILE.
*
 AA020-Load-Statuses            section.
*****************************************
*
     move     zero to WS-Status-Count.
     read     STS-FILE
              at end   go to AA020-Exit
     end-read.
*
 AA020-Loop.
     if       WS-Sts-File-Status not = "10"
              add      1 to WS-Status-Count
              set      WS-Status-Ix to WS-Status-Count
              move     LN-ST-Id   to WS-Status-Entry-Id (WS-Status-Ix)
              move     LN-ST-Name to WS-Status-Entry-Name (WS-Status-Ix)
              move     LN-ST-Name to
                       WS-Status-Entry-Upper (WS-Status-Ix)
              inspect  WS-Status-Entry-Upper (WS-Status-Ix)
                       converting
                       "abcdefghijklmnopqrstuvwxyz"
                       to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
              read     STS-FILE
                       at end   go to AA020-Exit
              end-read
              go to    AA020-Loop
     end-if.
*
 AA020-Exit.
     close    STS-FILE.
     exit.
*
 AA030-Read-Decision.
*
     read     DEC-FILE
              at end   set WS-Eof to true
     end-read.
     if       not WS-Eof
              add      1 to WS-Recs-Read
     end-if.
*
 AA030-Exit.
     exit.
*
 AA090-Close-Files.
*
     close    DEC-FILE
              APP-FILE
              NOT-FILE.
*
 AA090-Exit.
     exit.
*
 BB010-Process-Decision         section.
*****************************************
*
     move     spaces to WS-Reason.
     move     LN-Dec-Application-Id to LN-App-Id.
     read     APP-FILE
              invalid key
                       string LN010 delimited by size
                              LN-Dec-Application-Id delimited by size
                              into WS-Reason
                       move    WS-Reason to WS-Trace-Text
                       display WS-Trace-Flat-Bytes
                       add     1 to WS-Recs-Skipped
                       go to   BB010-Next
     end-read.
*
     move     LN-Application-Record to WS-App-Before-Save.
*
     perform  BB020-Find-Status-By-Name thru BB020-Exit.
     if       not WS-Status-Found
              move     LN011 to WS-Reason
              move     WS-Reason to WS-Trace-Text
              display  WS-Trace-Flat-Bytes
              add      1 to WS-Recs-Skipped
              go to    BB010-Next
     end-if.
*
     move     WS-Found-Status-Id to LN-App-Id-Status.
     move     LN-Dec-Timestamp   to LN-App-Updated-At.
     move     zero to WS-Plan-Count.
*
     if       WS-Is-Approved
              move     LN-Dec-Timestamp to LN-App-Approved-At
              perform  BB030-Build-Payment-Plan thru BB030-Exit
              if       WS-LTP-Step-Ok
                       go to BB010-Rewrite
              end-if
              add      1 to WS-Recs-Skipped
              go to    BB010-Next
     end-if.
*
 BB010-Rewrite.
     rewrite  LN-Application-Record.
     perform  BB040-Write-Notification thru BB040-Exit.
     add      1 to WS-Recs-Posted.
*
 BB010-Next.
     perform  AA030-Read-Decision thru AA030-Exit.
*
 BB010-Exit.
     exit     section.
*
 BB020-Find-Status-By-Name      section.
*****************************************
*
     move     "N" to WS-Status-Found-Sw.
     move     LN-Dec-Decision to WS-Decision-Upper.
     inspect  WS-Decision-Upper converting
              "abcdefghijklmnopqrstuvwxyz"
              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*
     set      WS-Status-Ix to 1.
     search   WS-Status-Entry
              at end   go to BB020-Exit
              when     WS-Status-Entry-Upper (WS-Status-Ix) =
                       WS-Decision-Upper
                       set WS-Status-Found to true
                       move WS-Status-Entry-Id (WS-Status-Ix)
                                 to WS-Found-Status-Id
                       move WS-Status-Entry-Name (WS-Status-Ix)
                                 to WS-Found-Status-Nm
     end-search.
*
 BB020-Exit.
     exit     section.
*
 BB030-Build-Payment-Plan       section.
*****************************************
*
     move     "N" to WS-LTP-Step-Ok-Sw.
     call     "ln070" using LN-App-Id-Loan-Type
                             WS-LTP-Not-Found
                             WS-LTP-Record.
     if       WS-LTP-Not-Found-88
              move     LN012 to WS-Reason
              move     WS-Reason to WS-Trace-Text
              display  WS-Trace-Flat-Bytes
              go to    BB030-Exit
     end-if.
*
     set      WS-LTP-Step-Ok to true.
     call     "ln030" using LN-App-Amount
                             WS-LTP-Interest-Rate
                             LN-App-Term
                             WS-Plan-Count
                             WS-Plan-Table.
*
 BB030-Exit.
     exit     section.
*
 BB040-Write-Notification       section.
*****************************************
*
     move     LN-App-Id          to LN-Not-Application-Id.
     move     LN-App-Email       to LN-Not-Email.
     move     WS-Found-Status-Nm to LN-Not-Status.
     move     LN-App-Amount      to LN-Not-Amount.
     move     LN-App-Term        to LN-Not-Term.
     move     WS-Plan-Count      to LN-Not-Plan-Count.
     write    LN-Notification-Record.
*
     if       WS-Plan-Count greater than zero
              perform  BB045-Write-Plan-Line thru BB045-Exit
                       varying WS-I from 1 by 1
                       until   WS-I greater than WS-Plan-Count
     end-if.
*
 BB040-Exit.
     exit     section.
*
 BB045-Write-Plan-Line.
*
     set      WS-Plan-Ix to WS-I.
     move     WS-Plan-Month (WS-Plan-Ix)      to LN-Pay-Month.
     move     WS-Plan-Payment (WS-Plan-Ix)    to LN-Pay-Payment.
     move     WS-Plan-Principal (WS-Plan-Ix)  to LN-Pay-Principal.
     move     WS-Plan-Interest (WS-Plan-Ix)   to LN-Pay-Interest.
     move     WS-Plan-Remain-Bal (WS-Plan-Ix) to LN-Pay-Remain-Bal.
     write    LN-Payment-Detail-Record.
*
 BB045-Exit.
     exit.
*
