********************************************
*  File-Control Entry - Daily Approved-     *
*      Loans Report (U5 output)            *
********************************************
* 14/01/90 jhm - Created.
*
    select   RPT-FILE assign       DLYRPT
             organization line sequential
             status              WS-Rpt-File-Status.
*
