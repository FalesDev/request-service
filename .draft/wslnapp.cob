********************************************
*                                          *
*  Record Definition For Loan Application *
*           Master File                   *
*     Uses LN-App-Id as primary key       *
*     Alternate key LN-App-Id-Status      *
*     for status/date scans (U5, U6)      *
********************************************
*  File size 280 bytes.
*
* 14/01/90 jhm - Created.
* 08/03/93 rdk - Added LN-App-Id-Status alternate key
*                for the daily report and advisor listing.
* 19/11/98 svt - Y2K: timestamps already CCYYMMDDTHHMMSS,
*                no conversion needed on this file.
*
01  LN-Application-Record.
    03  LN-App-Id              pic x(36).
    03  LN-App-Amount          pic s9(11)v99  comp-3.
    03  LN-App-Term            pic 9(3)       comp.
    03  LN-App-Email           pic x(50).
    03  LN-App-Id-Document     pic x(20).
    03  LN-App-Id-Status       pic x(36).
    03  LN-App-Id-Loan-Type    pic x(36).
    03  LN-App-Id-User         pic x(36).
    03  LN-App-Created-At      pic x(19).
    03  LN-App-Updated-At      pic x(19).
    03  LN-App-Approved-At     pic x(19).
    03  filler                 pic x(21).
*
