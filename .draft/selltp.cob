********************************************
*  File-Control Entry - Loan Product Table *
********************************************
* 14/01/90 jhm - Created.
*
    select   LTP-FILE assign       LOANTYPE
             organization is indexed
             access mode is dynamic
             record key is LN-LT-Id
             status              WS-Ltp-File-Status.
*
