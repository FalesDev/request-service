********************************************
*                                          *
*  Record Definition For One Line Of      *
*      The Advisor Review Listing         *
*     Written by ln060.  No control       *
*     breaks, one line per application.   *
********************************************
*  File size 260 bytes.
*
* 14/01/90 jhm - Created.
*
01  LN-Advisor-View-Record.
    03  LN-Adv-Amount             pic s9(11)v99  comp-3.
    03  LN-Adv-Term               pic 9(3)       comp.
    03  LN-Adv-Email              pic x(50).
    03  LN-Adv-Full-Name          pic x(61).
    03  LN-Adv-Loan-Type-Name     pic x(30).
    03  LN-Adv-Interest-Rate      pic s9(3)v9(4) comp-3.
    03  LN-Adv-Status-Name        pic x(30).
    03  LN-Adv-Base-Salary        pic s9(11)v99  comp-3.
    03  LN-Adv-Total-Monthly-Debt pic s9(11)v99  comp-3.
    03  filler                    pic x(14).
*
