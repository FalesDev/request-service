********************************************
*                                          *
*  Record Definition For Status-Update    *
*      Request Transactions               *
*     Sequential input to ln040 - used    *
*     for a direct status change, outside *
*     the credit-analysis decision path.  *
********************************************
*  File size 90 bytes.
*
* 14/01/90 jhm - Created.
*
01  LN-Status-Update-Record.
    03  LN-Upd-Application-Id  pic x(36).
    03  LN-Upd-Status-Name     pic x(30).
    03  LN-Upd-Timestamp       pic x(19).
    03  filler                 pic x(5).
*
