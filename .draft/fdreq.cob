********************************************
*  FD Entry - New Loan Request Transactions *
********************************************
* 14/01/90 jhm - Created.
*
 fd  REQ-FILE
     label record is standard.
 copy "wslnreq.cob".
*
