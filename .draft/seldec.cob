********************************************
*  File-Control Entry - Credit-Analysis    *
*      Decision Messages (U3 input)       *
********************************************
* 14/01/90 jhm - Created.
*
    select   DEC-FILE assign       DECISNS
             organization line sequential
             status              WS-Dec-File-Status.
*
