********************************************
*  File-Control Entry - Advisor Review      *
*      Listing (U6 output, print file)      *
********************************************
* 14/01/90 jhm - Created.
*
    select   ADV-FILE assign       ADVLIST
             organization line sequential
             status              WS-Adv-File-Status.
*
