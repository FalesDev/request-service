******************************************************************
*                                                                *
*                 Advisor Review Listing                         *
*                                                                *
******************************************************************
*
 identification          division.
*================================
*
 program-id.             ln060.
 author.                 J H Marsh.
 installation.           Meridian Consumer Credit - Data Processing.
 date-written.           09/05/1995.
 date-compiled.
 security.               Confidential - internal use only.
*
*    Remarks.            Prints one line per application for the
*                        advisor desk - the statuses they ask for,
*                        one page of a given size at a time.  For
*                        each line shows the applicant, the loan
*                        product, the current status, and the
*                        applicant's total monthly debt across all
*                        of their other Approved loans.
*
*    Version.            See Prog-Name in WS.
*
*    Called Modules.
*                        ln070.   Loan-Type lookup.
*                        ln035.   Monthly installment calculator.
*
*    Files used :
*                        advreq.   Advisor Listing Request Params.
*                        appfile.  Application Master.
*                        usersfile. Applicant (User) Reference.
*                        statuses. Application Status Table.
*                        advlist.  Advisor Review Listing (print).
*
*    Error messages used.
*                        LN040 - LN041.
*
* Changes:
* 09/05/95 jhm - 1.00 Created - advisor desk had been phoning the
*                     help desk for ad-hoc status lists.
* 19/11/98 svt - 1.01 Y2K review - no date fields printed on this
*                     listing, no change required.
* 14/04/03 rdk - 1.02 Total-monthly-debt scan now repositions the
*                     status-key scan by saved primary key instead
*                     of by relative record number - a reorganised
*                     Application Master was skipping applicants
*                     on the first page after every nightly rebuild.
*
*
*************************************************************************
*
* Proprietary Notice.
* *******************
*
* This program is part of the Meridian Consumer Credit loan request
* processing system and is Copyright (c) 1990-2026 Meridian Consumer
* Credit Inc.  For internal use within the Data Processing department
* only.
*
*************************************************************************
*
 environment             division.
*================================
*
 copy "envdiv.cob".
 input-output            section.
 file-control.
 copy "selavq.cob".
 copy "selapp.cob".
 copy "selusr.cob".
 copy "selsts.cob".
 copy "seladv.cob".
*
 data                    division.
*================================
*
 file section.
*
 copy "fdavq.cob".
 copy "fdapp.cob".
 copy "fdusr.cob".
 copy "fdsts.cob".
*
*    Print file for the Advisor Review Listing - Report Writer
*    owns the record area, so no COPY here - the line-by-line
*    field layout this report prints is declared below, in the
*    Report Section.
 fd  ADV-FILE
     reports are Advisor-Review-Report.
*
 working-storage section.
*------------------------
 77  prog-name               pic x(16) value "ln060 (1.02)".
*
 01  WS-Page-Lines           pic 9(3)   comp  value 58.
*
 01  WS-Data.
     03  WS-Adq-File-Status  pic xx     value spaces.
     03  WS-App-File-Status  pic xx     value spaces.
     03  WS-Usr-File-Status  pic xx     value spaces.
     03  WS-Sts-File-Status  pic xx     value spaces.
     03  WS-Adv-File-Status  pic xx     value spaces.
     03  WS-More-Sw          pic x      value "N".
         88  WS-More               value "Y".
     03  WS-User-Found-Sw    pic x      value "N".
         88  WS-User-Found         value "Y".
     03  WS-Status-Name-Upper pic x(30) value spaces.
     03  WS-Found-Status-Nm  pic x(30)  value spaces.
     03  WS-Apps-Read        pic 9(7)   comp  value zero.
     03  WS-Apps-Listed      pic 9(7)   comp  value zero.
     03  WS-Apps-Skipped     pic 9(7)   comp  value zero.
     03  filler              pic x(8)   value spaces.
*
 01  WS-Status-Table.
     03  WS-Status-Count     binary-short unsigned value zero.
     03  WS-Status-Entry     occurs 1 to 20 times
                              depending on WS-Status-Count
                              indexed by WS-Status-Ix.
         05  WS-Status-Entry-Id       pic x(36).
         05  WS-Status-Entry-Name     pic x(30).
         05  WS-Status-Entry-Upper    pic x(30).
*
 01  WS-Approved-Status-Id   pic x(36)  value spaces.
*
*    Status ids resolved from the request's filter-name list, in
*    the order the advisor supplied them.
 01  WS-Resolved-Statuses.
     03  WS-Resolved-Count   binary-short unsigned value zero.
     03  WS-Resolved-Entry   occurs 1 to 10 times
                              depending on WS-Resolved-Count
                              indexed by WS-Res-Ix.
         05  WS-Resolved-Id           pic x(36).
*
*    Paging arithmetic, all against the request's Page/Size.
 01  WS-Paging-Data.
     03  WS-Skip-Count       pic 9(9)   comp  value zero.
     03  WS-Matched-Count    pic 9(9)   comp  value zero.
     03  WS-Emitted-Count    pic 9(9)   comp  value zero.
     03  WS-Total-Pages      pic 9(9)   comp  value zero.
     03  WS-Tp-Rem           pic 9(9)   comp  value zero.
     03  WS-Has-Next-Sw      pic x      value "N".
         88  WS-Has-Next           value "Y".
     03  WS-Has-Prev-Sw      pic x      value "N".
         88  WS-Has-Prev           value "Y".
     03  filler              pic x(4)   value spaces.
*
*    Saved keys used to step out of the status-key scan for the
*    debt sub-scan, then step back in at exactly the same record -
*    see BB036.
 01  WS-Save-App-Id          pic x(36)  value spaces.
 01  WS-Save-Status-Id       pic x(36)  value spaces.
 01  WS-Debt-User-Id         pic x(36)  value spaces.
 01  WS-Debt-Raw             pic s9(13)v9(6) comp-3  value zero.
 01  WS-I-Adq                pic 9(2)   comp  value zero.
*
*    Loan-type working copy, same shape ln010/ln020 pass to ln070.
 01  WS-LTP-Record.
     03  WS-LTP-Id               pic x(36).
     03  WS-LTP-Name             pic x(30).
     03  WS-LTP-Min-Amount       pic s9(11)v99  comp-3.
     03  WS-LTP-Max-Amount       pic s9(11)v99  comp-3.
     03  WS-LTP-Interest-Rate    pic s9(3)v9(4) comp-3.
     03  WS-LTP-Auto-Validation  pic x.
 01  WS-LTP-Record-Flat redefines WS-LTP-Record.
     03  WS-LTP-Flat-Bytes       pic x(85).
*
 01  WS-LTP-Status           pic x      value space.
     88  WS-LTP-Was-Found              value "N".
     88  WS-LTP-Was-Not-Found          value "Y".
*
*    Installment working fields for the per-loan debt calls to
*    ln035.
 01  WS-Debt-Principal        pic s9(11)v99  comp-3.
 01  WS-Debt-Annual-Rate      pic s9(3)v9(4) comp-3.
 01  WS-Debt-Term             pic 9(3)       comp.
 01  WS-Debt-Installment      pic s9(11)v9(6) comp-3.
*
*    Raw save of the advisor request, for the trace written when
*    no status name resolves - the run still has to leave a record
*    of what the advisor actually asked for.
 01  WS-Adq-Save              pic x(320) value spaces.
 01  WS-Adq-Save-Parts redefines WS-Adq-Save.
     03  WS-Adq-Save-Page-Bytes   pic x(8).
     03  WS-Adq-Save-Rest         pic x(312).
*
*    One-line trace buffer for the warnings this program writes
*    to SYSOUT (user missing, loan type missing, empty filter).
 01  WS-Trace-Line.
     03  filler                  pic x(6) value "LN060 ".
     03  WS-Trace-Text           pic x(74).
 01  WS-Trace-Line-Flat redefines WS-Trace-Line.
     03  WS-Trace-Flat-Bytes     pic x(80).
*
*    Detail-line source fields - moved here, then GENERATE picks
*    them up through the SOURCE clauses in the Report Section.
 01  WS-Out-Data.
     03  WS-Out-Amount           pic s9(11)v99  comp-3.
     03  WS-Out-Term             pic 9(3)       comp.
     03  WS-Out-Email            pic x(50).
     03  WS-Out-Full-Name        pic x(61).
     03  WS-Out-Loan-Type-Name   pic x(30).
     03  WS-Out-Interest-Rate    pic s9(3)v9(4) comp-3.
     03  WS-Out-Status-Name      pic x(30).
     03  WS-Out-Base-Salary      pic s9(11)v99  comp-3.
     03  WS-Out-Debt             pic s9(11)v99  comp-3.
     03  filler                  pic x(14).
*
 01  Error-Messages.
     03  LN040   pic x(34) value "LN040 No statuses resolved, page".
     03  LN041   pic x(30) value "LN041 User not found, app -".
*
 report section.
*----------------
*
 RD  Advisor-Review-Report
     control      final
     page limit   WS-Page-Lines
     heading      1
     first detail 5
     last  detail WS-Page-Lines.
*
 01  LN-Adv-Head-1   type page heading.
     03  line  1.
         05  col   1    pic x(38) value
                  "Meridian Consumer Credit".
         05  col  50    pic x(16)       source prog-name.
         05  col 110    pic x(5)  value "Page ".
         05  col 115    pic zzz9        source page-counter.
     03  line  3.
         05  col   1    pic x(40) value
                  "Advisor Review Listing".
     03  line  5.
         05  col   1    value "Amount       Term Email".
         05  col  40    value "Name".
         05  col  75    value "Loan Type   Rate   Status".
         05  col 105    value "Salary       Monthly-Debt".
*
 01  LN-Adv-Detail    type is detail.
     03  line + 1.
         05  col   1    pic zzz,zzz,zz9.99 source WS-Out-Amount.
         05  col  15    pic zz9            source WS-Out-Term.
         05  col  20    pic x(50)          source WS-Out-Email.
         05  col  40    pic x(34)          source WS-Out-Full-Name.
         05  col  75    pic x(22)          source WS-Out-Loan-Type-Name.
         05  col  97    pic zz9.9999       source WS-Out-Interest-Rate.
         05  col 107    pic x(22)          source WS-Out-Status-Name.
         05  col 129    pic zzz,zzz,zz9.99 source WS-Out-Base-Salary.
         05  col 149    pic zzz,zzz,zz9.99 source WS-Out-Debt.
*
 01  LN-Adv-Foot      type control footing final line plus 2.
     03  col   1    pic x(21) value "Matched applications:".
     03  col  23    pic zz,zzz,zz9        source WS-Matched-Count.
     03  col  40    pic x(7)  value "Listed:".
     03  col  48    pic zz,zzz,zz9        source WS-Emitted-Count.
     03  col  65    pic x(11) value "Total pages".
     03  col  77    pic zz,zz9            source WS-Total-Pages.
     03  col  90    pic x(9)  value "Has-Next:".
     03  col 100    pic x     value "Y"        when WS-Has-Next.
     03  col 100    pic x     value "N"        when not WS-Has-Next.
     03  col 103    pic x(9)  value "Has-Prev:".
     03  col 113    pic x     value "Y"        when WS-Has-Prev.
     03  col 113    pic x     value "N"        when not WS-Has-Prev.
*
 procedure division.
*
 AA000-Main                  section.
*****************************
*
     perform  AA010-Open-Files      thru AA010-Exit.
     perform  AA020-Load-Statuses   thru AA020-Exit.
     perform  AA025-Find-Approved-Status thru AA025-Exit.
     perform  AA030-Read-Request    thru AA030-Exit.
     perform  AA040-Resolve-Statuses thru AA040-Exit.
*
     initiate Advisor-Review-Report.
*
     if       WS-Resolved-Count greater than zero
              perform  BB020-Scan-By-Status thru BB020-Exit
                       varying WS-Res-Ix from 1 by 1
                       until   WS-Res-Ix greater than WS-Resolved-Count
     else
              move     LN040 to WS-Trace-Text
              display  WS-Trace-Flat-Bytes
              display  "LN060 request bytes " WS-Adq-Save
     end-if.
*
     perform  BB050-Compute-Paging  thru BB050-Exit.
     terminate Advisor-Review-Report.
*
     perform  AA090-Close-Files     thru AA090-Exit.
*
     display  "LN060 applications matched " WS-Matched-Count.
     display  "LN060 applications listed  " WS-Emitted-Count.
     display  "LN060 applications skipped " WS-Apps-Skipped.
     stop run.
*
 AA010-Open-Files.
*
     open     input  ADQ-FILE
              input  STS-FILE
              input  APP-FILE
              input  USR-FILE
              output ADV-FILE.
*
 AA020-Load-Statuses            section.
*****************************************
*
     move     zero to WS-Status-Count.
     read     STS-FILE
              at end   go to AA020-Exit
     end-read.
*
 AA020-Loop.
     if       WS-Sts-File-Status not = "10"
              add      1 to WS-Status-Count
              set      WS-Status-Ix to WS-Status-Count
              move     LN-ST-Id   to WS-Status-Entry-Id (WS-Status-Ix)
              move     LN-ST-Name to WS-Status-Entry-Name (WS-Status-Ix)
              move     LN-ST-Name to
                       WS-Status-Entry-Upper (WS-Status-Ix)
              inspect  WS-Status-Entry-Upper (WS-Status-Ix)
                       converting
                       "abcdefghijklmnopqrstuvwxyz"
                       to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
              read     STS-FILE
                       at end   go to AA020-Exit
              end-read
              go to    AA020-Loop
     end-if.
*
 AA020-Exit.
     close    STS-FILE.
     exit.
*
 AA025-Find-Approved-Status     section.
*****************************************
*
     set      WS-Status-Ix to 1.
     search   WS-Status-Entry
              at end   go to AA025-Exit
              when     WS-Status-Entry-Name (WS-Status-Ix) =
                       "Approved"
                       move WS-Status-Entry-Id (WS-Status-Ix)
                                 to WS-Approved-Status-Id
     end-search.
*
 AA025-Exit.
     exit.
*
 AA030-Read-Request.
*
     read     ADQ-FILE
              at end   continue
     end-read.
     move     LN-Advisor-Request-Record to WS-Adq-Save.
*
 AA030-Exit.
     exit.
*
 AA040-Resolve-Statuses         section.
*****************************************
*
     move     zero to WS-Resolved-Count.
     if       LN-Adq-Status-Count = zero
              go to    AA040-Exit
     end-if.
*
     perform  BB010-Resolve-One-Name thru BB010-Exit
              varying WS-I-Adq from 1 by 1
              until    WS-I-Adq greater than LN-Adq-Status-Count.
*
 AA040-Exit.
     exit     section.
*
 AA090-Close-Files.
*
     close    ADQ-FILE
              APP-FILE
              USR-FILE
              ADV-FILE.
*
 AA090-Exit.
     exit.
*
 BB010-Resolve-One-Name         section.
*****************************************
*
     move     LN-Adq-Status-Name (WS-I-Adq) to WS-Status-Name-Upper.
     inspect  WS-Status-Name-Upper converting
              "abcdefghijklmnopqrstuvwxyz"
              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*
     set      WS-Status-Ix to 1.
     search   WS-Status-Entry
              at end   go to BB010-Exit
              when     WS-Status-Entry-Upper (WS-Status-Ix) =
                       WS-Status-Name-Upper
                       add 1 to WS-Resolved-Count
                       set WS-Res-Ix to WS-Resolved-Count
                       move WS-Status-Entry-Id (WS-Status-Ix)
                                 to WS-Resolved-Id (WS-Res-Ix)
     end-search.
*
 BB010-Exit.
     exit     section.
*
 BB020-Scan-By-Status           section.
*****************************************
*
     move     WS-Resolved-Id (WS-Res-Ix) to LN-App-Id-Status.
     move     "N" to WS-More-Sw.
     start    APP-FILE key is equal to LN-App-Id-Status
              invalid key   continue
              not invalid key set WS-More to true
     end-start.
*
     if       WS-More
              read     APP-FILE next record
                       at end   move "N" to WS-More-Sw
              end-read
     end-if.
*
     perform  BB025-Check-One-Match thru BB025-Exit
              until    not WS-More.
*
 BB020-Exit.
     exit     section.
*
 BB025-Check-One-Match.
*
     if       LN-App-Id-Status not = WS-Resolved-Id (WS-Res-Ix)
              move     "N" to WS-More-Sw
              go to    BB025-Exit
     end-if.
*
     add      1 to WS-Apps-Read.
     add      1 to WS-Matched-Count.
     if       WS-Matched-Count greater than WS-Skip-Count
              and WS-Emitted-Count less than LN-Adq-Size
              perform  BB030-Emit-Detail-Line thru BB030-Exit
     end-if.
*
     read     APP-FILE next record
              at end   move "N" to WS-More-Sw
     end-read.
*
 BB025-Exit.
     exit.
*
 BB030-Emit-Detail-Line         section.
*****************************************
*
     move     LN-App-Id        to WS-Save-App-Id.
     move     LN-App-Id-Status to WS-Save-Status-Id.
     move     LN-App-Id-User   to WS-Debt-User-Id.
*
*    Pick up the printable fields from the current Application
*    record now - BB036 below repositions the file for the debt
*    sub-scan and the record area will not hold this application
*    any longer once that scan starts.
     move     LN-App-Amount   to WS-Out-Amount.
     move     LN-App-Term     to WS-Out-Term.
     move     LN-App-Email    to WS-Out-Email.
*
     perform  BB032-Find-User thru BB032-Exit.
     if       not WS-User-Found
              string   LN041 delimited by size
                       WS-Save-App-Id delimited by size
                       into WS-Trace-Text
              display  WS-Trace-Flat-Bytes
              add      1 to WS-Apps-Skipped
              go to    BB030-Exit
     end-if.
*
     call     "ln070" using LN-App-Id-Loan-Type
                            WS-LTP-Status
                            WS-LTP-Record.
     if       WS-LTP-Was-Not-Found
              string   "LoanType not found for app " delimited
                        by size
                       WS-Save-App-Id delimited by size
                       into WS-Trace-Text
              display  WS-Trace-Flat-Bytes
              add      1 to WS-Apps-Skipped
              go to    BB030-Exit
     end-if.
     move     WS-LTP-Name           to WS-Out-Loan-Type-Name.
     move     WS-LTP-Interest-Rate  to WS-Out-Interest-Rate.
*
     perform  BB034-Find-Status-By-Id thru BB034-Exit.
     move     WS-Found-Status-Nm  to WS-Out-Status-Name.
*
     perform  BB036-Compute-Debt      thru BB036-Exit.
*
     generate LN-Adv-Detail.
     add      1 to WS-Emitted-Count.
*
 BB030-Exit.
     exit     section.
*
 BB032-Find-User                section.
*****************************************
*
     move     "N" to WS-User-Found-Sw.
     move     LN-App-Id-User to LN-Usr-Id.
     read     USR-FILE
              invalid key   go to BB032-Exit
     end-read.
*
     set      WS-User-Found to true.
     string   LN-Usr-First-Name delimited by space
              " "                delimited by size
              LN-Usr-Last-Name  delimited by size
              into WS-Out-Full-Name.
     move     LN-Usr-Base-Salary to WS-Out-Base-Salary.
*
 BB032-Exit.
     exit     section.
*
 BB034-Find-Status-By-Id        section.
*****************************************
*
     move     spaces to WS-Found-Status-Nm.
     set      WS-Status-Ix to 1.
     search   WS-Status-Entry
              at end   continue
              when     WS-Status-Entry-Id (WS-Status-Ix) =
                       LN-App-Id-Status
                       move WS-Status-Entry-Name (WS-Status-Ix)
                                 to WS-Found-Status-Nm
     end-search.
*
 BB034-Exit.
     exit     section.
*
 BB036-Compute-Debt              section.
*****************************************
*
*  Scans this applicant's whole loan history on the user alternate
*  key, summing the installment on every one of their Approved
*  loans (U6 total-monthly-debt rule) - then walks the status-key
*  scan forward, by primary key, back to the record BB020/BB025
*  were on, so that scan can resume where it left off.
*
     move     zero to WS-Debt-Raw.
     move     "N" to WS-More-Sw.
     start    APP-FILE key is equal to LN-App-Id-User
              invalid key   continue
              not invalid key set WS-More to true
     end-start.
*
     if       WS-More
              read     APP-FILE next record
                       at end   move "N" to WS-More-Sw
              end-read
     end-if.
*
     perform  BB037-Accumulate-One-Loan thru BB037-Exit
              until    not WS-More.
*
     start    APP-FILE key is equal to WS-Save-Status-Id
              invalid key   continue
     end-start.
     read     APP-FILE next record
              at end   continue
     end-read.
     perform  BB038-Step-To-Saved-Key thru BB038-Exit
              until    LN-App-Id = WS-Save-App-Id.
*
     compute  WS-Out-Debt rounded = WS-Debt-Raw.
*
 BB036-Exit.
     exit     section.
*
 BB037-Accumulate-One-Loan.
*
     if       LN-App-Id-User not = WS-Debt-User-Id
              move     "N" to WS-More-Sw
              go to    BB037-Exit
     end-if.
*
     if       LN-App-Id-Status = WS-Approved-Status-Id
              move     LN-App-Amount        to WS-Debt-Principal
              call     "ln070" using LN-App-Id-Loan-Type
                                     WS-LTP-Status
                                     WS-LTP-Record
              if       WS-LTP-Was-Found
                        move  WS-LTP-Interest-Rate to WS-Debt-Annual-Rate
              else
                        move  zero to WS-Debt-Annual-Rate
              end-if
              move     LN-App-Term to WS-Debt-Term
              call     "ln035" using WS-Debt-Principal
                                     WS-Debt-Annual-Rate
                                     WS-Debt-Term
                                     WS-Debt-Installment
              add      WS-Debt-Installment to WS-Debt-Raw
     end-if.
*
     read     APP-FILE next record
              at end   move "N" to WS-More-Sw
     end-read.
*
 BB037-Exit.
     exit.
*
 BB038-Step-To-Saved-Key.
*
     read     APP-FILE next record
              at end   continue
     end-read.
*
 BB038-Exit.
     exit.
*
 BB050-Compute-Paging            section.
*****************************************
*
     compute  WS-Skip-Count =
              (LN-Adq-Page - 1) * LN-Adq-Size.
     divide   WS-Matched-Count by LN-Adq-Size
              giving   WS-Total-Pages
              remainder WS-Tp-Rem.
     if       WS-Tp-Rem greater than zero
              add      1 to WS-Total-Pages
     end-if.
*
     if       (LN-Adq-Page * LN-Adq-Size) less than WS-Matched-Count
              set      WS-Has-Next to true
     end-if.
     if       LN-Adq-Page greater than 1
              set      WS-Has-Prev to true
     end-if.
*
 BB050-Exit.
     exit     section.
*
