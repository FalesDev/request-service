********************************************
*                                          *
*  Record Definition For Advisor          *
*      Listing Request Parameters         *
*     Sequential input to ln060 - one     *
*     record per run, page/size plus      *
*     the status-name filter list.        *
********************************************
*  File size 320 bytes.
*
* 09/05/95 rdk - Created, to give the advisor desk a
*                batch equivalent of the old on-line
*                screen filter.
*
01  LN-Advisor-Request-Record.
    03  LN-Adq-Page             pic 9(5)       comp.
    03  LN-Adq-Size             pic 9(5)       comp.
    03  LN-Adq-Status-Count     pic 9(2)       comp.
    03  LN-Adq-Status-Name      occurs 10 times
                                 pic x(30).
    03  filler                  pic x(10).
*
