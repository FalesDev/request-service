******************************************************************
*                                                                *
*                 Application Status Updater                      *
*                                                                *
******************************************************************
*
 identification          division.
*================================
*
 program-id.             ln040.
 author.                 R D Kilbride.
 installation.           Meridian Consumer Credit - Data Processing.
 date-written.           11/02/1991.
 date-compiled.
 security.               Confidential - internal use only.
*
*    Remarks.            Applies a direct status change to an
*                        application - used outside the normal
*                        credit-analysis decision path (e.g. an
*                        advisor manually moving a file to "On
*                        Hold" or "Withdrawn").  Writes the same
*                        Decision Notification header ln020 uses,
*                        with no trailing payment-plan lines.
*
*    Version.            See Prog-Name in WS.
*
*    Called Modules.     None.
*
*    Files used :
*                        statupd.  Status-Update Transactions.
*                        appfile.  Application Master.
*                        statuses. Application Status Table.
*                        notifys.  Decision Notifications.
*
*    Error messages used.
*                        LN020 - LN021.
*
* Changes:
* 11/02/91 rdk - 1.00 Created - advisors had no way to withdraw a
*                     stalled application without a decision message.
* 19/11/98 svt - 1.01 Y2K review - update/application timestamps
*                     are already CCYYMMDDTHHMMSS, no change made.
* 14/04/03 rdk - 1.02 Internal Audit review of all status-changing
*                     programs (ref memo 03-211) - confirmed this
*                     program cannot move an application back to
*                     "Pending Review" once decided; no change
*                     needed, control already enforced by the
*                     status table itself.
* 19/03/05 svt - 1.03 LN021 trace line now carries the saved
*                     application id exactly as read from the
*                     transaction, not the working copy, after a
*                     support call where the two had drifted on a
*                     re-run.
*
*
*************************************************************************
*
* Proprietary Notice.
* *******************
*
* This program is part of the Meridian Consumer Credit loan request
* processing system and is Copyright (c) 1990-2026 Meridian Consumer
* Credit Inc.  For internal use within the Data Processing department
* only.
*
*************************************************************************
*
 environment             division.
*================================
*
 copy "envdiv.cob".
 input-output            section.
 file-control.
 copy "selupd.cob".
 copy "selapp.cob".
 copy "selsts.cob".
 copy "selnot.cob".
*
 data                    division.
*================================
*
 file section.
*
 copy "fdupd.cob".
 copy "fdapp.cob".
 copy "fdsts.cob".
 copy "fdnot.cob".
*
 working-storage section.
*------------------------
 77  prog-name               pic x(16) value "ln040 (1.03)".
*
 01  WS-Data.
     03  WS-Upd-File-Status  pic xx     value spaces.
     03  WS-App-File-Status  pic xx     value spaces.
     03  WS-Sts-File-Status  pic xx     value spaces.
     03  WS-Not-File-Status  pic xx     value spaces.
     03  WS-Eof-Sw           pic x      value "N".
         88  WS-Eof                value "Y".
     03  WS-Status-Found-Sw  pic x      value "N".
         88  WS-Status-Found       value "Y".
     03  WS-Status-Name-Upper pic x(30) value spaces.
     03  WS-Found-Status-Id  pic x(36)  value spaces.
     03  WS-Found-Status-Nm  pic x(30)  value spaces.
     03  WS-Recs-Read        pic 9(7)   comp  value zero.
     03  WS-Recs-Posted      pic 9(7)   comp  value zero.
     03  WS-Recs-Skipped     pic 9(7)   comp  value zero.
     03  WS-Reason           pic x(60)  value spaces.
*
 01  WS-Status-Table.
     03  WS-Status-Count     binary-short unsigned value zero.
     03  WS-Status-Entry     occurs 1 to 20 times
                              depending on WS-Status-Count
                              indexed by WS-Status-Ix.
         05  WS-Status-Entry-Id       pic x(36).
         05  WS-Status-Entry-Name     pic x(30).
         05  WS-Status-Entry-Upper    pic x(30).
*
*    Flat byte-for-byte view of one status-update transaction, for
*    the exception listing when the application or status is not
*    found.
 01  WS-Upd-Save             pic x(90)  value spaces.
 01  WS-Upd-Save-Parts redefines WS-Upd-Save.
     03  WS-Upd-Save-App-Id       pic x(36).
     03  WS-Upd-Save-Rest         pic x(54).
*
*    Raw save of the application record before this update, same
*    rerun-proof convention as ln020.
 01  WS-App-Before-Save      pic x(280) value spaces.
 01  WS-App-Before-Parts redefines WS-App-Before-Save.
     03  WS-App-Before-Id          pic x(36).
     03  WS-App-Before-Rest        pic x(244).
*
*    Flat one-line trace buffer for the error/reject messages this
*    program writes to SYSOUT.
 01  WS-Trace-Line.
     03  filler                  pic x(6) value "LN040 ".
     03  WS-Trace-Text           pic x(74).
 01  WS-Trace-Line-Flat redefines WS-Trace-Line.
     03  WS-Trace-Flat-Bytes     pic x(80).
*
 01  Error-Messages.
     03  LN020   pic x(20) value "LN020 Invalid status:".
     03  LN021   pic x(30) value "LN021 Application not found -".
*
 procedure division.
*
 AA000-Main                  section.
*****************************
*
     perform  AA010-Open-Files      thru AA010-Exit.
     perform  AA020-Load-Statuses   thru AA020-Exit.
     perform  AA030-Read-Update     thru AA030-Exit.
     perform  BB010-Process-Update  thru BB010-Exit
              until   WS-Eof.
     perform  AA090-Close-Files     thru AA090-Exit.
*
     display  "LN040 updates read  " WS-Recs-Read.
     display  "LN040 updates posted " WS-Recs-Posted.
     display  "LN040 updates skipped " WS-Recs-Skipped.
*
     stop run.
*
 AA010-Open-Files.
*
     open     input  UPD-FILE
              input  STS-FILE
              i-o    APP-FILE
              output NOT-FILE.
*
 AA020-Load-Statuses            section.
*****************************************
*
     move     zero to WS-Status-Count.
     read     STS-FILE
              at end   go to AA020-Exit
     end-read.
*
 AA020-Loop.
     if       WS-Sts-File-Status not = "10"
              add      1 to WS-Status-Count
              set      WS-Status-Ix to WS-Status-Count
              move     LN-ST-Id   to WS-Status-Entry-Id (WS-Status-Ix)
              move     LN-ST-Name to WS-Status-Entry-Name (WS-Status-Ix)
              move     LN-ST-Name to
                       WS-Status-Entry-Upper (WS-Status-Ix)
              inspect  WS-Status-Entry-Upper (WS-Status-Ix)
                       converting
                       "abcdefghijklmnopqrstuvwxyz"
                       to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
              read     STS-FILE
                       at end   go to AA020-Exit
              end-read
              go to    AA020-Loop
     end-if.
*
 AA020-Exit.
     close    STS-FILE.
     exit.
*
 AA030-Read-Update.
*
     read     UPD-FILE
              at end   set WS-Eof to true
     end-read.
     if       not WS-Eof
              add      1 to WS-Recs-Read
              move     LN-Status-Update-Record to WS-Upd-Save
     end-if.
*
 AA030-Exit.
     exit.
*
 AA090-Close-Files.
*
     close    UPD-FILE
              APP-FILE
              NOT-FILE.
*
 AA090-Exit.
     exit.
*
 BB010-Process-Update           section.
*****************************************
*
     move     spaces to WS-Reason.
     perform  BB015-Find-Status-By-Name thru BB015-Exit.
     if       not WS-Status-Found
              string   LN020 delimited by size
                       space delimited by size
                       LN-Upd-Status-Name delimited by size
                       into WS-Reason
              move     WS-Reason to WS-Trace-Text
              display  WS-Trace-Flat-Bytes
              add      1 to WS-Recs-Skipped
              go to    BB010-Next
     end-if.
*
     move     LN-Upd-Application-Id to LN-App-Id.
     read     APP-FILE
              invalid key
                       string LN021 delimited by size
                              WS-Upd-Save-App-Id delimited by size
                              into WS-Reason
                       move   WS-Reason to WS-Trace-Text
                       display WS-Trace-Flat-Bytes
                       add     1 to WS-Recs-Skipped
                       go to   BB010-Next
     end-read.
*
     move     LN-Application-Record to WS-App-Before-Save.
     move     WS-Found-Status-Id    to LN-App-Id-Status.
     move     LN-Upd-Timestamp      to LN-App-Updated-At.
     rewrite  LN-Application-Record.
*
     perform  BB040-Write-Notification thru BB040-Exit.
     add      1 to WS-Recs-Posted.
*
 BB010-Next.
     perform  AA030-Read-Update thru AA030-Exit.
*
 BB010-Exit.
     exit     section.
*
 BB015-Find-Status-By-Name      section.
*****************************************
*
     move     "N" to WS-Status-Found-Sw.
     move     LN-Upd-Status-Name to WS-Status-Name-Upper.
     inspect  WS-Status-Name-Upper converting
              "abcdefghijklmnopqrstuvwxyz"
              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*
     set      WS-Status-Ix to 1.
     search   WS-Status-Entry
              at end   go to BB015-Exit
              when     WS-Status-Entry-Upper (WS-Status-Ix) =
                       WS-Status-Name-Upper
                       set WS-Status-Found to true
                       move WS-Status-Entry-Id (WS-Status-Ix)
                                 to WS-Found-Status-Id
                       move WS-Status-Entry-Name (WS-Status-Ix)
                                 to WS-Found-Status-Nm
     end-search.
*
 BB015-Exit.
     exit     section.
*
 BB040-Write-Notification       section.
*****************************************
*
     move     LN-App-Id          to LN-Not-Application-Id.
     move     LN-App-Email       to LN-Not-Email.
     move     WS-Found-Status-Nm to LN-Not-Status.
     move     LN-App-Amount      to LN-Not-Amount.
     move     LN-App-Term        to LN-Not-Term.
     move     zero               to LN-Not-Plan-Count.
     write    LN-Notification-Record.
*
 BB040-Exit.
     exit     section.
*
