********************************************
*  FD Entry - Credit-Analysis Decisions    *
********************************************
* 14/01/90 jhm - Created.
*
 fd  DEC-FILE
     label record is standard.
 copy "wslndec.cob".
*
