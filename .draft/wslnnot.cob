********************************************
*                                          *
*  Record Definition For Decision          *
*      Notification Header                *
*     Written by ln020/ln040.  For an      *
*     approved loan the header is          *
*     immediately followed on the          *
*     Notifications file by                *
*     LN-Not-Plan-Count payment-detail      *
*     lines (LN-Payment-Detail-Record,      *
*     see wslnpay.cob).  Zero lines for     *
*     U4 and for any non-approved U3        *
*     decision.                             *
********************************************
*  File size 155 bytes.
*
* 14/01/90 jhm - Created.
* 03/04/93 rdk - LN-Not-Plan-Count added so the downstream
*                notification print step knows how many
*                plan lines follow the header.
*
01  LN-Notification-Record.
    03  LN-Not-Application-Id  pic x(36).
    03  LN-Not-Email           pic x(50).
    03  LN-Not-Status          pic x(30).
    03  LN-Not-Amount          pic s9(11)v99  comp-3.
    03  LN-Not-Term            pic 9(3)       comp.
    03  LN-Not-Plan-Count      pic 9(3)       comp.
    03  filler                 pic x(19).
*
