********************************************
*  FD Entry - Application Master           *
********************************************
* 14/01/90 jhm - Created.
*
 fd  APP-FILE
     label record is standard.
 copy "wslnapp.cob".
*
