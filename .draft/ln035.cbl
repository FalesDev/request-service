******************************************************************
*                                                                *
*               Monthly Installment Calculator                  *
*            (French / Level-Payment Amortization)               *
*                                                                *
******************************************************************
*
 identification          division.
*================================
*
 program-id.             ln035.
 author.                 J H Marsh.
 installation.           Meridian Consumer Credit - Data Processing.
 date-written.           14/01/1990.
 date-compiled.
 security.               Confidential - internal use only.
*
*    Remarks.            Computes the unrounded level monthly
*                        installment M for a French-amortization
*                        loan, given principal, annual rate and
*                        term.  Called by ln030 (full schedule)
*                        and ln060 (advisor total-monthly-debt).
*
*    Version.            See Prog-Name in WS.
*
*    Called Modules.     None.
*
*    Files Used.         None - linkage only.
*
*    Error messages used.
*                        None - caller supplies valid term.
*
* Changes:
* 14/01/90 jhm - 1.00 Created.
* 19/11/98 svt - 1.01 Y2K review - no date fields used here,
*                     no change required.
* 05/09/01 rdk - 1.02 Guard added for rate <= 0 or term <= 0 per
*                     the advisor total-monthly-debt rule.
*
*
*************************************************************************
*
* Proprietary Notice.
* *******************
*
* This program is part of the Meridian Consumer Credit loan request
* processing system and is Copyright (c) 1990-2026 Meridian Consumer
* Credit Inc.  For internal use within the Data Processing department
* only.
*
*************************************************************************
*
 environment             division.
*================================
*
 copy "envdiv.cob".
*
 data                    division.
*================================
*
 working-storage section.
*------------------------
 77  prog-name               pic x(16) value "ln035 (1.02)".
*
 01  WS-Calc-Fields.
     03  WS-Rate-Period      pic s9v9(9)    comp-3.
     03  WS-Rate-Factor      pic s9(6)v9(9) comp-3.
     03  WS-Numerator        pic s9(18)v9(6) comp-3.
     03  WS-Denominator      pic s9(18)v9(6) comp-3.
*
*    Flat byte view of the intermediate arithmetic, for the console
*    trace written when the level-payment factor collapses to zero -
*    a bad-data condition (rate so small or term so short the
*    compounded factor rounds away) the help desk needs the raw
*    packed fields for, not just the final answer.
 01  WS-Calc-Fields-Flat redefines WS-Calc-Fields.
     03  WS-Calc-Flat-Bytes  pic x(40).
*
*    One-line audit trace of each call, for the operator's console
*    log - this routine runs once per schedule row and once per
*    approved loan in the advisor total-monthly-debt scan, so the
*    trace is terse.
 01  WS-Trace-Line.
     03  filler                  pic x(6) value "LN035 ".
     03  WS-Trace-Text           pic x(74).
 01  WS-Trace-Line-Flat redefines WS-Trace-Line.
     03  WS-Trace-Flat-Bytes     pic x(80).
*
 linkage section.
*****************
*
 01  LN-Calc-Principal       pic s9(11)v99  comp-3.
 01  LN-Calc-Annual-Rate     pic s9(3)v9(4) comp-3.
 01  LN-Calc-Term            pic 9(3)       comp.
 01  LN-Calc-Installment     pic s9(11)v9(6) comp-3.
 01  LN-Calc-Principal-Flat redefines LN-Calc-Principal.
     03  LN-Calc-Principal-Bytes  pic x(7).
*
 procedure division using LN-Calc-Principal
                          LN-Calc-Annual-Rate
                          LN-Calc-Term
                          LN-Calc-Installment.
*
 AA000-Main                  section.
*****************************
*
     if       LN-Calc-Annual-Rate not greater than zero
              or LN-Calc-Term not greater than zero
              perform  BB020-No-Interest-Installment thru
                       BB020-Exit
              go to    AA000-Exit
     end-if.
*
     perform  BB010-Level-Payment-Installment thru
              BB010-Exit.
*
 AA000-Exit.
     goback.
*
 BB010-Level-Payment-Installment section.
*****************************************
*
*  M = P * ( r * (1+r)**N ) / ( (1+r)**N - 1 )
*
     compute  WS-Rate-Period rounded =
              LN-Calc-Annual-Rate / 12 / 100.
     compute  WS-Rate-Factor rounded =
              (1 + WS-Rate-Period) ** LN-Calc-Term.
     compute  WS-Numerator rounded =
              LN-Calc-Principal * WS-Rate-Period * WS-Rate-Factor.
     compute  WS-Denominator rounded =
              WS-Rate-Factor - 1.
*
     if       WS-Denominator = zero
              string   "zero factor, principal bytes " delimited
                       by size
                       LN-Calc-Principal-Bytes delimited by size
                       into WS-Trace-Text
              display  WS-Trace-Flat-Bytes
              display  WS-Calc-Flat-Bytes
              perform  BB020-No-Interest-Installment thru
                       BB020-Exit
              go to    BB010-Exit
     end-if.
*
     compute  LN-Calc-Installment rounded =
              WS-Numerator / WS-Denominator.
*
 BB010-Exit.
     exit     section.
*
 BB020-No-Interest-Installment section.
***************************************
*
*  No interest, or a degenerate term - see the total-monthly-debt
*  guard rule - divide by the term, or by 1 when the term itself
*  is not usable.
*
     if       LN-Calc-Term greater than zero
              compute  LN-Calc-Installment rounded =
                       LN-Calc-Principal / LN-Calc-Term
     else
              move     LN-Calc-Principal to LN-Calc-Installment
     end-if.
*
 BB020-Exit.
     exit     section.
*
