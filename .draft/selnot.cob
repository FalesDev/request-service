********************************************
*  File-Control Entry - Decision            *
*      Notifications (U3/U4 output)         *
********************************************
* 14/01/90 jhm - Created.
*
    select   NOT-FILE assign       NOTIFYS
             organization line sequential
             status              WS-Not-File-Status.
*
