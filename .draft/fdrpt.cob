********************************************
*  FD Entry - Daily Approved-Loans Report   *
********************************************
* 14/01/90 jhm - Created.
*
 fd  RPT-FILE
     label record is standard.
 copy "wslnrpt.cob".
*
