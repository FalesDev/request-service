********************************************
*  FD Entry - Status Reference Table       *
********************************************
* 14/01/90 jhm - Created.
*
 fd  STS-FILE
     label record is standard.
 copy "wslnsts.cob".
*
