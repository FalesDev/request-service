********************************************
*  FD Entry - Loan Product Table           *
********************************************
* 14/01/90 jhm - Created.
*
 fd  LTP-FILE
     label record is standard.
 copy "wslnltp.cob".
*
