********************************************
*  FD Entry - Applicant (User) Reference   *
********************************************
* 14/01/90 jhm - Created.
*
 fd  USR-FILE
     label record is standard.
 copy "wslnusr.cob".
*
