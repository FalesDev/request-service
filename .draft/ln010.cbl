******************************************************************
*                                                                *
*                 Loan Request Registration                      *
*                                                                *
******************************************************************
*
 identification          division.
*================================
*
 program-id.             ln010.
 author.                 J H Marsh.
 installation.           Meridian Consumer Credit - Data Processing.
 date-written.           14/01/1990.
 date-compiled.
 security.               Confidential - internal use only.
*
*    Remarks.            Reads the New-Requests transaction file,
*                        validates each request, looks up the
*                        loan product and the "Pending Review"
*                        status, and writes the application to
*                        the Application Master in Pending Review.
*                        Rejected requests are listed to the
*                        Register and the file is left untouched -
*                        an all-or-nothing unit, no partial write.
*
*    Version.            See Prog-Name in WS.
*
*    Called Modules.
*                        ln070.   Loan-Type lookup.
*
*    Files used :
*                        newreqs.  New Loan Request Transactions.
*                        appfile.  Application Master.
*                        statuses. Application Status Table.
*                        loantype. Loan Product Table.
*
*    Error messages used.
*                        LN001 - LN007.
*
* Changes:
* 14/01/90 jhm - 1.00 Created.
* 30/09/92 rdk - 1.01 Amount-range message now carries the loan
*                     product name, per a Credit Committee request.
*                     reducing queries to the help desk.
* 19/11/98 svt - 1.02 Y2K review - request/application timestamps
*                     are already CCYYMMDDTHHMMSS, no change made.
* 11/03/05 rdk - 1.03 Email validation tightened to match the
*                     front-end's pattern exactly (domain now
*                     requires a dot and a two-letter-plus TLD).
* 19/03/05 rdk - 1.04 Amount-range reject message now spells out
*                     the requested amount and the product's
*                     min/max, not just the product name - the
*                     Register line and reason fields widened to
*                     take the longer text.
*
*
*************************************************************************
*
* Proprietary Notice.
* *******************
*
* This program is part of the Meridian Consumer Credit loan request
* processing system and is Copyright (c) 1990-2026 Meridian Consumer
* Credit Inc.  For internal use within the Data Processing department
* only.
*
*************************************************************************
*
 environment             division.
*================================
*
 copy "envdiv.cob".
 input-output            section.
 file-control.
 copy "selreq.cob".
 copy "selapp.cob".
 copy "selsts.cob".
*
 data                    division.
*================================
*
 file section.
*
 copy "fdreq.cob".
 copy "fdapp.cob".
 copy "fdsts.cob".
*
 working-storage section.
*------------------------
 77  prog-name               pic x(16) value "ln010 (1.04)".
*
 01  WS-Data.
     03  WS-Req-File-Status  pic xx     value spaces.
     03  WS-App-File-Status  pic xx     value spaces.
     03  WS-Sts-File-Status  pic xx     value spaces.
     03  WS-Eof-Sw           pic x      value "N".
         88  WS-Eof                value "Y".
     03  WS-Reject-Sw        pic x      value "N".
         88  WS-Rejected           value "Y".
     03  WS-Reason           pic x(150) value spaces.
     03  WS-Recs-Read        pic 9(7)   comp  value zero.
     03  WS-Recs-Written     pic 9(7)   comp  value zero.
     03  WS-Recs-Rejected    pic 9(7)   comp  value zero.
     03  WS-At-Count         pic 9      comp  value zero.
     03  WS-Dot-Count        pic 9      comp  value zero.
     03  WS-I                binary-short unsigned value zero.
     03  WS-Local-Len        pic 99     comp  value zero.
     03  WS-Domain-Len       pic 99     comp  value zero.
     03  WS-Tld-Len          pic 99     comp  value zero.
     03  WS-Tld-Start        pic 99     comp  value zero.
     03  WS-One-Char         pic x      value space.
     03  WS-Local-Part       pic x(50)  value spaces.
     03  WS-Domain-Part      pic x(50)  value spaces.
     03  WS-Pending-Found-Sw pic x      value "N".
         88  WS-Pending-Found      value "Y".
*
*    Numeric-edited working copies of the amount and the loan
*    product's min/max, and their left-justified equivalents, used
*    to build the full amount-range rejection text for LN007 - the
*    packed fields cannot go into a STRING directly.
     03  WS-Reason-Amount-Edit   pic zzz,zzz,zz9.99.
     03  WS-Reason-Min-Edit      pic zzz,zzz,zz9.99.
     03  WS-Reason-Max-Edit      pic zzz,zzz,zz9.99.
     03  WS-Reason-Amount-Trim   pic x(14)  value spaces.
     03  WS-Reason-Min-Trim      pic x(14)  value spaces.
     03  WS-Reason-Max-Trim      pic x(14)  value spaces.
     03  WS-Edit-Lead-Spaces     pic 99     comp  value zero.
     03  WS-Edit-Start           pic 99     comp  value zero.
     03  filler                 pic x(4)   value spaces.
*
 01  WS-Status-Table.
     03  WS-Status-Count     binary-short unsigned value zero.
     03  WS-Status-Entry     occurs 1 to 20 times
                              depending on WS-Status-Count
                              indexed by WS-Status-Ix.
         05  WS-Status-Entry-Id    pic x(36).
         05  WS-Status-Entry-Name  pic x(30).
*
 01  WS-Pending-Status-Id    pic x(36)  value spaces.
*
 01  WS-LTP-Not-Found        pic x      value space.
     88  WS-LTP-Found                  value "N".
     88  WS-LTP-Not-Found-88           value "Y".
 01  WS-LTP-Record.
     03  WS-LTP-Id               pic x(36).
     03  WS-LTP-Name             pic x(30).
     03  WS-LTP-Min-Amount       pic s9(11)v99  comp-3.
     03  WS-LTP-Max-Amount       pic s9(11)v99  comp-3.
     03  WS-LTP-Interest-Rate    pic s9(3)v9(4) comp-3.
     03  WS-LTP-Auto-Validation  pic x.
*
*    Flat byte-for-byte view of the loan-type working copy, used
*    when the record needs to go to the trace listing as a single
*    field rather than a broken-out group.
 01  WS-LTP-Record-Flat redefines WS-LTP-Record.
     03  WS-LTP-Flat-Bytes       pic x(85).
*
*    Raw copy of the rejected request, kept so the register can
*    show the whole input line, not just the pieces we validated.
 01  WS-Raw-Request-Save        pic x(215) value spaces.
 01  WS-Raw-Request-Parts redefines WS-Raw-Request-Save.
     03  WS-Raw-Req-Id           pic x(36).
     03  WS-Raw-Req-Rest         pic x(179).
*
 01  Error-Messages.
     03  LN001   pic x(30) value "LN001 Amount cannot be null -".
     03  LN002   pic x(30) value "LN002 Term is required -".
     03  LN003   pic x(40) value "LN003 Email is required or invalid -".
     03  LN004   pic x(36) value "LN004 Id document is required -".
     03  LN005   pic x(34) value "LN005 Loan type is required -".
     03  LN006   pic x(34) value "LN006 Loan type not found -".
     03  LN007   pic x(13) value "LN007 Amount".
*
 01  WS-Register-Line.
     03  filler              pic x(8)   value "Rejected".
     03  filler              pic x      value space.
     03  WS-Reg-Req-Id       pic x(36).
     03  filler              pic x      value space.
     03  WS-Reg-Reason       pic x(150).
*
*    Flat view of the register line, for the line printer spooler
*    routine which takes one alphanumeric print-line parameter.
 01  WS-Register-Line-Flat redefines WS-Register-Line.
     03  WS-Reg-Flat-Bytes   pic x(196).
*
 procedure division.
*
 AA000-Main                  section.
*****************************
*
     perform  AA010-Open-Files      thru AA010-Exit.
     perform  AA020-Load-Statuses   thru AA020-Exit.
     perform  AA030-Read-Request    thru AA030-Exit.
     perform  BB010-Process-Request thru BB010-Exit
              until   WS-Eof.
     perform  AA090-Close-Files     thru AA090-Exit.
*
     display  "LN010 requests read      " WS-Recs-Read.
     display  "LN010 applications written " WS-Recs-Written.
     display  "LN010 requests rejected    " WS-Recs-Rejected.
*
     stop run.
*
 AA010-Open-Files.
*
     open     input  REQ-FILE
              input  STS-FILE
              i-o    APP-FILE.
*
 AA020-Load-Statuses            section.
*****************************************
*
     move     zero to WS-Status-Count.
     read     STS-FILE
              at end   go to AA020-Exit
     end-read.
*
 AA020-Loop.
     if       WS-Sts-File-Status not = "10"
              add      1 to WS-Status-Count
              set      WS-Status-Ix to WS-Status-Count
              move     LN-ST-Id   to WS-Status-Entry-Id (WS-Status-Ix)
              move     LN-ST-Name to WS-Status-Entry-Name (WS-Status-Ix)
              read     STS-FILE
                       at end   go to AA020-Exit
              end-read
              go to    AA020-Loop
     end-if.
*
 AA020-Exit.
     close    STS-FILE.
     perform  AA025-Find-Pending-Review thru AA025-Exit.
     exit.
*
 AA025-Find-Pending-Review      section.
*****************************************
*
     move     "N" to WS-Pending-Found-Sw.
     set      WS-Status-Ix to 1.
     search   WS-Status-Entry
              at end   go to AA025-Exit
              when     WS-Status-Entry-Name (WS-Status-Ix) =
                       "Pending Review"
                       set WS-Pending-Found to true
                       move WS-Status-Entry-Id (WS-Status-Ix)
                                 to WS-Pending-Status-Id
     end-search.
*
 AA025-Exit.
     exit.
*
 AA030-Read-Request.
*
     read     REQ-FILE
              at end   set WS-Eof to true
     end-read.
     if       not WS-Eof
              add      1 to WS-Recs-Read
     end-if.
*
 AA030-Exit.
     exit.
*
 AA090-Close-Files.
*
     close    REQ-FILE
              APP-FILE.
*
 AA090-Exit.
     exit.
*
 BB010-Process-Request          section.
*****************************************
*
     move     "N" to WS-Reject-Sw.
     move     spaces to WS-Reason.
*
     if       not WS-Pending-Found
              set      WS-Rejected to true
              move     "Pending Review status not on file"
                       to WS-Reason
              go to    BB010-Report-Reject
     end-if.
*
     perform  BB015-Validate-Request-Fields thru
              BB015-Exit.
     if       WS-Rejected
              go to    BB010-Report-Reject
     end-if.
*
     call     "ln070" using LN-Req-Id-Loan-Type
                             WS-LTP-Not-Found
                             WS-LTP-Record.
     if       WS-LTP-Not-Found-88
              set      WS-Rejected to true
              string   LN006 delimited by size
                       LN-Req-Id-Loan-Type delimited by size
                       into WS-Reason
              go to    BB010-Report-Reject
     end-if.
*
*    trace the loan product bytes picked up for this request.
     display  "LN010 ltp " WS-LTP-Flat-Bytes.
*
     if       LN-Req-Amount less than WS-LTP-Min-Amount
              or LN-Req-Amount greater than WS-LTP-Max-Amount
              set      WS-Rejected to true
              perform  BB016-Build-Range-Reason thru
                       BB016-Exit
              go to    BB010-Report-Reject
     end-if.
*
     perform  BB030-Write-Application thru BB030-Exit.
     go to    BB010-Next.
*
 BB010-Report-Reject.
     add      1 to WS-Recs-Rejected.
     move     LN-New-Request-Record to WS-Raw-Request-Save.
     move     WS-Raw-Req-Id  to WS-Reg-Req-Id.
     move     WS-Reason      to WS-Reg-Reason.
     display  WS-Reg-Flat-Bytes.
*
 BB010-Next.
     perform  AA030-Read-Request thru AA030-Exit.
*
 BB010-Exit.
     exit     section.
*
 BB015-Validate-Request-Fields  section.
*****************************************
*
     if       LN-Req-Amount = zero
              set      WS-Rejected to true
              move     LN001 to WS-Reason
              go to    BB015-Exit
     end-if.
*
     if       LN-Req-Term = zero
              set      WS-Rejected to true
              move     LN002 to WS-Reason
              go to    BB015-Exit
     end-if.
*
     if       LN-Req-Email = spaces
              set      WS-Rejected to true
              move     LN003 to WS-Reason
              go to    BB015-Exit
     end-if.
*
     perform  BB017-Validate-Email thru BB017-Exit.
     if       WS-Rejected
              go to    BB015-Exit
     end-if.
*
     if       LN-Req-Id-Document = spaces
              set      WS-Rejected to true
              move     LN004 to WS-Reason
              go to    BB015-Exit
     end-if.
*
     if       LN-Req-Id-Loan-Type = spaces
              set      WS-Rejected to true
              move     LN005 to WS-Reason
     end-if.
*
 BB015-Exit.
     exit     section.
*
*    19/03/05 rdk - 1.04 Amount-range reject now carries the
*              requested amount and the loan product's min/max in
*              the reason text, not just the product name - the
*              Credit Committee could not tell from the register
*              how far out of range a request was.
 BB016-Build-Range-Reason       section.
*****************************************
*
     move     LN-Req-Amount      to WS-Reason-Amount-Edit.
     move     WS-Reason-Amount-Edit to WS-Reason-Amount-Trim.
     inspect  WS-Reason-Amount-Trim tallying WS-Edit-Lead-Spaces
              for leading space.
     compute  WS-Edit-Start = WS-Edit-Lead-Spaces + 1.
     move     WS-Reason-Amount-Trim (WS-Edit-Start:)
              to WS-Reason-Amount-Trim.
*
     move     WS-LTP-Min-Amount  to WS-Reason-Min-Edit.
     move     WS-Reason-Min-Edit to WS-Reason-Min-Trim.
     inspect  WS-Reason-Min-Trim tallying WS-Edit-Lead-Spaces
              for leading space.
     compute  WS-Edit-Start = WS-Edit-Lead-Spaces + 1.
     move     WS-Reason-Min-Trim (WS-Edit-Start:)
              to WS-Reason-Min-Trim.
*
     move     WS-LTP-Max-Amount  to WS-Reason-Max-Edit.
     move     WS-Reason-Max-Edit to WS-Reason-Max-Trim.
     inspect  WS-Reason-Max-Trim tallying WS-Edit-Lead-Spaces
              for leading space.
     compute  WS-Edit-Start = WS-Edit-Lead-Spaces + 1.
     move     WS-Reason-Max-Trim (WS-Edit-Start:)
              to WS-Reason-Max-Trim.
*
     string   LN007 delimited by size
              space delimited by size
              WS-Reason-Amount-Trim delimited by space
              " is outside the valid range [" delimited by size
              WS-Reason-Min-Trim delimited by space
              ", " delimited by size
              WS-Reason-Max-Trim delimited by space
              "] for loan type " delimited by size
              WS-LTP-Name delimited by size
              into WS-Reason.
*
 BB016-Exit.
     exit     section.
*
 BB017-Validate-Email           section.
*****************************************
*
*  Pattern enforced:  local@domain.tld
*  local  - one or more of A-Z a-z 0-9 + _ . -
*  domain - one or more of A-Z a-z 0-9 . -, must contain a dot
*  tld    - two or more letters, the segment after the last dot
*
     move     zero to WS-At-Count.
     inspect  LN-Req-Email tallying WS-At-Count for all "@".
     if       WS-At-Count not = 1
              set      WS-Rejected to true
              move     LN003 to WS-Reason
              go to    BB017-Exit
     end-if.
*
     move     spaces to WS-Local-Part WS-Domain-Part.
     unstring LN-Req-Email delimited by "@"
              into WS-Local-Part WS-Domain-Part.
*
     move     zero to WS-Local-Len.
     inspect  WS-Local-Part tallying WS-Local-Len
              for characters before initial space.
     if       WS-Local-Len = zero
              set      WS-Rejected to true
              move     LN003 to WS-Reason
              go to    BB017-Exit
     end-if.
*
     perform  BB017A-Check-Local-Char thru BB017A-Exit
              varying WS-I from 1 by 1
              until    WS-I > WS-Local-Len
                       or WS-Rejected.
     if       WS-Rejected
              go to    BB017-Exit
     end-if.
*
     move     zero to WS-Domain-Len.
     inspect  WS-Domain-Part tallying WS-Domain-Len
              for characters before initial space.
     if       WS-Domain-Len = zero
              set      WS-Rejected to true
              move     LN003 to WS-Reason
              go to    BB017-Exit
     end-if.
*
     move     zero to WS-Dot-Count WS-Tld-Start.
     perform  BB017B-Check-Domain-Char thru BB017B-Exit
              varying WS-I from 1 by 1
              until    WS-I > WS-Domain-Len
                       or WS-Rejected.
     if       WS-Rejected
              go to    BB017-Exit
     end-if.
*
     if       WS-Dot-Count = zero
              or WS-Tld-Start = zero
              or WS-Tld-Start > WS-Domain-Len
              set      WS-Rejected to true
              move     LN003 to WS-Reason
              go to    BB017-Exit
     end-if.
*
     compute  WS-Tld-Len = WS-Domain-Len - WS-Tld-Start + 1.
     if       WS-Tld-Len < 2
              set      WS-Rejected to true
              move     LN003 to WS-Reason
              go to    BB017-Exit
     end-if.
*
     perform  BB017C-Check-Tld-Char thru BB017C-Exit
              varying WS-I from WS-Tld-Start by 1
              until    WS-I > WS-Domain-Len
                       or WS-Rejected.
*
 BB017-Exit.
     exit     section.
*
 BB017A-Check-Local-Char.
*
     move     WS-Local-Part (WS-I:1) to WS-One-Char.
     if       WS-One-Char not alphabetic-lower
              and WS-One-Char not alphabetic-upper
              and WS-One-Char not numeric
              and WS-One-Char not = "+"
              and WS-One-Char not = "_"
              and WS-One-Char not = "."
              and WS-One-Char not = "-"
              set      WS-Rejected to true
              move     LN003 to WS-Reason
     end-if.
*
 BB017A-Exit.
     exit.
*
 BB017B-Check-Domain-Char.
*
     move     WS-Domain-Part (WS-I:1) to WS-One-Char.
     if       WS-One-Char not alphabetic-lower
              and WS-One-Char not alphabetic-upper
              and WS-One-Char not numeric
              and WS-One-Char not = "."
              and WS-One-Char not = "-"
              set      WS-Rejected to true
              move     LN003 to WS-Reason
     end-if.
     if       WS-One-Char = "."
              add      1 to WS-Dot-Count
              compute  WS-Tld-Start = WS-I + 1
     end-if.
*
 BB017B-Exit.
     exit.
*
 BB017C-Check-Tld-Char.
*
     move     WS-Domain-Part (WS-I:1) to WS-One-Char.
     if       WS-One-Char not alphabetic-lower
              and WS-One-Char not alphabetic-upper
              set      WS-Rejected to true
              move     LN003 to WS-Reason
     end-if.
*
 BB017C-Exit.
     exit.
*
 BB030-Write-Application        section.
*****************************************
*
     move     LN-Req-Id           to LN-App-Id.
     move     LN-Req-Amount       to LN-App-Amount.
     move     LN-Req-Term         to LN-App-Term.
     move     LN-Req-Email        to LN-App-Email.
     move     LN-Req-Id-Document  to LN-App-Id-Document.
     move     WS-Pending-Status-Id to LN-App-Id-Status.
     move     LN-Req-Id-Loan-Type to LN-App-Id-Loan-Type.
     move     LN-Req-Id-User      to LN-App-Id-User.
     move     LN-Req-Created-At   to LN-App-Created-At.
     move     LN-Req-Created-At   to LN-App-Updated-At.
     move     spaces              to LN-App-Approved-At.
*
     write    LN-Application-Record.
     if       WS-App-File-Status = "00"
              add      1 to WS-Recs-Written
     end-if.
*
 BB030-Exit.
     exit     section.
*
