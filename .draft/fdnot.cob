********************************************
*  FD Entry - Decision Notifications        *
*     Two record types share this FD -      *
*     the header (LN-Notification-Record)    *
*     and the trailing payment-plan lines    *
*     (LN-Payment-Detail-Record), written    *
*     together whenever a loan is approved.   *
********************************************
* 14/01/90 jhm - Created.
*
 fd  NOT-FILE
     label record is standard.
 copy "wslnnot.cob".
 copy "wslnpay.cob".
*
