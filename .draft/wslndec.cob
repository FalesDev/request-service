********************************************
*                                          *
*  Record Definition For Credit-Analysis  *
*      Decision Messages                  *
*     Sequential input to ln020.          *
********************************************
*  File size 85 bytes.
*
* 14/01/90 jhm - Created.
* 17/05/91 rdk - LN-Dec-Decision widened 20 -> 30, the
*                analysis engine now sends full status
*                names not short codes.
*
01  LN-Decision-Record.
    03  LN-Dec-Application-Id  pic x(36).
    03  LN-Dec-Decision        pic x(30).
    03  LN-Dec-Timestamp       pic x(19).
    03  filler                 pic x(10).
*
