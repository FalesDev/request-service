********************************************
*                                          *
*  Record Definition For New Loan         *
*      Request Transactions               *
*     Sequential input to ln010.          *
********************************************
*  File size 215 bytes.
*
* 14/01/90 jhm - Created.
* 30/09/92 rdk - LN-Req-Id-User added - the applicant
*                id comes with the request, not looked
*                up, per the front-end contract.
*
01  LN-New-Request-Record.
    03  LN-Req-Id              pic x(36).
    03  LN-Req-Amount          pic s9(11)v99  comp-3.
    03  LN-Req-Term            pic 9(3)       comp.
    03  LN-Req-Email           pic x(50).
    03  LN-Req-Id-Document     pic x(20).
    03  LN-Req-Id-Loan-Type    pic x(36).
    03  LN-Req-Id-User         pic x(36).
    03  LN-Req-Created-At      pic x(19).
    03  filler                 pic x(9).
*
