********************************************
*                                          *
*  Record Definition For Loan Product     *
*           (Loan-Type) File              *
*     Uses LN-LT-Id as key                *
********************************************
*  File size 120 bytes.  Small reference table.
*
* 14/01/90 jhm - Created.
* 22/07/94 rdk - Widened LN-LT-Interest-Rate to
*                S9(3)V9(4) to match the credit-analysis
*                feed (was S9(2)V99).
*
01  LN-Loan-Type-Record.
    03  LN-LT-Id               pic x(36).
    03  LN-LT-Name             pic x(30).
    03  LN-LT-Min-Amount       pic s9(11)v99   comp-3.
    03  LN-LT-Max-Amount       pic s9(11)v99   comp-3.
    03  LN-LT-Interest-Rate    pic s9(3)v9(4)  comp-3.
    03  LN-LT-Auto-Validation  pic x.
        88  LN-LT-Auto-Validation-Yes  value "Y".
        88  LN-LT-Auto-Validation-No   value "N".
    03  filler                 pic x(16).
*
