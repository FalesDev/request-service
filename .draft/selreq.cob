********************************************
*  File-Control Entry - New Loan Request    *
*      Transactions (U1 input)              *
********************************************
* 14/01/90 jhm - Created.
*
    select   REQ-FILE assign       NEWREQS
             organization line sequential
             status              WS-Req-File-Status.
*
