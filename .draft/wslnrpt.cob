********************************************
*                                          *
*  Record Definition For The Daily        *
*      Approved-Loans Report              *
*     Single record written by ln050      *
*     for the 03:00 cut-off window.        *
********************************************
*  File size 60 bytes.
*
* 14/01/90 jhm - Created.
*
01  LN-Daily-Report-Record.
    03  LN-Rpt-Approved-Count  pic 9(9)        comp.
    03  LN-Rpt-Total-Amount    pic s9(13)v99   comp-3.
    03  filler                 pic x(18).
*
