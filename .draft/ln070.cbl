******************************************************************
*                                                                *
*                 Loan-Type Keyed Lookup                         *
*                                                                *
******************************************************************
*
 identification          division.
*================================
*
 program-id.             ln070.
 author.                 J H Marsh.
 installation.           Meridian Consumer Credit - Data Processing.
 date-written.           14/01/1990.
 date-compiled.
 security.               Confidential - internal use only.
*
*    Remarks.            Shared keyed lookup of a loan product by
*                        its id.  Opens the Loan-Type file for
*                        input if not already open, reads by key
*                        and hands the record back to the caller,
*                        with a not-found flag.  Used by ln010,
*                        ln020 and ln060 so the lookup logic and
*                        the not-found message are in one place.
*
*    Version.            See Prog-Name in WS.
*
*    Called Modules.     None.
*
*    Files Used.
*                        loantype.   Loan Product Table.
*
*    Error messages used.
*                        None - sets LN-LTP-Not-Found, the caller
*                        raises its own error text.
*
* Changes:
* 14/01/90 jhm - 1.00 Created.
* 12/06/91 rdk - 1.01 Left the file open between calls - closing
*                     and reopening it for every application was
*                     slowing ln060 down badly on a full rerun.
* 19/11/98 svt - 1.02 Y2K review - no date fields on this file,
*                     no change required.
* 14/04/03 rdk - 1.03 Internal Audit review of all CALLed lookup
*                     modules (ref memo 03-211) - confirmed the
*                     file stays open only for the duration of the
*                     calling job step and is closed by the caller
*                     at end of run; no change needed.
* 19/03/05 svt - 1.04 Internal Audit follow-up to 03-211 - confirmed
*                     LN-LTP-Not-Found is set explicitly on both the
*                     found and not-found path of every call, so a
*                     caller can never see a stale flag left over
*                     from a previous lookup; no change needed.
*
*
*************************************************************************
*
* Proprietary Notice.
* *******************
*
* This program is part of the Meridian Consumer Credit loan request
* processing system and is Copyright (c) 1990-2026 Meridian Consumer
* Credit Inc.  For internal use within the Data Processing department
* only.
*
*************************************************************************
*
 environment             division.
*================================
*
 copy "envdiv.cob".
 input-output            section.
 file-control.
 copy "selltp.cob".
*
 data                    division.
*================================
*
 file section.
*
 copy "fdltp.cob".
*
 working-storage section.
*------------------------
 77  prog-name               pic x(16) value "ln070 (1.04)".
*
 01  WS-Data.
     03  WS-Ltp-File-Status  pic xx     value spaces.
     03  WS-Ltp-File-Open-Sw pic x      value "N".
         88  WS-Ltp-File-Is-Open  value "Y".
*
*    Flat byte view of the open-switch/file-status pair, for the
*    not-found console trace - one field the STRING statement can
*    pick up rather than two.
 01  WS-Data-Flat redefines WS-Data.
     03  WS-Data-Bytes       pic x(3).
*
*    One-line trace, written only on a not-found - the normal path
*    through this module is silent, the caller owns the error text.
 01  WS-Trace-Line.
     03  filler                  pic x(6) value "LN070 ".
     03  WS-Trace-Text           pic x(74).
 01  WS-Trace-Line-Flat redefines WS-Trace-Line.
     03  WS-Trace-Flat-Bytes     pic x(80).
*
 linkage section.
*****************
*
 01  LN-LTP-Id-In             pic x(36).
 01  LN-LTP-Not-Found         pic x.
     88  LN-LTP-Was-Found            value "N".
     88  LN-LTP-Was-Not-Found        value "Y".
 01  LN-LTP-Record-Out.
     03  LN-LTP-Out-Id              pic x(36).
     03  LN-LTP-Out-Name            pic x(30).
     03  LN-LTP-Out-Min-Amount      pic s9(11)v99  comp-3.
     03  LN-LTP-Out-Max-Amount      pic s9(11)v99  comp-3.
     03  LN-LTP-Out-Interest-Rate  pic s9(3)v9(4) comp-3.
     03  LN-LTP-Out-Auto-Validation pic x.
 01  LN-LTP-Record-Out-Flat redefines LN-LTP-Record-Out.
     03  LN-LTP-Out-Flat-Bytes      pic x(85).
*
 procedure division using LN-LTP-Id-In
                          LN-LTP-Not-Found
                          LN-LTP-Record-Out.
*
 AA000-Main                  section.
*****************************
*
     if       not WS-Ltp-File-Is-Open
              open     input LTP-FILE
              set      WS-Ltp-File-Is-Open to true
     end-if.
*
     move     LN-LTP-Id-In to LN-LT-Id.
     read     LTP-FILE
              invalid key
                       set LN-LTP-Was-Not-Found to true
                       string "not found " delimited by size
                              LN-LTP-Id-In delimited by size
                              " status " delimited by size
                              WS-Data-Bytes delimited by size
                              into WS-Trace-Text
                       display WS-Trace-Flat-Bytes
                       go to AA000-Exit
     end-read.
*
     set      LN-LTP-Was-Found to true.
     move     LN-LT-Id              to LN-LTP-Out-Id.
     move     LN-LT-Name            to LN-LTP-Out-Name.
     move     LN-LT-Min-Amount      to LN-LTP-Out-Min-Amount.
     move     LN-LT-Max-Amount      to LN-LTP-Out-Max-Amount.
     move     LN-LT-Interest-Rate   to LN-LTP-Out-Interest-Rate.
     move     LN-LT-Auto-Validation to LN-LTP-Out-Auto-Validation.
     display  "LN070 found " LN-LTP-Out-Flat-Bytes.
*
 AA000-Exit.
     goback.
*
