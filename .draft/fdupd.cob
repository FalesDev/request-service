********************************************
*  FD Entry - Status-Update Transactions   *
********************************************
* 14/01/90 jhm - Created.
*
 fd  UPD-FILE
     label record is standard.
 copy "wslnupd.cob".
*
