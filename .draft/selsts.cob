********************************************
*  File-Control Entry - Status Reference    *
*  Table.  Line sequential, read once and   *
*  held in WS-Status-Table (see the calling *
*  program's AA010-Load-Statuses).          *
********************************************
* 14/01/90 jhm - Created.
*
    select   STS-FILE assign       STATUSES
             organization line sequential
             status              WS-Sts-File-Status.
*
