******************************************************************
*                                                                *
*                 Daily Approved-Loans Report                     *
*                                                                *
******************************************************************
*
 identification          division.
*================================
*
 program-id.             ln050.
 author.                 J H Marsh.
 installation.           Meridian Consumer Credit - Data Processing.
 date-written.           21/01/1990.
 date-compiled.
 security.               Confidential - internal use only.
*
*    Remarks.            Nightly summary of loans approved in the
*                        24-hour window ending at this morning's
*                        03:00 cut-off.  Scans the Application
*                        Master on the status alternate key for
*                        "Approved", checks each one's approval
*                        timestamp against the window, and writes
*                        one summary record - count and total
*                        amount, zero if nothing was approved.
*
*    Version.            See Prog-Name in WS.
*
*    Called Modules.     None.
*
*    Files used :
*                        appfile.  Application Master.
*                        statuses. Application Status Table.
*                        dlyrpt.   Daily Approved-Loans Report.
*
*    Error messages used.
*                        LN030.
*
* Changes:
* 21/01/90 jhm - 1.00 Created.
* 19/11/98 svt - 1.01 Y2K - ACCEPT FROM DATE still returns a two
*                     digit year on this machine.  Century is now
*                     windowed: YY < 50 is taken as 20YY, else 19YY,
*                     per the Steering Committee's Y2K remediation
*                     standard.  Reviewed again after 1999 year end,
*                     no issues found.
* 14/04/03 rdk - 1.02 Cut-off is the run day's 03:00, this program
*                     was wrongly using the calendar day boundary
*                     (midnight) until now - two nights of approvals
*                     were landing in the wrong day's report.
* 19/03/05 rdk - 1.03 A missing "Approved" status no longer produces
*                     a Daily Report showing zero approvals - that
*                     read exactly like a quiet night and an auditor
*                     nearly signed off on it.  The Report file is
*                     now closed unwritten and the job ends with
*                     RETURN-CODE 16 so the scheduler holds the
*                     downstream steps.
*
*
*************************************************************************
*
* Proprietary Notice.
* *******************
*
* This program is part of the Meridian Consumer Credit loan request
* processing system and is Copyright (c) 1990-2026 Meridian Consumer
* Credit Inc.  For internal use within the Data Processing department
* only.
*
*************************************************************************
*
 environment             division.
*================================
*
 copy "envdiv.cob".
 input-output            section.
 file-control.
 copy "selapp.cob".
 copy "selsts.cob".
 copy "selrpt.cob".
*
 data                    division.
*================================
*
 file section.
*
 copy "fdapp.cob".
 copy "fdsts.cob".
 copy "fdrpt.cob".
*
 working-storage section.
*------------------------
 77  prog-name               pic x(16) value "ln050 (1.03)".
*
 01  WS-Data.
     03  WS-App-File-Status  pic xx     value spaces.
     03  WS-Sts-File-Status  pic xx     value spaces.
     03  WS-Rpt-File-Status  pic xx     value spaces.
     03  WS-Eof-Sw           pic x      value "N".
         88  WS-Eof                value "Y".
     03  WS-Approved-Found-Sw pic x     value "N".
         88  WS-Approved-Found     value "Y".
     03  WS-Approved-Status-Id pic x(36) value spaces.
*
 01  WS-Status-Table.
     03  WS-Status-Count     binary-short unsigned value zero.
     03  WS-Status-Entry     occurs 1 to 20 times
                              depending on WS-Status-Count
                              indexed by WS-Status-Ix.
         05  WS-Status-Entry-Id       pic x(36).
         05  WS-Status-Entry-Name     pic x(30).
*
*    Standard month-length table, loaded once from a literal so the
*    day-before-today calculation can cross a month or year end
*    without a calendar routine.  February is patched to 29 at run
*    time when the current year is a leap year - see BB015.
 01  WS-Days-In-Month-Literal.
     03  filler  pic 99  value 31.
     03  filler  pic 99  value 28.
     03  filler  pic 99  value 31.
     03  filler  pic 99  value 30.
     03  filler  pic 99  value 31.
     03  filler  pic 99  value 30.
     03  filler  pic 99  value 31.
     03  filler  pic 99  value 31.
     03  filler  pic 99  value 30.
     03  filler  pic 99  value 31.
     03  filler  pic 99  value 30.
     03  filler  pic 99  value 31.
 01  WS-Days-In-Month-Table redefines WS-Days-In-Month-Literal.
     03  WS-Dim  pic 99  comp  occurs 12 times
                              indexed by WS-Dim-Ix.
*
 01  WS-Window-Data.
     03  WS-Today-YYMMDD     pic 9(6).
     03  WS-Today-YYMMDD-Parts redefines WS-Today-YYMMDD.
         05  WS-Today-YY         pic 99.
         05  WS-Today-MM         pic 99.
         05  WS-Today-DD         pic 99.
     03  WS-Today-CCYY       pic 9(4)   comp.
     03  WS-Yest-CCYY        pic 9(4)   comp.
     03  WS-Yest-MM          pic 99     comp.
     03  WS-Yest-DD          pic 99     comp.
     03  WS-Leap-Q           pic 9(4)   comp.
     03  WS-Leap-Rem4        pic 9(4)   comp.
     03  WS-Leap-Rem100      pic 9(4)   comp.
     03  WS-Leap-Rem400      pic 9(4)   comp.
     03  WS-Leap-Sw          pic x      value "N".
         88  WS-Is-Leap-Year       value "Y".
     03  WS-Prev-Dim         pic 99     comp.
     03  WS-End-Timestamp    pic x(19)  value spaces.
     03  WS-Start-Timestamp  pic x(19)  value spaces.
*
 01  WS-Approved-Count       pic 9(9)        comp  value zero.
 01  WS-Approved-Total       pic s9(13)v99   comp-3 value zero.
*
*    One-line audit trace of the window actually used for this run,
*    for the operator's console log - useful the morning after a
*    cut-off change or a rerun on a missed night.
 01  WS-Window-Trace-Line.
     03  filler                  pic x(6) value "LN050 ".
     03  WS-Window-Trace-Text    pic x(54).
 01  WS-Window-Trace-Flat redefines WS-Window-Trace-Line.
     03  WS-Window-Trace-Bytes   pic x(60).
*
 01  Error-Messages.
     03  LN030   pic x(30) value "LN030 Approved status missing".
*
 procedure division.
*
 AA000-Main                  section.
*****************************
*
     perform  AA010-Open-Files      thru AA010-Exit.
     perform  AA020-Load-Statuses   thru AA020-Exit.
     perform  BB015-Compute-Window  thru BB015-Exit.
*
     if       not WS-Approved-Found
              display  LN030
              move     16 to return-code
              go to    AA000-Abend
     end-if.
*
     perform  BB020-Scan-Applications thru BB020-Exit.
     perform  BB030-Write-Report      thru BB030-Exit.
*
 AA000-Finish.
     perform  AA090-Close-Files     thru AA090-Exit.
     display  "LN050 approved count " WS-Approved-Count.
     display  "LN050 approved total " WS-Approved-Total.
     stop run.
*
*    19/03/05 rdk - Reference data missing - the Report file is
*              closed empty, not written, and the job ends with a
*              non-zero return code so the scheduler flags the run
*              instead of filing a report that reads as a clean
*              zero-approval night.
 AA000-Abend.
     close    APP-FILE
              RPT-FILE.
     stop run.
*
 AA010-Open-Files.
*
     open     input  STS-FILE
              input  APP-FILE
              output RPT-FILE.
*
 AA020-Load-Statuses            section.
*****************************************
*
     move     zero to WS-Status-Count.
     read     STS-FILE
              at end   go to AA020-Exit
     end-read.
*
 AA020-Loop.
     if       WS-Sts-File-Status not = "10"
              add      1 to WS-Status-Count
              set      WS-Status-Ix to WS-Status-Count
              move     LN-ST-Id   to WS-Status-Entry-Id (WS-Status-Ix)
              move     LN-ST-Name to WS-Status-Entry-Name (WS-Status-Ix)
              read     STS-FILE
                       at end   go to AA020-Exit
              end-read
              go to    AA020-Loop
     end-if.
*
 AA020-Exit.
     close    STS-FILE.
     perform  AA025-Find-Approved-Status thru AA025-Exit.
     exit.
*
 AA025-Find-Approved-Status     section.
*****************************************
*
     move     "N" to WS-Approved-Found-Sw.
     set      WS-Status-Ix to 1.
     search   WS-Status-Entry
              at end   go to AA025-Exit
              when     WS-Status-Entry-Name (WS-Status-Ix) =
                       "Approved"
                       set WS-Approved-Found to true
                       move WS-Status-Entry-Id (WS-Status-Ix)
                                 to WS-Approved-Status-Id
     end-search.
*
 AA025-Exit.
     exit.
*
 AA090-Close-Files.
*
     close    APP-FILE
              RPT-FILE.
*
 AA090-Exit.
     exit.
*
 BB015-Compute-Window           section.
*****************************************
*
     accept   WS-Today-YYMMDD from date.
*
     if       WS-Today-YY less than 50
              compute  WS-Today-CCYY = 2000 + WS-Today-YY
     else
              compute  WS-Today-CCYY = 1900 + WS-Today-YY
     end-if.
*
*    end of window is this morning's cut-off.
     move     WS-Today-CCYY to WS-End-Timestamp (1:4).
     move     "-"           to WS-End-Timestamp (5:1).
     move     WS-Today-MM   to WS-End-Timestamp (6:2).
     move     "-"           to WS-End-Timestamp (8:1).
     move     WS-Today-DD   to WS-End-Timestamp (9:2).
     move     "T03:00:00"   to WS-End-Timestamp (11:9).
*
*    start of window is 24 hours earlier - step the calendar back
*    one day, crossing month/year boundaries as needed.
     move     WS-Today-CCYY to WS-Yest-CCYY.
     move     WS-Today-MM   to WS-Yest-MM.
     move     WS-Today-DD   to WS-Yest-DD.
*
     if       WS-Today-DD greater than 1
              subtract 1 from WS-Yest-DD
     else
              perform  BB017-Step-Back-Month thru BB017-Exit
     end-if.
*
     move     WS-Yest-CCYY to WS-Start-Timestamp (1:4).
     move     "-"          to WS-Start-Timestamp (5:1).
     move     WS-Yest-MM   to WS-Start-Timestamp (6:2).
     move     "-"          to WS-Start-Timestamp (8:1).
     move     WS-Yest-DD   to WS-Start-Timestamp (9:2).
     move     "T03:00:00"  to WS-Start-Timestamp (11:9).
*
     string   "window " delimited by size
              WS-Start-Timestamp delimited by size
              " to " delimited by size
              WS-End-Timestamp delimited by size
              into WS-Window-Trace-Text.
     display  WS-Window-Trace-Bytes.
*
 BB015-Exit.
     exit     section.
*
 BB017-Step-Back-Month          section.
*****************************************
*
     if       WS-Today-MM greater than 1
              subtract 1 from WS-Yest-MM
     else
              move     12 to WS-Yest-MM
              subtract 1 from WS-Yest-CCYY
     end-if.
*
     perform  BB019-Check-Leap-Year thru BB019-Exit.
*
     set      WS-Dim-Ix to WS-Yest-MM.
     move     WS-Dim (WS-Dim-Ix) to WS-Prev-Dim.
     if       WS-Yest-MM = 2 and WS-Is-Leap-Year
              move     29 to WS-Prev-Dim
     end-if.
     move     WS-Prev-Dim to WS-Yest-DD.
*
 BB017-Exit.
     exit     section.
*
 BB019-Check-Leap-Year          section.
*****************************************
*
     move     "N" to WS-Leap-Sw.
     divide   WS-Yest-CCYY by 4   giving WS-Leap-Q
                                  remainder WS-Leap-Rem4.
     divide   WS-Yest-CCYY by 100 giving WS-Leap-Q
                                  remainder WS-Leap-Rem100.
     divide   WS-Yest-CCYY by 400 giving WS-Leap-Q
                                  remainder WS-Leap-Rem400.
*
     if       WS-Leap-Rem4 = zero
              and (WS-Leap-Rem100 not = zero
                   or WS-Leap-Rem400 = zero)
              set      WS-Is-Leap-Year to true
     end-if.
*
 BB019-Exit.
     exit     section.
*
 BB020-Scan-Applications        section.
*****************************************
*
     move     zero to WS-Approved-Count.
     move     zero to WS-Approved-Total.
*
     move     WS-Approved-Status-Id to LN-App-Id-Status.
     start    APP-FILE key is equal to LN-App-Id-Status
              invalid key   set WS-Eof to true
     end-start.
*
     if       not WS-Eof
              read     APP-FILE next record
                       at end   set WS-Eof to true
              end-read
     end-if.
*
     perform  BB025-Check-One-Application thru BB025-Exit
              until    WS-Eof.
*
 BB020-Exit.
     exit     section.
*
 BB025-Check-One-Application.
*
     if       LN-App-Id-Status not = WS-Approved-Status-Id
              set      WS-Eof to true
              go to    BB025-Exit
     end-if.
*
     if       LN-App-Approved-At not < WS-Start-Timestamp
              and LN-App-Approved-At less than WS-End-Timestamp
              add      1 to WS-Approved-Count
              add      LN-App-Amount to WS-Approved-Total
     end-if.
*
     read     APP-FILE next record
              at end   set WS-Eof to true
     end-read.
*
 BB025-Exit.
     exit.
*
 BB030-Write-Report             section.
*****************************************
*
     move     WS-Approved-Count to LN-Rpt-Approved-Count.
     move     WS-Approved-Total to LN-Rpt-Total-Amount.
     write    LN-Daily-Report-Record.
*
 BB030-Exit.
     exit     section.
*
