**************************************************
*                                                *
*   Common Environment Division Entries         *
*        For The Loan Request System            *
*   COPY into ENVIRONMENT DIVISION of every      *
*   LNnnn program immediately after the          *
*   division header.                             *
**************************************************
* 14/01/90 jhm - Created for the Loan System conversion.
* 02/06/93 rdk - Added UPSI-0 rerun switch for LN050.
* 19/11/98 svt - Y2K: no date-format switches needed, all
*                dates on this system are already CCYYMMDD.
*
    CONFIGURATION SECTION.
    SOURCE-COMPUTER.    MERIDIAN-3090.
    OBJECT-COMPUTER.    MERIDIAN-3090.
    SPECIAL-NAMES.
        C01 IS TOP-OF-FORM
        CLASS NUMERIC-ONLY IS "0123456789"
        UPSI-0 ON STATUS IS LN-RERUN-REQUESTED
        UPSI-0 OFF STATUS IS LN-NORMAL-RUN.
*
