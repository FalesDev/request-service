********************************************
*  File-Control Entry - Application Master *
********************************************
* 14/01/90 jhm - Created.
* 08/03/93 rdk - Alternate key on status added for U5/U6.
* 09/05/95 rdk - Alternate key on user added - ln060 needs a
*                user's whole loan history for the total-monthly-
*                debt figure, without tripping over the status
*                scan it is already running.
*
    select   APP-FILE assign       APPFILE
             organization is indexed
             access mode is dynamic
             record key is LN-App-Id
             alternate record key is LN-App-Id-Status
                 with duplicates
             alternate record key is LN-App-Id-User
                 with duplicates
             status              WS-App-File-Status.
*
