********************************************
*                                          *
*  Record Definition For Application      *
*        Status File                      *
*     Uses LN-ST-Id as key, also looked   *
*     up by LN-ST-Name (exact match and   *
*     case-insensitive in ln020/ln040)    *
********************************************
*  File size 150 bytes.  Small reference table, read once
*  at start of job into the WS-Status-Table of the calling
*  program (see ln010/ln020/ln040/ln050/ln060).
*
* 14/01/90 jhm - Created.
*
01  LN-Status-Record.
    03  LN-ST-Id               pic x(36).
    03  LN-ST-Name             pic x(30).
    03  LN-ST-Description      pic x(80).
    03  filler                 pic x(4).
*
