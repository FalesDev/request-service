000100********************************************
000110*                                          *
000120*  Record Definition For Loan Product     *
000130*           (Loan-Type) File              *
000140*     Uses LN-LT-Id as key                *
000150********************************************
000160*  File size 120 bytes.  Small reference table.
000170*
000180* 14/01/90 jhm - Created.
000190* 22/07/94 rdk - Widened LN-LT-Interest-Rate to
000200*                S9(3)V9(4) to match the credit-analysis
000210*                feed (was S9(2)V99).
000220*
00023001  LN-Loan-Type-Record.
000240    03  LN-LT-Id               pic x(36).
000250    03  LN-LT-Name             pic x(30).
000260    03  LN-LT-Min-Amount       pic s9(11)v99   comp-3.
000270    03  LN-LT-Max-Amount       pic s9(11)v99   comp-3.
000280    03  LN-LT-Interest-Rate    pic s9(3)v9(4)  comp-3.
000290    03  LN-LT-Auto-Validation  pic x.
000300        88  LN-LT-Auto-Validation-Yes  value "Y".
000310        88  LN-LT-Auto-Validation-No   value "N".
000320    03  filler                 pic x(16).
000330*
