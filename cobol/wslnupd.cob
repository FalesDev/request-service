000100********************************************
000110*                                          *
000120*  Record Definition For Status-Update    *
000130*      Request Transactions               *
000140*     Sequential input to ln040 - used    *
000150*     for a direct status change, outside *
000160*     the credit-analysis decision path.  *
000170********************************************
000180*  File size 90 bytes.
000190*
000200* 14/01/90 jhm - Created.
000210*
00022001  LN-Status-Update-Record.
000230    03  LN-Upd-Application-Id  pic x(36).
000240    03  LN-Upd-Status-Name     pic x(30).
000250    03  LN-Upd-Timestamp       pic x(19).
000260    03  filler                 pic x(5).
000270*
