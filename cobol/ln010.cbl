000100******************************************************************
000110*                                                                *
000120*                 Loan Request Registration                      *
000130*                                                                *
000140******************************************************************
000150*
000160 identification          division.
000170*================================
000180*
000190 program-id.             ln010.
000200 author.                 J H Marsh.
000210 installation.           Meridian Consumer Credit - Data Processing.
000220 date-written.           14/01/1990.
000230 date-compiled.
000240 security.               Confidential - internal use only.
000250*
000260*    Remarks.            Reads the New-Requests transaction file,
000270*                        validates each request, looks up the
000280*                        loan product and the "Pending Review"
000290*                        status, and writes the application to
000300*                        the Application Master in Pending Review.
000310*                        Rejected requests are listed to the
000320*                        Register and the file is left untouched -
000330*                        an all-or-nothing unit, no partial write.
000340*
000350*    Version.            See Prog-Name in WS.
000360*
000370*    Called Modules.
000380*                        ln070.   Loan-Type lookup.
000390*
000400*    Files used :
000410*                        newreqs.  New Loan Request Transactions.
000420*                        appfile.  Application Master.
000430*                        statuses. Application Status Table.
000440*                        loantype. Loan Product Table.
000450*
000460*    Error messages used.
000470*                        LN001 - LN007.
000480*
000490* Changes:
000500* 14/01/90 jhm - 1.00 Created.
000510* 30/09/92 rdk - 1.01 Amount-range message now carries the loan
000520*                     product name, per a Credit Committee request.
000530*                     reducing queries to the help desk.
000540* 19/11/98 svt - 1.02 Y2K review - request/application timestamps
000550*                     are already CCYYMMDDTHHMMSS, no change made.
000560* 11/03/05 rdk - 1.03 Email validation tightened to match the
000570*                     front-end's pattern exactly (domain now
000580*                     requires a dot and a two-letter-plus TLD).
000590* 19/03/05 rdk - 1.04 Amount-range reject message now spells out
000600*                     the requested amount and the product's
000610*                     min/max, not just the product name - the
000620*                     Register line and reason fields widened to
000630*                     take the longer text.
000640*
000650*
000660*************************************************************************
000670*
000680* Proprietary Notice.
000690* *******************
000700*
000710* This program is part of the Meridian Consumer Credit loan request
000720* processing system and is Copyright (c) 1990-2026 Meridian Consumer
000730* Credit Inc.  For internal use within the Data Processing department
000740* only.
000750*
000760*************************************************************************
000770*
000780 environment             division.
000790*================================
000800*
000810 copy "envdiv.cob".
000820 input-output            section.
000830 file-control.
000840 copy "selreq.cob".
000850 copy "selapp.cob".
000860 copy "selsts.cob".
000870*
000880 data                    division.
000890*================================
000900*
000910 file section.
000920*
000930 copy "fdreq.cob".
000940 copy "fdapp.cob".
000950 copy "fdsts.cob".
000960*
000970 working-storage section.
000980*------------------------
000990 77  prog-name               pic x(16) value "ln010 (1.04)".
001000*
001010 01  WS-Data.
001020     03  WS-Req-File-Status  pic xx     value spaces.
001030     03  WS-App-File-Status  pic xx     value spaces.
001040     03  WS-Sts-File-Status  pic xx     value spaces.
001050     03  WS-Eof-Sw           pic x      value "N".
001060         88  WS-Eof                value "Y".
001070     03  WS-Reject-Sw        pic x      value "N".
001080         88  WS-Rejected           value "Y".
001090     03  WS-Reason           pic x(150) value spaces.
001100     03  WS-Recs-Read        pic 9(7)   comp  value zero.
001110     03  WS-Recs-Written     pic 9(7)   comp  value zero.
001120     03  WS-Recs-Rejected    pic 9(7)   comp  value zero.
001130     03  WS-At-Count         pic 9      comp  value zero.
001140     03  WS-Dot-Count        pic 9      comp  value zero.
001150     03  WS-I                binary-short unsigned value zero.
001160     03  WS-Local-Len        pic 99     comp  value zero.
001170     03  WS-Domain-Len       pic 99     comp  value zero.
001180     03  WS-Tld-Len          pic 99     comp  value zero.
001190     03  WS-Tld-Start        pic 99     comp  value zero.
001200     03  WS-One-Char         pic x      value space.
001210     03  WS-Local-Part       pic x(50)  value spaces.
001220     03  WS-Domain-Part      pic x(50)  value spaces.
001230     03  WS-Pending-Found-Sw pic x      value "N".
001240         88  WS-Pending-Found      value "Y".
001250*
001260*    Numeric-edited working copies of the amount and the loan
001270*    product's min/max, and their left-justified equivalents, used
001280*    to build the full amount-range rejection text for LN007 - the
001290*    packed fields cannot go into a STRING directly.
001300     03  WS-Reason-Amount-Edit   pic zzz,zzz,zz9.99.
001310     03  WS-Reason-Min-Edit      pic zzz,zzz,zz9.99.
001320     03  WS-Reason-Max-Edit      pic zzz,zzz,zz9.99.
001330     03  WS-Reason-Amount-Trim   pic x(14)  value spaces.
001340     03  WS-Reason-Min-Trim      pic x(14)  value spaces.
001350     03  WS-Reason-Max-Trim      pic x(14)  value spaces.
001360     03  WS-Edit-Lead-Spaces     pic 99     comp  value zero.
001370     03  WS-Edit-Start           pic 99     comp  value zero.
001380     03  filler                 pic x(4)   value spaces.
001390*
001400 01  WS-Status-Table.
001410     03  WS-Status-Count     binary-short unsigned value zero.
001420     03  WS-Status-Entry     occurs 1 to 20 times
001430                              depending on WS-Status-Count
001440                              indexed by WS-Status-Ix.
001450         05  WS-Status-Entry-Id    pic x(36).
001460         05  WS-Status-Entry-Name  pic x(30).
001470*
001480 01  WS-Pending-Status-Id    pic x(36)  value spaces.
001490*
001500 01  WS-LTP-Not-Found        pic x      value space.
001510     88  WS-LTP-Found                  value "N".
001520     88  WS-LTP-Not-Found-88           value "Y".
001530 01  WS-LTP-Record.
001540     03  WS-LTP-Id               pic x(36).
001550     03  WS-LTP-Name             pic x(30).
001560     03  WS-LTP-Min-Amount       pic s9(11)v99  comp-3.
001570     03  WS-LTP-Max-Amount       pic s9(11)v99  comp-3.
001580     03  WS-LTP-Interest-Rate    pic s9(3)v9(4) comp-3.
001590     03  WS-LTP-Auto-Validation  pic x.
001600*
001610*    Flat byte-for-byte view of the loan-type working copy, used
001620*    when the record needs to go to the trace listing as a single
001630*    field rather than a broken-out group.
001640 01  WS-LTP-Record-Flat redefines WS-LTP-Record.
001650     03  WS-LTP-Flat-Bytes       pic x(85).
001660*
001670*    Raw copy of the rejected request, kept so the register can
001680*    show the whole input line, not just the pieces we validated.
001690 01  WS-Raw-Request-Save        pic x(215) value spaces.
001700 01  WS-Raw-Request-Parts redefines WS-Raw-Request-Save.
001710     03  WS-Raw-Req-Id           pic x(36).
001720     03  WS-Raw-Req-Rest         pic x(179).
001730*
001740 01  Error-Messages.
001750     03  LN001   pic x(30) value "LN001 Amount cannot be null -".
001760     03  LN002   pic x(30) value "LN002 Term is required -".
001770     03  LN003   pic x(40) value "LN003 Email is required or invalid -".
001780     03  LN004   pic x(36) value "LN004 Id document is required -".
001790     03  LN005   pic x(34) value "LN005 Loan type is required -".
001800     03  LN006   pic x(34) value "LN006 Loan type not found -".
001810     03  LN007   pic x(13) value "LN007 Amount".
001820*
001830 01  WS-Register-Line.
001840     03  filler              pic x(8)   value "Rejected".
001850     03  filler              pic x      value space.
001860     03  WS-Reg-Req-Id       pic x(36).
001870     03  filler              pic x      value space.
001880     03  WS-Reg-Reason       pic x(150).
001890*
001900*    Flat view of the register line, for the line printer spooler
001910*    routine which takes one alphanumeric print-line parameter.
001920 01  WS-Register-Line-Flat redefines WS-Register-Line.
001930     03  WS-Reg-Flat-Bytes   pic x(196).
001940*
001950 procedure division.
001960*
001970 AA000-Main                  section.
001980*****************************
001990*
002000     perform  AA010-Open-Files      thru AA010-Exit.
002010     perform  AA020-Load-Statuses   thru AA020-Exit.
002020     perform  AA030-Read-Request    thru AA030-Exit.
002030     perform  BB010-Process-Request thru BB010-Exit
002040              until   WS-Eof.
002050     perform  AA090-Close-Files     thru AA090-Exit.
002060*
002070     display  "LN010 requests read      " WS-Recs-Read.
002080     display  "LN010 applications written " WS-Recs-Written.
002090     display  "LN010 requests rejected    " WS-Recs-Rejected.
002100*
002110     stop run.
002120*
002130 AA010-Open-Files.
002140*
002150     open     input  REQ-FILE
002160              input  STS-FILE
002170              i-o    APP-FILE.
002180*
002190 AA020-Load-Statuses            section.
002200*****************************************
002210*
002220     move     zero to WS-Status-Count.
002230     read     STS-FILE
002240              at end   go to AA020-Exit
002250     end-read.
002260*
002270 AA020-Loop.
002280     if       WS-Sts-File-Status not = "10"
002290              add      1 to WS-Status-Count
002300              set      WS-Status-Ix to WS-Status-Count
002310              move     LN-ST-Id   to WS-Status-Entry-Id (WS-Status-Ix)
002320              move     LN-ST-Name to WS-Status-Entry-Name (WS-Status-Ix)
002330              read     STS-FILE
002340                       at end   go to AA020-Exit
002350              end-read
002360              go to    AA020-Loop
002370     end-if.
002380*
002390 AA020-Exit.
002400     close    STS-FILE.
002410     perform  AA025-Find-Pending-Review thru AA025-Exit.
002420     exit.
002430*
002440 AA025-Find-Pending-Review      section.
002450*****************************************
002460*
002470     move     "N" to WS-Pending-Found-Sw.
002480     set      WS-Status-Ix to 1.
002490     search   WS-Status-Entry
002500              at end   go to AA025-Exit
002510              when     WS-Status-Entry-Name (WS-Status-Ix) =
002520                       "Pending Review"
002530                       set WS-Pending-Found to true
002540                       move WS-Status-Entry-Id (WS-Status-Ix)
002550                                 to WS-Pending-Status-Id
002560     end-search.
002570*
002580 AA025-Exit.
002590     exit.
002600*
002610 AA030-Read-Request.
002620*
002630     read     REQ-FILE
002640              at end   set WS-Eof to true
002650     end-read.
002660     if       not WS-Eof
002670              add      1 to WS-Recs-Read
002680     end-if.
002690*
002700 AA030-Exit.
002710     exit.
002720*
002730 AA090-Close-Files.
002740*
002750     close    REQ-FILE
002760              APP-FILE.
002770*
002780 AA090-Exit.
002790     exit.
002800*
002810 BB010-Process-Request          section.
002820*****************************************
002830*
002840     move     "N" to WS-Reject-Sw.
002850     move     spaces to WS-Reason.
002860*
002870     if       not WS-Pending-Found
002880              set      WS-Rejected to true
002890              move     "Pending Review status not on file"
002900                       to WS-Reason
002910              go to    BB010-Report-Reject
002920     end-if.
002930*
002940     perform  BB015-Validate-Request-Fields thru
002950              BB015-Exit.
002960     if       WS-Rejected
002970              go to    BB010-Report-Reject
002980     end-if.
002990*
003000     call     "ln070" using LN-Req-Id-Loan-Type
003010                             WS-LTP-Not-Found
003020                             WS-LTP-Record.
003030     if       WS-LTP-Not-Found-88
003040              set      WS-Rejected to true
003050              string   LN006 delimited by size
003060                       LN-Req-Id-Loan-Type delimited by size
003070                       into WS-Reason
003080              go to    BB010-Report-Reject
003090     end-if.
003100*
003110*    trace the loan product bytes picked up for this request.
003120     display  "LN010 ltp " WS-LTP-Flat-Bytes.
003130*
003140     if       LN-Req-Amount less than WS-LTP-Min-Amount
003150              or LN-Req-Amount greater than WS-LTP-Max-Amount
003160              set      WS-Rejected to true
003170              perform  BB016-Build-Range-Reason thru
003180                       BB016-Exit
003190              go to    BB010-Report-Reject
003200     end-if.
003210*
003220     perform  BB030-Write-Application thru BB030-Exit.
003230     go to    BB010-Next.
003240*
003250 BB010-Report-Reject.
003260     add      1 to WS-Recs-Rejected.
003270     move     LN-New-Request-Record to WS-Raw-Request-Save.
003280     move     WS-Raw-Req-Id  to WS-Reg-Req-Id.
003290     move     WS-Reason      to WS-Reg-Reason.
003300     display  WS-Reg-Flat-Bytes.
003310*
003320 BB010-Next.
003330     perform  AA030-Read-Request thru AA030-Exit.
003340*
003350 BB010-Exit.
003360     exit     section.
003370*
003380 BB015-Validate-Request-Fields  section.
003390*****************************************
003400*
003410     if       LN-Req-Amount = zero
003420              set      WS-Rejected to true
003430              move     LN001 to WS-Reason
003440              go to    BB015-Exit
003450     end-if.
003460*
003470     if       LN-Req-Term = zero
003480              set      WS-Rejected to true
003490              move     LN002 to WS-Reason
003500              go to    BB015-Exit
003510     end-if.
003520*
003530     if       LN-Req-Email = spaces
003540              set      WS-Rejected to true
003550              move     LN003 to WS-Reason
003560              go to    BB015-Exit
003570     end-if.
003580*
003590     perform  BB017-Validate-Email thru BB017-Exit.
003600     if       WS-Rejected
003610              go to    BB015-Exit
003620     end-if.
003630*
003640     if       LN-Req-Id-Document = spaces
003650              set      WS-Rejected to true
003660              move     LN004 to WS-Reason
003670              go to    BB015-Exit
003680     end-if.
003690*
003700     if       LN-Req-Id-Loan-Type = spaces
003710              set      WS-Rejected to true
003720              move     LN005 to WS-Reason
003730     end-if.
003740*
003750 BB015-Exit.
003760     exit     section.
003770*
003780*    19/03/05 rdk - 1.04 Amount-range reject now carries the
003790*              requested amount and the loan product's min/max in
003800*              the reason text, not just the product name - the
003810*              Credit Committee could not tell from the register
003820*              how far out of range a request was.
003830 BB016-Build-Range-Reason       section.
003840*****************************************
003850*
003860     move     LN-Req-Amount      to WS-Reason-Amount-Edit.
003870     move     WS-Reason-Amount-Edit to WS-Reason-Amount-Trim.
003880     inspect  WS-Reason-Amount-Trim tallying WS-Edit-Lead-Spaces
003890              for leading space.
003900     compute  WS-Edit-Start = WS-Edit-Lead-Spaces + 1.
003910     move     WS-Reason-Amount-Trim (WS-Edit-Start:)
003920              to WS-Reason-Amount-Trim.
003930*
003940     move     WS-LTP-Min-Amount  to WS-Reason-Min-Edit.
003950     move     WS-Reason-Min-Edit to WS-Reason-Min-Trim.
003960     inspect  WS-Reason-Min-Trim tallying WS-Edit-Lead-Spaces
003970              for leading space.
003980     compute  WS-Edit-Start = WS-Edit-Lead-Spaces + 1.
003990     move     WS-Reason-Min-Trim (WS-Edit-Start:)
004000              to WS-Reason-Min-Trim.
004010*
004020     move     WS-LTP-Max-Amount  to WS-Reason-Max-Edit.
004030     move     WS-Reason-Max-Edit to WS-Reason-Max-Trim.
004040     inspect  WS-Reason-Max-Trim tallying WS-Edit-Lead-Spaces
004050              for leading space.
004060     compute  WS-Edit-Start = WS-Edit-Lead-Spaces + 1.
004070     move     WS-Reason-Max-Trim (WS-Edit-Start:)
004080              to WS-Reason-Max-Trim.
004090*
004100     string   LN007 delimited by size
004110              space delimited by size
004120              WS-Reason-Amount-Trim delimited by space
004130              " is outside the valid range [" delimited by size
004140              WS-Reason-Min-Trim delimited by space
004150              ", " delimited by size
004160              WS-Reason-Max-Trim delimited by space
004170              "] for loan type " delimited by size
004180              WS-LTP-Name delimited by size
004190              into WS-Reason.
004200*
004210 BB016-Exit.
004220     exit     section.
004230*
004240 BB017-Validate-Email           section.
004250*****************************************
004260*
004270*  Pattern enforced:  local@domain.tld
004280*  local  - one or more of A-Z a-z 0-9 + _ . -
004290*  domain - one or more of A-Z a-z 0-9 . -, must contain a dot
004300*  tld    - two or more letters, the segment after the last dot
004310*
004320     move     zero to WS-At-Count.
004330     inspect  LN-Req-Email tallying WS-At-Count for all "@".
004340     if       WS-At-Count not = 1
004350              set      WS-Rejected to true
004360              move     LN003 to WS-Reason
004370              go to    BB017-Exit
004380     end-if.
004390*
004400     move     spaces to WS-Local-Part WS-Domain-Part.
004410     unstring LN-Req-Email delimited by "@"
004420              into WS-Local-Part WS-Domain-Part.
004430*
004440     move     zero to WS-Local-Len.
004450     inspect  WS-Local-Part tallying WS-Local-Len
004460              for characters before initial space.
004470     if       WS-Local-Len = zero
004480              set      WS-Rejected to true
004490              move     LN003 to WS-Reason
004500              go to    BB017-Exit
004510     end-if.
004520*
004530     perform  BB017A-Check-Local-Char thru BB017A-Exit
004540              varying WS-I from 1 by 1
004550              until    WS-I > WS-Local-Len
004560                       or WS-Rejected.
004570     if       WS-Rejected
004580              go to    BB017-Exit
004590     end-if.
004600*
004610     move     zero to WS-Domain-Len.
004620     inspect  WS-Domain-Part tallying WS-Domain-Len
004630              for characters before initial space.
004640     if       WS-Domain-Len = zero
004650              set      WS-Rejected to true
004660              move     LN003 to WS-Reason
004670              go to    BB017-Exit
004680     end-if.
004690*
004700     move     zero to WS-Dot-Count WS-Tld-Start.
004710     perform  BB017B-Check-Domain-Char thru BB017B-Exit
004720              varying WS-I from 1 by 1
004730              until    WS-I > WS-Domain-Len
004740                       or WS-Rejected.
004750     if       WS-Rejected
004760              go to    BB017-Exit
004770     end-if.
004780*
004790     if       WS-Dot-Count = zero
004800              or WS-Tld-Start = zero
004810              or WS-Tld-Start > WS-Domain-Len
004820              set      WS-Rejected to true
004830              move     LN003 to WS-Reason
004840              go to    BB017-Exit
004850     end-if.
004860*
004870     compute  WS-Tld-Len = WS-Domain-Len - WS-Tld-Start + 1.
004880     if       WS-Tld-Len < 2
004890              set      WS-Rejected to true
004900              move     LN003 to WS-Reason
004910              go to    BB017-Exit
004920     end-if.
004930*
004940     perform  BB017C-Check-Tld-Char thru BB017C-Exit
004950              varying WS-I from WS-Tld-Start by 1
004960              until    WS-I > WS-Domain-Len
004970                       or WS-Rejected.
004980*
004990 BB017-Exit.
005000     exit     section.
005010*
005020 BB017A-Check-Local-Char.
005030*
005040     move     WS-Local-Part (WS-I:1) to WS-One-Char.
005050     if       WS-One-Char not alphabetic-lower
005060              and WS-One-Char not alphabetic-upper
005070              and WS-One-Char not numeric
005080              and WS-One-Char not = "+"
005090              and WS-One-Char not = "_"
005100              and WS-One-Char not = "."
005110              and WS-One-Char not = "-"
005120              set      WS-Rejected to true
005130              move     LN003 to WS-Reason
005140     end-if.
005150*
005160 BB017A-Exit.
005170     exit.
005180*
005190 BB017B-Check-Domain-Char.
005200*
005210     move     WS-Domain-Part (WS-I:1) to WS-One-Char.
005220     if       WS-One-Char not alphabetic-lower
005230              and WS-One-Char not alphabetic-upper
005240              and WS-One-Char not numeric
005250              and WS-One-Char not = "."
005260              and WS-One-Char not = "-"
005270              set      WS-Rejected to true
005280              move     LN003 to WS-Reason
005290     end-if.
005300     if       WS-One-Char = "."
005310              add      1 to WS-Dot-Count
005320              compute  WS-Tld-Start = WS-I + 1
005330     end-if.
005340*
005350 BB017B-Exit.
005360     exit.
005370*
005380 BB017C-Check-Tld-Char.
005390*
005400     move     WS-Domain-Part (WS-I:1) to WS-One-Char.
005410     if       WS-One-Char not alphabetic-lower
005420              and WS-One-Char not alphabetic-upper
005430              set      WS-Rejected to true
005440              move     LN003 to WS-Reason
005450     end-if.
005460*
005470 BB017C-Exit.
005480     exit.
005490*
005500 BB030-Write-Application        section.
005510*****************************************
005520*
005530     move     LN-Req-Id           to LN-App-Id.
005540     move     LN-Req-Amount       to LN-App-Amount.
005550     move     LN-Req-Term         to LN-App-Term.
005560     move     LN-Req-Email        to LN-App-Email.
005570     move     LN-Req-Id-Document  to LN-App-Id-Document.
005580     move     WS-Pending-Status-Id to LN-App-Id-Status.
005590     move     LN-Req-Id-Loan-Type to LN-App-Id-Loan-Type.
005600     move     LN-Req-Id-User      to LN-App-Id-User.
005610     move     LN-Req-Created-At   to LN-App-Created-At.
005620     move     LN-Req-Created-At   to LN-App-Updated-At.
005630     move     spaces              to LN-App-Approved-At.
005640*
005650     write    LN-Application-Record.
005660     if       WS-App-File-Status = "00"
005670              add      1 to WS-Recs-Written
005680     end-if.
005690*
005700 BB030-Exit.
005710     exit     section.
005720*
