000100********************************************
000110*  FD Entry - New Loan Request Transactions *
000120********************************************
000130* 14/01/90 jhm - Created.
000140*
000150 fd  REQ-FILE
000160     label record is standard.
000170 copy "wslnreq.cob".
000180*
