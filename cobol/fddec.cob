000100********************************************
000110*  FD Entry - Credit-Analysis Decisions    *
000120********************************************
000130* 14/01/90 jhm - Created.
000140*
000150 fd  DEC-FILE
000160     label record is standard.
000170 copy "wslndec.cob".
000180*
