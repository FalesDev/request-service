000100********************************************
000110*  File-Control Entry - Status Reference    *
000120*  Table.  Line sequential, read once and   *
000130*  held in WS-Status-Table (see the calling *
000140*  program's AA010-Load-Statuses).          *
000150********************************************
000160* 14/01/90 jhm - Created.
000170*
000180    select   STS-FILE assign       STATUSES
000190             organization line sequential
000200             status              WS-Sts-File-Status.
000210*
