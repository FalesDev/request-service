000100********************************************
000110*                                          *
000120*  Record Definition For Credit-Analysis  *
000130*      Decision Messages                  *
000140*     Sequential input to ln020.          *
000150********************************************
000160*  File size 85 bytes.
000170*
000180* 14/01/90 jhm - Created.
000190* 17/05/91 rdk - LN-Dec-Decision widened 20 -> 30, the
000200*                analysis engine now sends full status
000210*                names not short codes.
000220*
00023001  LN-Decision-Record.
000240    03  LN-Dec-Application-Id  pic x(36).
000250    03  LN-Dec-Decision        pic x(30).
000260    03  LN-Dec-Timestamp       pic x(19).
000270    03  filler                 pic x(10).
000280*
