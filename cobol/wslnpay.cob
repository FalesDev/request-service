000100********************************************
000110*                                          *
000120*  Record Definition For One Line Of A    *
000130*      French-Amortization Payment Plan   *
000140*     Built by ln030, trails the header   *
000150*     on the Notifications file (U3) or   *
000160*     returned via linkage (ln030/ln060)  *
000170********************************************
000180*  File size 50 bytes.
000190*
000200* 14/01/90 jhm - Created.
000210*
00022001  LN-Payment-Detail-Record.
000230    03  LN-Pay-Month           pic 9(3)       comp.
000240    03  LN-Pay-Payment         pic s9(11)v99  comp-3.
000250    03  LN-Pay-Principal       pic s9(11)v99  comp-3.
000260    03  LN-Pay-Interest        pic s9(11)v99  comp-3.
000270    03  LN-Pay-Remain-Bal      pic s9(11)v99  comp-3.
000280    03  filler                 pic x(14).
000290*
