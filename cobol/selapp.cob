000100********************************************
000110*  File-Control Entry - Application Master *
000120********************************************
000130* 14/01/90 jhm - Created.
000140* 08/03/93 rdk - Alternate key on status added for U5/U6.
000150* 09/05/95 rdk - Alternate key on user added - ln060 needs a
000160*                user's whole loan history for the total-monthly-
000170*                debt figure, without tripping over the status
000180*                scan it is already running.
000190*
000200    select   APP-FILE assign       APPFILE
000210             organization is indexed
000220             access mode is dynamic
000230             record key is LN-App-Id
000240             alternate record key is LN-App-Id-Status
000250                 with duplicates
000260             alternate record key is LN-App-Id-User
000270                 with duplicates
000280             status              WS-App-File-Status.
000290*
