000100********************************************
000110*                                          *
000120*  Record Definition For Decision          *
000130*      Notification Header                *
000140*     Written by ln020/ln040.  For an      *
000150*     approved loan the header is          *
000160*     immediately followed on the          *
000170*     Notifications file by                *
000180*     LN-Not-Plan-Count payment-detail      *
000190*     lines (LN-Payment-Detail-Record,      *
000200*     see wslnpay.cob).  Zero lines for     *
000210*     U4 and for any non-approved U3        *
000220*     decision.                             *
000230********************************************
000240*  File size 155 bytes.
000250*
000260* 14/01/90 jhm - Created.
000270* 03/04/93 rdk - LN-Not-Plan-Count added so the downstream
000280*                notification print step knows how many
000290*                plan lines follow the header.
000300*
00031001  LN-Notification-Record.
000320    03  LN-Not-Application-Id  pic x(36).
000330    03  LN-Not-Email           pic x(50).
000340    03  LN-Not-Status          pic x(30).
000350    03  LN-Not-Amount          pic s9(11)v99  comp-3.
000360    03  LN-Not-Term            pic 9(3)       comp.
000370    03  LN-Not-Plan-Count      pic 9(3)       comp.
000380    03  filler                 pic x(19).
000390*
