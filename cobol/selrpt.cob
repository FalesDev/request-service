000100********************************************
000110*  File-Control Entry - Daily Approved-     *
000120*      Loans Report (U5 output)            *
000130********************************************
000140* 14/01/90 jhm - Created.
000150*
000160    select   RPT-FILE assign       DLYRPT
000170             organization line sequential
000180             status              WS-Rpt-File-Status.
000190*
