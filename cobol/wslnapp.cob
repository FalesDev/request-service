000100********************************************
000110*                                          *
000120*  Record Definition For Loan Application *
000130*           Master File                   *
000140*     Uses LN-App-Id as primary key       *
000150*     Alternate key LN-App-Id-Status      *
000160*     for status/date scans (U5, U6)      *
000170********************************************
000180*  File size 280 bytes.
000190*
000200* 14/01/90 jhm - Created.
000210* 08/03/93 rdk - Added LN-App-Id-Status alternate key
000220*                for the daily report and advisor listing.
000230* 19/11/98 svt - Y2K: timestamps already CCYYMMDDTHHMMSS,
000240*                no conversion needed on this file.
000250*
00026001  LN-Application-Record.
000270    03  LN-App-Id              pic x(36).
000280    03  LN-App-Amount          pic s9(11)v99  comp-3.
000290    03  LN-App-Term            pic 9(3)       comp.
000300    03  LN-App-Email           pic x(50).
000310    03  LN-App-Id-Document     pic x(20).
000320    03  LN-App-Id-Status       pic x(36).
000330    03  LN-App-Id-Loan-Type    pic x(36).
000340    03  LN-App-Id-User         pic x(36).
000350    03  LN-App-Created-At      pic x(19).
000360    03  LN-App-Updated-At      pic x(19).
000370    03  LN-App-Approved-At     pic x(19).
000380    03  filler                 pic x(21).
000390*
