000100********************************************
000110*                                          *
000120*  Record Definition For The Daily        *
000130*      Approved-Loans Report              *
000140*     Single record written by ln050      *
000150*     for the 03:00 cut-off window.        *
000160********************************************
000170*  File size 60 bytes.
000180*
000190* 14/01/90 jhm - Created.
000200*
00021001  LN-Daily-Report-Record.
000220    03  LN-Rpt-Approved-Count  pic 9(9)        comp.
000230    03  LN-Rpt-Total-Amount    pic s9(13)v99   comp-3.
000240    03  filler                 pic x(18).
000250*
