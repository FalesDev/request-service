000100********************************************
000110*  File-Control Entry - Decision            *
000120*      Notifications (U3/U4 output)         *
000130********************************************
000140* 14/01/90 jhm - Created.
000150*
000160    select   NOT-FILE assign       NOTIFYS
000170             organization line sequential
000180             status              WS-Not-File-Status.
000190*
