000100******************************************************************
000110*                                                                *
000120*                 Application Status Updater                      *
000130*                                                                *
000140******************************************************************
000150*
000160 identification          division.
000170*================================
000180*
000190 program-id.             ln040.
000200 author.                 R D Kilbride.
000210 installation.           Meridian Consumer Credit - Data Processing.
000220 date-written.           11/02/1991.
000230 date-compiled.
000240 security.               Confidential - internal use only.
000250*
000260*    Remarks.            Applies a direct status change to an
000270*                        application - used outside the normal
000280*                        credit-analysis decision path (e.g. an
000290*                        advisor manually moving a file to "On
000300*                        Hold" or "Withdrawn").  Writes the same
000310*                        Decision Notification header ln020 uses,
000320*                        with no trailing payment-plan lines.
000330*
000340*    Version.            See Prog-Name in WS.
000350*
000360*    Called Modules.     None.
000370*
000380*    Files used :
000390*                        statupd.  Status-Update Transactions.
000400*                        appfile.  Application Master.
000410*                        statuses. Application Status Table.
000420*                        notifys.  Decision Notifications.
000430*
000440*    Error messages used.
000450*                        LN020 - LN021.
000460*
000470* Changes:
000480* 11/02/91 rdk - 1.00 Created - advisors had no way to withdraw a
000490*                     stalled application without a decision message.
000500* 19/11/98 svt - 1.01 Y2K review - update/application timestamps
000510*                     are already CCYYMMDDTHHMMSS, no change made.
000520* 14/04/03 rdk - 1.02 Internal Audit review of all status-changing
000530*                     programs (ref memo 03-211) - confirmed this
000540*                     program cannot move an application back to
000550*                     "Pending Review" once decided; no change
000560*                     needed, control already enforced by the
000570*                     status table itself.
000580* 19/03/05 svt - 1.03 LN021 trace line now carries the saved
000590*                     application id exactly as read from the
000600*                     transaction, not the working copy, after a
000610*                     support call where the two had drifted on a
000620*                     re-run.
000630*
000640*
000650*************************************************************************
000660*
000670* Proprietary Notice.
000680* *******************
000690*
000700* This program is part of the Meridian Consumer Credit loan request
000710* processing system and is Copyright (c) 1990-2026 Meridian Consumer
000720* Credit Inc.  For internal use within the Data Processing department
000730* only.
000740*
000750*************************************************************************
000760*
000770 environment             division.
000780*================================
000790*
000800 copy "envdiv.cob".
000810 input-output            section.
000820 file-control.
000830 copy "selupd.cob".
000840 copy "selapp.cob".
000850 copy "selsts.cob".
000860 copy "selnot.cob".
000870*
000880 data                    division.
000890*================================
000900*
000910 file section.
000920*
000930 copy "fdupd.cob".
000940 copy "fdapp.cob".
000950 copy "fdsts.cob".
000960 copy "fdnot.cob".
000970*
000980 working-storage section.
000990*------------------------
001000 77  prog-name               pic x(16) value "ln040 (1.03)".
001010*
001020 01  WS-Data.
001030     03  WS-Upd-File-Status  pic xx     value spaces.
001040     03  WS-App-File-Status  pic xx     value spaces.
001050     03  WS-Sts-File-Status  pic xx     value spaces.
001060     03  WS-Not-File-Status  pic xx     value spaces.
001070     03  WS-Eof-Sw           pic x      value "N".
001080         88  WS-Eof                value "Y".
001090     03  WS-Status-Found-Sw  pic x      value "N".
001100         88  WS-Status-Found       value "Y".
001110     03  WS-Status-Name-Upper pic x(30) value spaces.
001120     03  WS-Found-Status-Id  pic x(36)  value spaces.
001130     03  WS-Found-Status-Nm  pic x(30)  value spaces.
001140     03  WS-Recs-Read        pic 9(7)   comp  value zero.
001150     03  WS-Recs-Posted      pic 9(7)   comp  value zero.
001160     03  WS-Recs-Skipped     pic 9(7)   comp  value zero.
001170     03  WS-Reason           pic x(60)  value spaces.
001180*
001190 01  WS-Status-Table.
001200     03  WS-Status-Count     binary-short unsigned value zero.
001210     03  WS-Status-Entry     occurs 1 to 20 times
001220                              depending on WS-Status-Count
001230                              indexed by WS-Status-Ix.
001240         05  WS-Status-Entry-Id       pic x(36).
001250         05  WS-Status-Entry-Name     pic x(30).
001260         05  WS-Status-Entry-Upper    pic x(30).
001270*
001280*    Flat byte-for-byte view of one status-update transaction, for
001290*    the exception listing when the application or status is not
001300*    found.
001310 01  WS-Upd-Save             pic x(90)  value spaces.
001320 01  WS-Upd-Save-Parts redefines WS-Upd-Save.
001330     03  WS-Upd-Save-App-Id       pic x(36).
001340     03  WS-Upd-Save-Rest         pic x(54).
001350*
001360*    Raw save of the application record before this update, same
001370*    rerun-proof convention as ln020.
001380 01  WS-App-Before-Save      pic x(280) value spaces.
001390 01  WS-App-Before-Parts redefines WS-App-Before-Save.
001400     03  WS-App-Before-Id          pic x(36).
001410     03  WS-App-Before-Rest        pic x(244).
001420*
001430*    Flat one-line trace buffer for the error/reject messages this
001440*    program writes to SYSOUT.
001450 01  WS-Trace-Line.
001460     03  filler                  pic x(6) value "LN040 ".
001470     03  WS-Trace-Text           pic x(74).
001480 01  WS-Trace-Line-Flat redefines WS-Trace-Line.
001490     03  WS-Trace-Flat-Bytes     pic x(80).
001500*
001510 01  Error-Messages.
001520     03  LN020   pic x(20) value "LN020 Invalid status:".
001530     03  LN021   pic x(30) value "LN021 Application not found -".
001540*
001550 procedure division.
001560*
001570 AA000-Main                  section.
001580*****************************
001590*
001600     perform  AA010-Open-Files      thru AA010-Exit.
001610     perform  AA020-Load-Statuses   thru AA020-Exit.
001620     perform  AA030-Read-Update     thru AA030-Exit.
001630     perform  BB010-Process-Update  thru BB010-Exit
001640              until   WS-Eof.
001650     perform  AA090-Close-Files     thru AA090-Exit.
001660*
001670     display  "LN040 updates read  " WS-Recs-Read.
001680     display  "LN040 updates posted " WS-Recs-Posted.
001690     display  "LN040 updates skipped " WS-Recs-Skipped.
001700*
001710     stop run.
001720*
001730 AA010-Open-Files.
001740*
001750     open     input  UPD-FILE
001760              input  STS-FILE
001770              i-o    APP-FILE
001780              output NOT-FILE.
001790*
001800 AA020-Load-Statuses            section.
001810*****************************************
001820*
001830     move     zero to WS-Status-Count.
001840     read     STS-FILE
001850              at end   go to AA020-Exit
001860     end-read.
001870*
001880 AA020-Loop.
001890     if       WS-Sts-File-Status not = "10"
001900              add      1 to WS-Status-Count
001910              set      WS-Status-Ix to WS-Status-Count
001920              move     LN-ST-Id   to WS-Status-Entry-Id (WS-Status-Ix)
001930              move     LN-ST-Name to WS-Status-Entry-Name (WS-Status-Ix)
001940              move     LN-ST-Name to
001950                       WS-Status-Entry-Upper (WS-Status-Ix)
001960              inspect  WS-Status-Entry-Upper (WS-Status-Ix)
001970                       converting
001980                       "abcdefghijklmnopqrstuvwxyz"
001990                       to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002000              read     STS-FILE
002010                       at end   go to AA020-Exit
002020              end-read
002030              go to    AA020-Loop
002040     end-if.
002050*
002060 AA020-Exit.
002070     close    STS-FILE.
002080     exit.
002090*
002100 AA030-Read-Update.
002110*
002120     read     UPD-FILE
002130              at end   set WS-Eof to true
002140     end-read.
002150     if       not WS-Eof
002160              add      1 to WS-Recs-Read
002170              move     LN-Status-Update-Record to WS-Upd-Save
002180     end-if.
002190*
002200 AA030-Exit.
002210     exit.
002220*
002230 AA090-Close-Files.
002240*
002250     close    UPD-FILE
002260              APP-FILE
002270              NOT-FILE.
002280*
002290 AA090-Exit.
002300     exit.
002310*
002320 BB010-Process-Update           section.
002330*****************************************
002340*
002350     move     spaces to WS-Reason.
002360     perform  BB015-Find-Status-By-Name thru BB015-Exit.
002370     if       not WS-Status-Found
002380              string   LN020 delimited by size
002390                       space delimited by size
002400                       LN-Upd-Status-Name delimited by size
002410                       into WS-Reason
002420              move     WS-Reason to WS-Trace-Text
002430              display  WS-Trace-Flat-Bytes
002440              add      1 to WS-Recs-Skipped
002450              go to    BB010-Next
002460     end-if.
002470*
002480     move     LN-Upd-Application-Id to LN-App-Id.
002490     read     APP-FILE
002500              invalid key
002510                       string LN021 delimited by size
002520                              WS-Upd-Save-App-Id delimited by size
002530                              into WS-Reason
002540                       move   WS-Reason to WS-Trace-Text
002550                       display WS-Trace-Flat-Bytes
002560                       add     1 to WS-Recs-Skipped
002570                       go to   BB010-Next
002580     end-read.
002590*
002600     move     LN-Application-Record to WS-App-Before-Save.
002610     move     WS-Found-Status-Id    to LN-App-Id-Status.
002620     move     LN-Upd-Timestamp      to LN-App-Updated-At.
002630     rewrite  LN-Application-Record.
002640*
002650     perform  BB040-Write-Notification thru BB040-Exit.
002660     add      1 to WS-Recs-Posted.
002670*
002680 BB010-Next.
002690     perform  AA030-Read-Update thru AA030-Exit.
002700*
002710 BB010-Exit.
002720     exit     section.
002730*
002740 BB015-Find-Status-By-Name      section.
002750*****************************************
002760*
002770     move     "N" to WS-Status-Found-Sw.
002780     move     LN-Upd-Status-Name to WS-Status-Name-Upper.
002790     inspect  WS-Status-Name-Upper converting
002800              "abcdefghijklmnopqrstuvwxyz"
002810              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002820*
002830     set      WS-Status-Ix to 1.
002840     search   WS-Status-Entry
002850              at end   go to BB015-Exit
002860              when     WS-Status-Entry-Upper (WS-Status-Ix) =
002870                       WS-Status-Name-Upper
002880                       set WS-Status-Found to true
002890                       move WS-Status-Entry-Id (WS-Status-Ix)
002900                                 to WS-Found-Status-Id
002910                       move WS-Status-Entry-Name (WS-Status-Ix)
002920                                 to WS-Found-Status-Nm
002930     end-search.
002940*
002950 BB015-Exit.
002960     exit     section.
002970*
002980 BB040-Write-Notification       section.
002990*****************************************
003000*
003010     move     LN-App-Id          to LN-Not-Application-Id.
003020     move     LN-App-Email       to LN-Not-Email.
003030     move     WS-Found-Status-Nm to LN-Not-Status.
003040     move     LN-App-Amount      to LN-Not-Amount.
003050     move     LN-App-Term        to LN-Not-Term.
003060     move     zero               to LN-Not-Plan-Count.
003070     write    LN-Notification-Record.
003080*
003090 BB040-Exit.
003100     exit     section.
003110*
