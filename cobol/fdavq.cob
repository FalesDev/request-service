000100********************************************
000110*  FD Entry - Advisor Listing Request       *
000120*      Parameters                           *
000130********************************************
000140* 09/05/95 rdk - Created.
000150*
000160 fd  ADQ-FILE
000170     label record is standard.
000180 copy "wslnadq.cob".
000190*
