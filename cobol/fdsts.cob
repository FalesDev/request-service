000100********************************************
000110*  FD Entry - Status Reference Table       *
000120********************************************
000130* 14/01/90 jhm - Created.
000140*
000150 fd  STS-FILE
000160     label record is standard.
000170 copy "wslnsts.cob".
000180*
