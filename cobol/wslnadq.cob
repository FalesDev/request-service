000100********************************************
000110*                                          *
000120*  Record Definition For Advisor          *
000130*      Listing Request Parameters         *
000140*     Sequential input to ln060 - one     *
000150*     record per run, page/size plus      *
000160*     the status-name filter list.        *
000170********************************************
000180*  File size 320 bytes.
000190*
000200* 09/05/95 rdk - Created, to give the advisor desk a
000210*                batch equivalent of the old on-line
000220*                screen filter.
000230*
00024001  LN-Advisor-Request-Record.
000250    03  LN-Adq-Page             pic 9(5)       comp.
000260    03  LN-Adq-Size             pic 9(5)       comp.
000270    03  LN-Adq-Status-Count     pic 9(2)       comp.
000280    03  LN-Adq-Status-Name      occurs 10 times
000290                                 pic x(30).
000300    03  filler                  pic x(10).
000310*
