000100********************************************
000110*  File-Control Entry - New Loan Request    *
000120*      Transactions (U1 input)              *
000130********************************************
000140* 14/01/90 jhm - Created.
000150*
000160    select   REQ-FILE assign       NEWREQS
000170             organization line sequential
000180             status              WS-Req-File-Status.
000190*
