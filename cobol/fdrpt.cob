000100********************************************
000110*  FD Entry - Daily Approved-Loans Report   *
000120********************************************
000130* 14/01/90 jhm - Created.
000140*
000150 fd  RPT-FILE
000160     label record is standard.
000170 copy "wslnrpt.cob".
000180*
