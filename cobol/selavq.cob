000100********************************************
000110*  File-Control Entry - Advisor Listing     *
000120*      Request Parameters (U6 input)        *
000130********************************************
000140* 09/05/95 rdk - Created.
000150*
000160    select   ADQ-FILE assign       ADVREQ
000170             organization line sequential
000180             status              WS-Adq-File-Status.
000190*
