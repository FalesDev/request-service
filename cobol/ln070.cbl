000100******************************************************************
000110*                                                                *
000120*                 Loan-Type Keyed Lookup                         *
000130*                                                                *
000140******************************************************************
000150*
000160 identification          division.
000170*================================
000180*
000190 program-id.             ln070.
000200 author.                 J H Marsh.
000210 installation.           Meridian Consumer Credit - Data Processing.
000220 date-written.           14/01/1990.
000230 date-compiled.
000240 security.               Confidential - internal use only.
000250*
000260*    Remarks.            Shared keyed lookup of a loan product by
000270*                        its id.  Opens the Loan-Type file for
000280*                        input if not already open, reads by key
000290*                        and hands the record back to the caller,
000300*                        with a not-found flag.  Used by ln010,
000310*                        ln020 and ln060 so the lookup logic and
000320*                        the not-found message are in one place.
000330*
000340*    Version.            See Prog-Name in WS.
000350*
000360*    Called Modules.     None.
000370*
000380*    Files Used.
000390*                        loantype.   Loan Product Table.
000400*
000410*    Error messages used.
000420*                        None - sets LN-LTP-Not-Found, the caller
000430*                        raises its own error text.
000440*
000450* Changes:
000460* 14/01/90 jhm - 1.00 Created.
000470* 12/06/91 rdk - 1.01 Left the file open between calls - closing
000480*                     and reopening it for every application was
000490*                     slowing ln060 down badly on a full rerun.
000500* 19/11/98 svt - 1.02 Y2K review - no date fields on this file,
000510*                     no change required.
000520* 14/04/03 rdk - 1.03 Internal Audit review of all CALLed lookup
000530*                     modules (ref memo 03-211) - confirmed the
000540*                     file stays open only for the duration of the
000550*                     calling job step and is closed by the caller
000560*                     at end of run; no change needed.
000570* 19/03/05 svt - 1.04 Internal Audit follow-up to 03-211 - confirmed
000580*                     LN-LTP-Not-Found is set explicitly on both the
000590*                     found and not-found path of every call, so a
000600*                     caller can never see a stale flag left over
000610*                     from a previous lookup; no change needed.
000620*
000630*
000640*************************************************************************
000650*
000660* Proprietary Notice.
000670* *******************
000680*
000690* This program is part of the Meridian Consumer Credit loan request
000700* processing system and is Copyright (c) 1990-2026 Meridian Consumer
000710* Credit Inc.  For internal use within the Data Processing department
000720* only.
000730*
000740*************************************************************************
000750*
000760 environment             division.
000770*================================
000780*
000790 copy "envdiv.cob".
000800 input-output            section.
000810 file-control.
000820 copy "selltp.cob".
000830*
000840 data                    division.
000850*================================
000860*
000870 file section.
000880*
000890 copy "fdltp.cob".
000900*
000910 working-storage section.
000920*------------------------
000930 77  prog-name               pic x(16) value "ln070 (1.04)".
000940*
000950 01  WS-Data.
000960     03  WS-Ltp-File-Status  pic xx     value spaces.
000970     03  WS-Ltp-File-Open-Sw pic x      value "N".
000980         88  WS-Ltp-File-Is-Open  value "Y".
000990*
001000*    Flat byte view of the open-switch/file-status pair, for the
001010*    not-found console trace - one field the STRING statement can
001020*    pick up rather than two.
001030 01  WS-Data-Flat redefines WS-Data.
001040     03  WS-Data-Bytes       pic x(3).
001050*
001060*    One-line trace, written only on a not-found - the normal path
001070*    through this module is silent, the caller owns the error text.
001080 01  WS-Trace-Line.
001090     03  filler                  pic x(6) value "LN070 ".
001100     03  WS-Trace-Text           pic x(74).
001110 01  WS-Trace-Line-Flat redefines WS-Trace-Line.
001120     03  WS-Trace-Flat-Bytes     pic x(80).
001130*
001140 linkage section.
001150*****************
001160*
001170 01  LN-LTP-Id-In             pic x(36).
001180 01  LN-LTP-Not-Found         pic x.
001190     88  LN-LTP-Was-Found            value "N".
001200     88  LN-LTP-Was-Not-Found        value "Y".
001210 01  LN-LTP-Record-Out.
001220     03  LN-LTP-Out-Id              pic x(36).
001230     03  LN-LTP-Out-Name            pic x(30).
001240     03  LN-LTP-Out-Min-Amount      pic s9(11)v99  comp-3.
001250     03  LN-LTP-Out-Max-Amount      pic s9(11)v99  comp-3.
001260     03  LN-LTP-Out-Interest-Rate  pic s9(3)v9(4) comp-3.
001270     03  LN-LTP-Out-Auto-Validation pic x.
001280 01  LN-LTP-Record-Out-Flat redefines LN-LTP-Record-Out.
001290     03  LN-LTP-Out-Flat-Bytes      pic x(85).
001300*
001310 procedure division using LN-LTP-Id-In
001320                          LN-LTP-Not-Found
001330                          LN-LTP-Record-Out.
001340*
001350 AA000-Main                  section.
001360*****************************
001370*
001380     if       not WS-Ltp-File-Is-Open
001390              open     input LTP-FILE
001400              set      WS-Ltp-File-Is-Open to true
001410     end-if.
001420*
001430     move     LN-LTP-Id-In to LN-LT-Id.
001440     read     LTP-FILE
001450              invalid key
001460                       set LN-LTP-Was-Not-Found to true
001470                       string "not found " delimited by size
001480                              LN-LTP-Id-In delimited by size
001490                              " status " delimited by size
001500                              WS-Data-Bytes delimited by size
001510                              into WS-Trace-Text
001520                       display WS-Trace-Flat-Bytes
001530                       go to AA000-Exit
001540     end-read.
001550*
001560     set      LN-LTP-Was-Found to true.
001570     move     LN-LT-Id              to LN-LTP-Out-Id.
001580     move     LN-LT-Name            to LN-LTP-Out-Name.
001590     move     LN-LT-Min-Amount      to LN-LTP-Out-Min-Amount.
001600     move     LN-LT-Max-Amount      to LN-LTP-Out-Max-Amount.
001610     move     LN-LT-Interest-Rate   to LN-LTP-Out-Interest-Rate.
001620     move     LN-LT-Auto-Validation to LN-LTP-Out-Auto-Validation.
001630     display  "LN070 found " LN-LTP-Out-Flat-Bytes.
001640*
001650 AA000-Exit.
001660     goback.
001670*
