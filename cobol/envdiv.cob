000100**************************************************
000110*                                                *
000120*   Common Environment Division Entries         *
000130*        For The Loan Request System            *
000140*   COPY into ENVIRONMENT DIVISION of every      *
000150*   LNnnn program immediately after the          *
000160*   division header.                             *
000170**************************************************
000180* 14/01/90 jhm - Created for the Loan System conversion.
000190* 02/06/93 rdk - Added UPSI-0 rerun switch for LN050.
000200* 19/11/98 svt - Y2K: no date-format switches needed, all
000210*                dates on this system are already CCYYMMDD.
000220*
000230    CONFIGURATION SECTION.
000240    SOURCE-COMPUTER.    MERIDIAN-3090.
000250    OBJECT-COMPUTER.    MERIDIAN-3090.
000260    SPECIAL-NAMES.
000270        C01 IS TOP-OF-FORM
000280        CLASS NUMERIC-ONLY IS "0123456789"
000290        UPSI-0 ON STATUS IS LN-RERUN-REQUESTED
000300        UPSI-0 OFF STATUS IS LN-NORMAL-RUN.
000310*
