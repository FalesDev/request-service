000100********************************************
000110*  File-Control Entry - Credit-Analysis    *
000120*      Decision Messages (U3 input)       *
000130********************************************
000140* 14/01/90 jhm - Created.
000150*
000160    select   DEC-FILE assign       DECISNS
000170             organization line sequential
000180             status              WS-Dec-File-Status.
000190*
