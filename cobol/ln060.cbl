000100******************************************************************
000110*                                                                *
000120*                 Advisor Review Listing                         *
000130*                                                                *
000140******************************************************************
000150*
000160 identification          division.
000170*================================
000180*
000190 program-id.             ln060.
000200 author.                 J H Marsh.
000210 installation.           Meridian Consumer Credit - Data Processing.
000220 date-written.           09/05/1995.
000230 date-compiled.
000240 security.               Confidential - internal use only.
000250*
000260*    Remarks.            Prints one line per application for the
000270*                        advisor desk - the statuses they ask for,
000280*                        one page of a given size at a time.  For
000290*                        each line shows the applicant, the loan
000300*                        product, the current status, and the
000310*                        applicant's total monthly debt across all
000320*                        of their other Approved loans.
000330*
000340*    Version.            See Prog-Name in WS.
000350*
000360*    Called Modules.
000370*                        ln070.   Loan-Type lookup.
000380*                        ln035.   Monthly installment calculator.
000390*
000400*    Files used :
000410*                        advreq.   Advisor Listing Request Params.
000420*                        appfile.  Application Master.
000430*                        usersfile. Applicant (User) Reference.
000440*                        statuses. Application Status Table.
000450*                        advlist.  Advisor Review Listing (print).
000460*
000470*    Error messages used.
000480*                        LN040 - LN041.
000490*
000500* Changes:
000510* 09/05/95 jhm - 1.00 Created - advisor desk had been phoning the
000520*                     help desk for ad-hoc status lists.
000530* 19/11/98 svt - 1.01 Y2K review - no date fields printed on this
000540*                     listing, no change required.
000550* 14/04/03 rdk - 1.02 Total-monthly-debt scan now repositions the
000560*                     status-key scan by saved primary key instead
000570*                     of by relative record number - a reorganised
000580*                     Application Master was skipping applicants
000590*                     on the first page after every nightly rebuild.
000600*
000610*
000620*************************************************************************
000630*
000640* Proprietary Notice.
000650* *******************
000660*
000670* This program is part of the Meridian Consumer Credit loan request
000680* processing system and is Copyright (c) 1990-2026 Meridian Consumer
000690* Credit Inc.  For internal use within the Data Processing department
000700* only.
000710*
000720*************************************************************************
000730*
000740 environment             division.
000750*================================
000760*
000770 copy "envdiv.cob".
000780 input-output            section.
000790 file-control.
000800 copy "selavq.cob".
000810 copy "selapp.cob".
000820 copy "selusr.cob".
000830 copy "selsts.cob".
000840 copy "seladv.cob".
000850*
000860 data                    division.
000870*================================
000880*
000890 file section.
000900*
000910 copy "fdavq.cob".
000920 copy "fdapp.cob".
000930 copy "fdusr.cob".
000940 copy "fdsts.cob".
000950*
000960*    Print file for the Advisor Review Listing - Report Writer
000970*    owns the record area, so no COPY here - the line-by-line
000980*    field layout this report prints is declared below, in the
000990*    Report Section.
001000 fd  ADV-FILE
001010     reports are Advisor-Review-Report.
001020*
001030 working-storage section.
001040*------------------------
001050 77  prog-name               pic x(16) value "ln060 (1.02)".
001060*
001070 01  WS-Page-Lines           pic 9(3)   comp  value 58.
001080*
001090 01  WS-Data.
001100     03  WS-Adq-File-Status  pic xx     value spaces.
001110     03  WS-App-File-Status  pic xx     value spaces.
001120     03  WS-Usr-File-Status  pic xx     value spaces.
001130     03  WS-Sts-File-Status  pic xx     value spaces.
001140     03  WS-Adv-File-Status  pic xx     value spaces.
001150     03  WS-More-Sw          pic x      value "N".
001160         88  WS-More               value "Y".
001170     03  WS-User-Found-Sw    pic x      value "N".
001180         88  WS-User-Found         value "Y".
001190     03  WS-Status-Name-Upper pic x(30) value spaces.
001200     03  WS-Found-Status-Nm  pic x(30)  value spaces.
001210     03  WS-Apps-Read        pic 9(7)   comp  value zero.
001220     03  WS-Apps-Listed      pic 9(7)   comp  value zero.
001230     03  WS-Apps-Skipped     pic 9(7)   comp  value zero.
001240     03  filler              pic x(8)   value spaces.
001250*
001260 01  WS-Status-Table.
001270     03  WS-Status-Count     binary-short unsigned value zero.
001280     03  WS-Status-Entry     occurs 1 to 20 times
001290                              depending on WS-Status-Count
001300                              indexed by WS-Status-Ix.
001310         05  WS-Status-Entry-Id       pic x(36).
001320         05  WS-Status-Entry-Name     pic x(30).
001330         05  WS-Status-Entry-Upper    pic x(30).
001340*
001350 01  WS-Approved-Status-Id   pic x(36)  value spaces.
001360*
001370*    Status ids resolved from the request's filter-name list, in
001380*    the order the advisor supplied them.
001390 01  WS-Resolved-Statuses.
001400     03  WS-Resolved-Count   binary-short unsigned value zero.
001410     03  WS-Resolved-Entry   occurs 1 to 10 times
001420                              depending on WS-Resolved-Count
001430                              indexed by WS-Res-Ix.
001440         05  WS-Resolved-Id           pic x(36).
001450*
001460*    Paging arithmetic, all against the request's Page/Size.
001470 01  WS-Paging-Data.
001480     03  WS-Skip-Count       pic 9(9)   comp  value zero.
001490     03  WS-Matched-Count    pic 9(9)   comp  value zero.
001500     03  WS-Emitted-Count    pic 9(9)   comp  value zero.
001510     03  WS-Total-Pages      pic 9(9)   comp  value zero.
001520     03  WS-Tp-Rem           pic 9(9)   comp  value zero.
001530     03  WS-Has-Next-Sw      pic x      value "N".
001540         88  WS-Has-Next           value "Y".
001550     03  WS-Has-Prev-Sw      pic x      value "N".
001560         88  WS-Has-Prev           value "Y".
001570     03  filler              pic x(4)   value spaces.
001580*
001590*    Saved keys used to step out of the status-key scan for the
001600*    debt sub-scan, then step back in at exactly the same record -
001610*    see BB036.
001620 01  WS-Save-App-Id          pic x(36)  value spaces.
001630 01  WS-Save-Status-Id       pic x(36)  value spaces.
001640 01  WS-Debt-User-Id         pic x(36)  value spaces.
001650 01  WS-Debt-Raw             pic s9(13)v9(6) comp-3  value zero.
001660 01  WS-I-Adq                pic 9(2)   comp  value zero.
001670*
001680*    Loan-type working copy, same shape ln010/ln020 pass to ln070.
001690 01  WS-LTP-Record.
001700     03  WS-LTP-Id               pic x(36).
001710     03  WS-LTP-Name             pic x(30).
001720     03  WS-LTP-Min-Amount       pic s9(11)v99  comp-3.
001730     03  WS-LTP-Max-Amount       pic s9(11)v99  comp-3.
001740     03  WS-LTP-Interest-Rate    pic s9(3)v9(4) comp-3.
001750     03  WS-LTP-Auto-Validation  pic x.
001760 01  WS-LTP-Record-Flat redefines WS-LTP-Record.
001770     03  WS-LTP-Flat-Bytes       pic x(85).
001780*
001790 01  WS-LTP-Status           pic x      value space.
001800     88  WS-LTP-Was-Found              value "N".
001810     88  WS-LTP-Was-Not-Found          value "Y".
001820*
001830*    Installment working fields for the per-loan debt calls to
001840*    ln035.
001850 01  WS-Debt-Principal        pic s9(11)v99  comp-3.
001860 01  WS-Debt-Annual-Rate      pic s9(3)v9(4) comp-3.
001870 01  WS-Debt-Term             pic 9(3)       comp.
001880 01  WS-Debt-Installment      pic s9(11)v9(6) comp-3.
001890*
001900*    Raw save of the advisor request, for the trace written when
001910*    no status name resolves - the run still has to leave a record
001920*    of what the advisor actually asked for.
001930 01  WS-Adq-Save              pic x(320) value spaces.
001940 01  WS-Adq-Save-Parts redefines WS-Adq-Save.
001950     03  WS-Adq-Save-Page-Bytes   pic x(8).
001960     03  WS-Adq-Save-Rest         pic x(312).
001970*
001980*    One-line trace buffer for the warnings this program writes
001990*    to SYSOUT (user missing, loan type missing, empty filter).
002000 01  WS-Trace-Line.
002010     03  filler                  pic x(6) value "LN060 ".
002020     03  WS-Trace-Text           pic x(74).
002030 01  WS-Trace-Line-Flat redefines WS-Trace-Line.
002040     03  WS-Trace-Flat-Bytes     pic x(80).
002050*
002060*    Detail-line source fields - moved here, then GENERATE picks
002070*    them up through the SOURCE clauses in the Report Section.
002080 01  WS-Out-Data.
002090     03  WS-Out-Amount           pic s9(11)v99  comp-3.
002100     03  WS-Out-Term             pic 9(3)       comp.
002110     03  WS-Out-Email            pic x(50).
002120     03  WS-Out-Full-Name        pic x(61).
002130     03  WS-Out-Loan-Type-Name   pic x(30).
002140     03  WS-Out-Interest-Rate    pic s9(3)v9(4) comp-3.
002150     03  WS-Out-Status-Name      pic x(30).
002160     03  WS-Out-Base-Salary      pic s9(11)v99  comp-3.
002170     03  WS-Out-Debt             pic s9(11)v99  comp-3.
002180     03  filler                  pic x(14).
002190*
002200 01  Error-Messages.
002210     03  LN040   pic x(34) value "LN040 No statuses resolved, page".
002220     03  LN041   pic x(30) value "LN041 User not found, app -".
002230*
002240 report section.
002250*----------------
002260*
002270 RD  Advisor-Review-Report
002280     control      final
002290     page limit   WS-Page-Lines
002300     heading      1
002310     first detail 5
002320     last  detail WS-Page-Lines.
002330*
002340 01  LN-Adv-Head-1   type page heading.
002350     03  line  1.
002360         05  col   1    pic x(38) value
002370                  "Meridian Consumer Credit".
002380         05  col  50    pic x(16)       source prog-name.
002390         05  col 110    pic x(5)  value "Page ".
002400         05  col 115    pic zzz9        source page-counter.
002410     03  line  3.
002420         05  col   1    pic x(40) value
002430                  "Advisor Review Listing".
002440     03  line  5.
002450         05  col   1    value "Amount       Term Email".
002460         05  col  40    value "Name".
002470         05  col  75    value "Loan Type   Rate   Status".
002480         05  col 105    value "Salary       Monthly-Debt".
002490*
002500 01  LN-Adv-Detail    type is detail.
002510     03  line + 1.
002520         05  col   1    pic zzz,zzz,zz9.99 source WS-Out-Amount.
002530         05  col  15    pic zz9            source WS-Out-Term.
002540         05  col  20    pic x(50)          source WS-Out-Email.
002550         05  col  40    pic x(34)          source WS-Out-Full-Name.
002560         05  col  75    pic x(22)          source WS-Out-Loan-Type-Name.
002570         05  col  97    pic zz9.9999       source WS-Out-Interest-Rate.
002580         05  col 107    pic x(22)          source WS-Out-Status-Name.
002590         05  col 129    pic zzz,zzz,zz9.99 source WS-Out-Base-Salary.
002600         05  col 149    pic zzz,zzz,zz9.99 source WS-Out-Debt.
002610*
002620 01  LN-Adv-Foot      type control footing final line plus 2.
002630     03  col   1    pic x(21) value "Matched applications:".
002640     03  col  23    pic zz,zzz,zz9        source WS-Matched-Count.
002650     03  col  40    pic x(7)  value "Listed:".
002660     03  col  48    pic zz,zzz,zz9        source WS-Emitted-Count.
002670     03  col  65    pic x(11) value "Total pages".
002680     03  col  77    pic zz,zz9            source WS-Total-Pages.
002690     03  col  90    pic x(9)  value "Has-Next:".
002700     03  col 100    pic x     value "Y"        when WS-Has-Next.
002710     03  col 100    pic x     value "N"        when not WS-Has-Next.
002720     03  col 103    pic x(9)  value "Has-Prev:".
002730     03  col 113    pic x     value "Y"        when WS-Has-Prev.
002740     03  col 113    pic x     value "N"        when not WS-Has-Prev.
002750*
002760 procedure division.
002770*
002780 AA000-Main                  section.
002790*****************************
002800*
002810     perform  AA010-Open-Files      thru AA010-Exit.
002820     perform  AA020-Load-Statuses   thru AA020-Exit.
002830     perform  AA025-Find-Approved-Status thru AA025-Exit.
002840     perform  AA030-Read-Request    thru AA030-Exit.
002850     perform  AA040-Resolve-Statuses thru AA040-Exit.
002860*
002870     initiate Advisor-Review-Report.
002880*
002890     if       WS-Resolved-Count greater than zero
002900              perform  BB020-Scan-By-Status thru BB020-Exit
002910                       varying WS-Res-Ix from 1 by 1
002920                       until   WS-Res-Ix greater than WS-Resolved-Count
002930     else
002940              move     LN040 to WS-Trace-Text
002950              display  WS-Trace-Flat-Bytes
002960              display  "LN060 request bytes " WS-Adq-Save
002970     end-if.
002980*
002990     perform  BB050-Compute-Paging  thru BB050-Exit.
003000     terminate Advisor-Review-Report.
003010*
003020     perform  AA090-Close-Files     thru AA090-Exit.
003030*
003040     display  "LN060 applications matched " WS-Matched-Count.
003050     display  "LN060 applications listed  " WS-Emitted-Count.
003060     display  "LN060 applications skipped " WS-Apps-Skipped.
003070     stop run.
003080*
003090 AA010-Open-Files.
003100*
003110     open     input  ADQ-FILE
003120              input  STS-FILE
003130              input  APP-FILE
003140              input  USR-FILE
003150              output ADV-FILE.
003160*
003170 AA020-Load-Statuses            section.
003180*****************************************
003190*
003200     move     zero to WS-Status-Count.
003210     read     STS-FILE
003220              at end   go to AA020-Exit
003230     end-read.
003240*
003250 AA020-Loop.
003260     if       WS-Sts-File-Status not = "10"
003270              add      1 to WS-Status-Count
003280              set      WS-Status-Ix to WS-Status-Count
003290              move     LN-ST-Id   to WS-Status-Entry-Id (WS-Status-Ix)
003300              move     LN-ST-Name to WS-Status-Entry-Name (WS-Status-Ix)
003310              move     LN-ST-Name to
003320                       WS-Status-Entry-Upper (WS-Status-Ix)
003330              inspect  WS-Status-Entry-Upper (WS-Status-Ix)
003340                       converting
003350                       "abcdefghijklmnopqrstuvwxyz"
003360                       to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003370              read     STS-FILE
003380                       at end   go to AA020-Exit
003390              end-read
003400              go to    AA020-Loop
003410     end-if.
003420*
003430 AA020-Exit.
003440     close    STS-FILE.
003450     exit.
003460*
003470 AA025-Find-Approved-Status     section.
003480*****************************************
003490*
003500     set      WS-Status-Ix to 1.
003510     search   WS-Status-Entry
003520              at end   go to AA025-Exit
003530              when     WS-Status-Entry-Name (WS-Status-Ix) =
003540                       "Approved"
003550                       move WS-Status-Entry-Id (WS-Status-Ix)
003560                                 to WS-Approved-Status-Id
003570     end-search.
003580*
003590 AA025-Exit.
003600     exit.
003610*
003620 AA030-Read-Request.
003630*
003640     read     ADQ-FILE
003650              at end   continue
003660     end-read.
003670     move     LN-Advisor-Request-Record to WS-Adq-Save.
003680*
003690 AA030-Exit.
003700     exit.
003710*
003720 AA040-Resolve-Statuses         section.
003730*****************************************
003740*
003750     move     zero to WS-Resolved-Count.
003760     if       LN-Adq-Status-Count = zero
003770              go to    AA040-Exit
003780     end-if.
003790*
003800     perform  BB010-Resolve-One-Name thru BB010-Exit
003810              varying WS-I-Adq from 1 by 1
003820              until    WS-I-Adq greater than LN-Adq-Status-Count.
003830*
003840 AA040-Exit.
003850     exit     section.
003860*
003870 AA090-Close-Files.
003880*
003890     close    ADQ-FILE
003900              APP-FILE
003910              USR-FILE
003920              ADV-FILE.
003930*
003940 AA090-Exit.
003950     exit.
003960*
003970 BB010-Resolve-One-Name         section.
003980*****************************************
003990*
004000     move     LN-Adq-Status-Name (WS-I-Adq) to WS-Status-Name-Upper.
004010     inspect  WS-Status-Name-Upper converting
004020              "abcdefghijklmnopqrstuvwxyz"
004030              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004040*
004050     set      WS-Status-Ix to 1.
004060     search   WS-Status-Entry
004070              at end   go to BB010-Exit
004080              when     WS-Status-Entry-Upper (WS-Status-Ix) =
004090                       WS-Status-Name-Upper
004100                       add 1 to WS-Resolved-Count
004110                       set WS-Res-Ix to WS-Resolved-Count
004120                       move WS-Status-Entry-Id (WS-Status-Ix)
004130                                 to WS-Resolved-Id (WS-Res-Ix)
004140     end-search.
004150*
004160 BB010-Exit.
004170     exit     section.
004180*
004190 BB020-Scan-By-Status           section.
004200*****************************************
004210*
004220     move     WS-Resolved-Id (WS-Res-Ix) to LN-App-Id-Status.
004230     move     "N" to WS-More-Sw.
004240     start    APP-FILE key is equal to LN-App-Id-Status
004250              invalid key   continue
004260              not invalid key set WS-More to true
004270     end-start.
004280*
004290     if       WS-More
004300              read     APP-FILE next record
004310                       at end   move "N" to WS-More-Sw
004320              end-read
004330     end-if.
004340*
004350     perform  BB025-Check-One-Match thru BB025-Exit
004360              until    not WS-More.
004370*
004380 BB020-Exit.
004390     exit     section.
004400*
004410 BB025-Check-One-Match.
004420*
004430     if       LN-App-Id-Status not = WS-Resolved-Id (WS-Res-Ix)
004440              move     "N" to WS-More-Sw
004450              go to    BB025-Exit
004460     end-if.
004470*
004480     add      1 to WS-Apps-Read.
004490     add      1 to WS-Matched-Count.
004500     if       WS-Matched-Count greater than WS-Skip-Count
004510              and WS-Emitted-Count less than LN-Adq-Size
004520              perform  BB030-Emit-Detail-Line thru BB030-Exit
004530     end-if.
004540*
004550     read     APP-FILE next record
004560              at end   move "N" to WS-More-Sw
004570     end-read.
004580*
004590 BB025-Exit.
004600     exit.
004610*
004620 BB030-Emit-Detail-Line         section.
004630*****************************************
004640*
004650     move     LN-App-Id        to WS-Save-App-Id.
004660     move     LN-App-Id-Status to WS-Save-Status-Id.
004670     move     LN-App-Id-User   to WS-Debt-User-Id.
004680*
004690*    Pick up the printable fields from the current Application
004700*    record now - BB036 below repositions the file for the debt
004710*    sub-scan and the record area will not hold this application
004720*    any longer once that scan starts.
004730     move     LN-App-Amount   to WS-Out-Amount.
004740     move     LN-App-Term     to WS-Out-Term.
004750     move     LN-App-Email    to WS-Out-Email.
004760*
004770     perform  BB032-Find-User thru BB032-Exit.
004780     if       not WS-User-Found
004790              string   LN041 delimited by size
004800                       WS-Save-App-Id delimited by size
004810                       into WS-Trace-Text
004820              display  WS-Trace-Flat-Bytes
004830              add      1 to WS-Apps-Skipped
004840              go to    BB030-Exit
004850     end-if.
004860*
004870     call     "ln070" using LN-App-Id-Loan-Type
004880                            WS-LTP-Status
004890                            WS-LTP-Record.
004900     if       WS-LTP-Was-Not-Found
004910              string   "LoanType not found for app " delimited
004920                        by size
004930                       WS-Save-App-Id delimited by size
004940                       into WS-Trace-Text
004950              display  WS-Trace-Flat-Bytes
004960              add      1 to WS-Apps-Skipped
004970              go to    BB030-Exit
004980     end-if.
004990     move     WS-LTP-Name           to WS-Out-Loan-Type-Name.
005000     move     WS-LTP-Interest-Rate  to WS-Out-Interest-Rate.
005010*
005020     perform  BB034-Find-Status-By-Id thru BB034-Exit.
005030     move     WS-Found-Status-Nm  to WS-Out-Status-Name.
005040*
005050     perform  BB036-Compute-Debt      thru BB036-Exit.
005060*
005070     generate LN-Adv-Detail.
005080     add      1 to WS-Emitted-Count.
005090*
005100 BB030-Exit.
005110     exit     section.
005120*
005130 BB032-Find-User                section.
005140*****************************************
005150*
005160     move     "N" to WS-User-Found-Sw.
005170     move     LN-App-Id-User to LN-Usr-Id.
005180     read     USR-FILE
005190              invalid key   go to BB032-Exit
005200     end-read.
005210*
005220     set      WS-User-Found to true.
005230     string   LN-Usr-First-Name delimited by space
005240              " "                delimited by size
005250              LN-Usr-Last-Name  delimited by size
005260              into WS-Out-Full-Name.
005270     move     LN-Usr-Base-Salary to WS-Out-Base-Salary.
005280*
005290 BB032-Exit.
005300     exit     section.
005310*
005320 BB034-Find-Status-By-Id        section.
005330*****************************************
005340*
005350     move     spaces to WS-Found-Status-Nm.
005360     set      WS-Status-Ix to 1.
005370     search   WS-Status-Entry
005380              at end   continue
005390              when     WS-Status-Entry-Id (WS-Status-Ix) =
005400                       LN-App-Id-Status
005410                       move WS-Status-Entry-Name (WS-Status-Ix)
005420                                 to WS-Found-Status-Nm
005430     end-search.
005440*
005450 BB034-Exit.
005460     exit     section.
005470*
005480 BB036-Compute-Debt              section.
005490*****************************************
005500*
005510*  Scans this applicant's whole loan history on the user alternate
005520*  key, summing the installment on every one of their Approved
005530*  loans (U6 total-monthly-debt rule) - then walks the status-key
005540*  scan forward, by primary key, back to the record BB020/BB025
005550*  were on, so that scan can resume where it left off.
005560*
005570     move     zero to WS-Debt-Raw.
005580     move     "N" to WS-More-Sw.
005590     start    APP-FILE key is equal to LN-App-Id-User
005600              invalid key   continue
005610              not invalid key set WS-More to true
005620     end-start.
005630*
005640     if       WS-More
005650              read     APP-FILE next record
005660                       at end   move "N" to WS-More-Sw
005670              end-read
005680     end-if.
005690*
005700     perform  BB037-Accumulate-One-Loan thru BB037-Exit
005710              until    not WS-More.
005720*
005730     start    APP-FILE key is equal to WS-Save-Status-Id
005740              invalid key   continue
005750     end-start.
005760     read     APP-FILE next record
005770              at end   continue
005780     end-read.
005790     perform  BB038-Step-To-Saved-Key thru BB038-Exit
005800              until    LN-App-Id = WS-Save-App-Id.
005810*
005820     compute  WS-Out-Debt rounded = WS-Debt-Raw.
005830*
005840 BB036-Exit.
005850     exit     section.
005860*
005870 BB037-Accumulate-One-Loan.
005880*
005890     if       LN-App-Id-User not = WS-Debt-User-Id
005900              move     "N" to WS-More-Sw
005910              go to    BB037-Exit
005920     end-if.
005930*
005940     if       LN-App-Id-Status = WS-Approved-Status-Id
005950              move     LN-App-Amount        to WS-Debt-Principal
005960              call     "ln070" using LN-App-Id-Loan-Type
005970                                     WS-LTP-Status
005980                                     WS-LTP-Record
005990              if       WS-LTP-Was-Found
006000                        move  WS-LTP-Interest-Rate to WS-Debt-Annual-Rate
006010              else
006020                        move  zero to WS-Debt-Annual-Rate
006030              end-if
006040              move     LN-App-Term to WS-Debt-Term
006050              call     "ln035" using WS-Debt-Principal
006060                                     WS-Debt-Annual-Rate
006070                                     WS-Debt-Term
006080                                     WS-Debt-Installment
006090              add      WS-Debt-Installment to WS-Debt-Raw
006100     end-if.
006110*
006120     read     APP-FILE next record
006130              at end   move "N" to WS-More-Sw
006140     end-read.
006150*
006160 BB037-Exit.
006170     exit.
006180*
006190 BB038-Step-To-Saved-Key.
006200*
006210     read     APP-FILE next record
006220              at end   continue
006230     end-read.
006240*
006250 BB038-Exit.
006260     exit.
006270*
006280 BB050-Compute-Paging            section.
006290*****************************************
006300*
006310     compute  WS-Skip-Count =
006320              (LN-Adq-Page - 1) * LN-Adq-Size.
006330     divide   WS-Matched-Count by LN-Adq-Size
006340              giving   WS-Total-Pages
006350              remainder WS-Tp-Rem.
006360     if       WS-Tp-Rem greater than zero
006370              add      1 to WS-Total-Pages
006380     end-if.
006390*
006400     if       (LN-Adq-Page * LN-Adq-Size) less than WS-Matched-Count
006410              set      WS-Has-Next to true
006420     end-if.
006430     if       LN-Adq-Page greater than 1
006440              set      WS-Has-Prev to true
006450     end-if.
006460*
006470 BB050-Exit.
006480     exit     section.
006490*
