000100********************************************
000110*  File-Control Entry - Loan Product Table *
000120********************************************
000130* 14/01/90 jhm - Created.
000140*
000150    select   LTP-FILE assign       LOANTYPE
000160             organization is indexed
000170             access mode is dynamic
000180             record key is LN-LT-Id
000190             status              WS-Ltp-File-Status.
000200*
