000100******************************************************************
000110*                                                                *
000120*                 Daily Approved-Loans Report                     *
000130*                                                                *
000140******************************************************************
000150*
000160 identification          division.
000170*================================
000180*
000190 program-id.             ln050.
000200 author.                 J H Marsh.
000210 installation.           Meridian Consumer Credit - Data Processing.
000220 date-written.           21/01/1990.
000230 date-compiled.
000240 security.               Confidential - internal use only.
000250*
000260*    Remarks.            Nightly summary of loans approved in the
000270*                        24-hour window ending at this morning's
000280*                        03:00 cut-off.  Scans the Application
000290*                        Master on the status alternate key for
000300*                        "Approved", checks each one's approval
000310*                        timestamp against the window, and writes
000320*                        one summary record - count and total
000330*                        amount, zero if nothing was approved.
000340*
000350*    Version.            See Prog-Name in WS.
000360*
000370*    Called Modules.     None.
000380*
000390*    Files used :
000400*                        appfile.  Application Master.
000410*                        statuses. Application Status Table.
000420*                        dlyrpt.   Daily Approved-Loans Report.
000430*
000440*    Error messages used.
000450*                        LN030.
000460*
000470* Changes:
000480* 21/01/90 jhm - 1.00 Created.
000490* 19/11/98 svt - 1.01 Y2K - ACCEPT FROM DATE still returns a two
000500*                     digit year on this machine.  Century is now
000510*                     windowed: YY < 50 is taken as 20YY, else 19YY,
000520*                     per the Steering Committee's Y2K remediation
000530*                     standard.  Reviewed again after 1999 year end,
000540*                     no issues found.
000550* 14/04/03 rdk - 1.02 Cut-off is the run day's 03:00, this program
000560*                     was wrongly using the calendar day boundary
000570*                     (midnight) until now - two nights of approvals
000580*                     were landing in the wrong day's report.
000590* 19/03/05 rdk - 1.03 A missing "Approved" status no longer produces
000600*                     a Daily Report showing zero approvals - that
000610*                     read exactly like a quiet night and an auditor
000620*                     nearly signed off on it.  The Report file is
000630*                     now closed unwritten and the job ends with
000640*                     RETURN-CODE 16 so the scheduler holds the
000650*                     downstream steps.
000660*
000670*
000680*************************************************************************
000690*
000700* Proprietary Notice.
000710* *******************
000720*
000730* This program is part of the Meridian Consumer Credit loan request
000740* processing system and is Copyright (c) 1990-2026 Meridian Consumer
000750* Credit Inc.  For internal use within the Data Processing department
000760* only.
000770*
000780*************************************************************************
000790*
000800 environment             division.
000810*================================
000820*
000830 copy "envdiv.cob".
000840 input-output            section.
000850 file-control.
000860 copy "selapp.cob".
000870 copy "selsts.cob".
000880 copy "selrpt.cob".
000890*
000900 data                    division.
000910*================================
000920*
000930 file section.
000940*
000950 copy "fdapp.cob".
000960 copy "fdsts.cob".
000970 copy "fdrpt.cob".
000980*
000990 working-storage section.
001000*------------------------
001010 77  prog-name               pic x(16) value "ln050 (1.03)".
001020*
001030 01  WS-Data.
001040     03  WS-App-File-Status  pic xx     value spaces.
001050     03  WS-Sts-File-Status  pic xx     value spaces.
001060     03  WS-Rpt-File-Status  pic xx     value spaces.
001070     03  WS-Eof-Sw           pic x      value "N".
001080         88  WS-Eof                value "Y".
001090     03  WS-Approved-Found-Sw pic x     value "N".
001100         88  WS-Approved-Found     value "Y".
001110     03  WS-Approved-Status-Id pic x(36) value spaces.
001120*
001130 01  WS-Status-Table.
001140     03  WS-Status-Count     binary-short unsigned value zero.
001150     03  WS-Status-Entry     occurs 1 to 20 times
001160                              depending on WS-Status-Count
001170                              indexed by WS-Status-Ix.
001180         05  WS-Status-Entry-Id       pic x(36).
001190         05  WS-Status-Entry-Name     pic x(30).
001200*
001210*    Standard month-length table, loaded once from a literal so the
001220*    day-before-today calculation can cross a month or year end
001230*    without a calendar routine.  February is patched to 29 at run
001240*    time when the current year is a leap year - see BB015.
001250 01  WS-Days-In-Month-Literal.
001260     03  filler  pic 99  value 31.
001270     03  filler  pic 99  value 28.
001280     03  filler  pic 99  value 31.
001290     03  filler  pic 99  value 30.
001300     03  filler  pic 99  value 31.
001310     03  filler  pic 99  value 30.
001320     03  filler  pic 99  value 31.
001330     03  filler  pic 99  value 31.
001340     03  filler  pic 99  value 30.
001350     03  filler  pic 99  value 31.
001360     03  filler  pic 99  value 30.
001370     03  filler  pic 99  value 31.
001380 01  WS-Days-In-Month-Table redefines WS-Days-In-Month-Literal.
001390     03  WS-Dim  pic 99  comp  occurs 12 times
001400                              indexed by WS-Dim-Ix.
001410*
001420 01  WS-Window-Data.
001430     03  WS-Today-YYMMDD     pic 9(6).
001440     03  WS-Today-YYMMDD-Parts redefines WS-Today-YYMMDD.
001450         05  WS-Today-YY         pic 99.
001460         05  WS-Today-MM         pic 99.
001470         05  WS-Today-DD         pic 99.
001480     03  WS-Today-CCYY       pic 9(4)   comp.
001490     03  WS-Yest-CCYY        pic 9(4)   comp.
001500     03  WS-Yest-MM          pic 99     comp.
001510     03  WS-Yest-DD          pic 99     comp.
001520     03  WS-Leap-Q           pic 9(4)   comp.
001530     03  WS-Leap-Rem4        pic 9(4)   comp.
001540     03  WS-Leap-Rem100      pic 9(4)   comp.
001550     03  WS-Leap-Rem400      pic 9(4)   comp.
001560     03  WS-Leap-Sw          pic x      value "N".
001570         88  WS-Is-Leap-Year       value "Y".
001580     03  WS-Prev-Dim         pic 99     comp.
001590     03  WS-End-Timestamp    pic x(19)  value spaces.
001600     03  WS-Start-Timestamp  pic x(19)  value spaces.
001610*
001620 01  WS-Approved-Count       pic 9(9)        comp  value zero.
001630 01  WS-Approved-Total       pic s9(13)v99   comp-3 value zero.
001640*
001650*    One-line audit trace of the window actually used for this run,
001660*    for the operator's console log - useful the morning after a
001670*    cut-off change or a rerun on a missed night.
001680 01  WS-Window-Trace-Line.
001690     03  filler                  pic x(6) value "LN050 ".
001700     03  WS-Window-Trace-Text    pic x(54).
001710 01  WS-Window-Trace-Flat redefines WS-Window-Trace-Line.
001720     03  WS-Window-Trace-Bytes   pic x(60).
001730*
001740 01  Error-Messages.
001750     03  LN030   pic x(30) value "LN030 Approved status missing".
001760*
001770 procedure division.
001780*
001790 AA000-Main                  section.
001800*****************************
001810*
001820     perform  AA010-Open-Files      thru AA010-Exit.
001830     perform  AA020-Load-Statuses   thru AA020-Exit.
001840     perform  BB015-Compute-Window  thru BB015-Exit.
001850*
001860     if       not WS-Approved-Found
001870              display  LN030
001880              move     16 to return-code
001890              go to    AA000-Abend
001900     end-if.
001910*
001920     perform  BB020-Scan-Applications thru BB020-Exit.
001930     perform  BB030-Write-Report      thru BB030-Exit.
001940*
001950 AA000-Finish.
001960     perform  AA090-Close-Files     thru AA090-Exit.
001970     display  "LN050 approved count " WS-Approved-Count.
001980     display  "LN050 approved total " WS-Approved-Total.
001990     stop run.
002000*
002010*    19/03/05 rdk - Reference data missing - the Report file is
002020*              closed empty, not written, and the job ends with a
002030*              non-zero return code so the scheduler flags the run
002040*              instead of filing a report that reads as a clean
002050*              zero-approval night.
002060 AA000-Abend.
002070     close    APP-FILE
002080              RPT-FILE.
002090     stop run.
002100*
002110 AA010-Open-Files.
002120*
002130     open     input  STS-FILE
002140              input  APP-FILE
002150              output RPT-FILE.
002160*
002170 AA020-Load-Statuses            section.
002180*****************************************
002190*
002200     move     zero to WS-Status-Count.
002210     read     STS-FILE
002220              at end   go to AA020-Exit
002230     end-read.
002240*
002250 AA020-Loop.
002260     if       WS-Sts-File-Status not = "10"
002270              add      1 to WS-Status-Count
002280              set      WS-Status-Ix to WS-Status-Count
002290              move     LN-ST-Id   to WS-Status-Entry-Id (WS-Status-Ix)
002300              move     LN-ST-Name to WS-Status-Entry-Name (WS-Status-Ix)
002310              read     STS-FILE
002320                       at end   go to AA020-Exit
002330              end-read
002340              go to    AA020-Loop
002350     end-if.
002360*
002370 AA020-Exit.
002380     close    STS-FILE.
002390     perform  AA025-Find-Approved-Status thru AA025-Exit.
002400     exit.
002410*
002420 AA025-Find-Approved-Status     section.
002430*****************************************
002440*
002450     move     "N" to WS-Approved-Found-Sw.
002460     set      WS-Status-Ix to 1.
002470     search   WS-Status-Entry
002480              at end   go to AA025-Exit
002490              when     WS-Status-Entry-Name (WS-Status-Ix) =
002500                       "Approved"
002510                       set WS-Approved-Found to true
002520                       move WS-Status-Entry-Id (WS-Status-Ix)
002530                                 to WS-Approved-Status-Id
002540     end-search.
002550*
002560 AA025-Exit.
002570     exit.
002580*
002590 AA090-Close-Files.
002600*
002610     close    APP-FILE
002620              RPT-FILE.
002630*
002640 AA090-Exit.
002650     exit.
002660*
002670 BB015-Compute-Window           section.
002680*****************************************
002690*
002700     accept   WS-Today-YYMMDD from date.
002710*
002720     if       WS-Today-YY less than 50
002730              compute  WS-Today-CCYY = 2000 + WS-Today-YY
002740     else
002750              compute  WS-Today-CCYY = 1900 + WS-Today-YY
002760     end-if.
002770*
002780*    end of window is this morning's cut-off.
002790     move     WS-Today-CCYY to WS-End-Timestamp (1:4).
002800     move     "-"           to WS-End-Timestamp (5:1).
002810     move     WS-Today-MM   to WS-End-Timestamp (6:2).
002820     move     "-"           to WS-End-Timestamp (8:1).
002830     move     WS-Today-DD   to WS-End-Timestamp (9:2).
002840     move     "T03:00:00"   to WS-End-Timestamp (11:9).
002850*
002860*    start of window is 24 hours earlier - step the calendar back
002870*    one day, crossing month/year boundaries as needed.
002880     move     WS-Today-CCYY to WS-Yest-CCYY.
002890     move     WS-Today-MM   to WS-Yest-MM.
002900     move     WS-Today-DD   to WS-Yest-DD.
002910*
002920     if       WS-Today-DD greater than 1
002930              subtract 1 from WS-Yest-DD
002940     else
002950              perform  BB017-Step-Back-Month thru BB017-Exit
002960     end-if.
002970*
002980     move     WS-Yest-CCYY to WS-Start-Timestamp (1:4).
002990     move     "-"          to WS-Start-Timestamp (5:1).
003000     move     WS-Yest-MM   to WS-Start-Timestamp (6:2).
003010     move     "-"          to WS-Start-Timestamp (8:1).
003020     move     WS-Yest-DD   to WS-Start-Timestamp (9:2).
003030     move     "T03:00:00"  to WS-Start-Timestamp (11:9).
003040*
003050     string   "window " delimited by size
003060              WS-Start-Timestamp delimited by size
003070              " to " delimited by size
003080              WS-End-Timestamp delimited by size
003090              into WS-Window-Trace-Text.
003100     display  WS-Window-Trace-Bytes.
003110*
003120 BB015-Exit.
003130     exit     section.
003140*
003150 BB017-Step-Back-Month          section.
003160*****************************************
003170*
003180     if       WS-Today-MM greater than 1
003190              subtract 1 from WS-Yest-MM
003200     else
003210              move     12 to WS-Yest-MM
003220              subtract 1 from WS-Yest-CCYY
003230     end-if.
003240*
003250     perform  BB019-Check-Leap-Year thru BB019-Exit.
003260*
003270     set      WS-Dim-Ix to WS-Yest-MM.
003280     move     WS-Dim (WS-Dim-Ix) to WS-Prev-Dim.
003290     if       WS-Yest-MM = 2 and WS-Is-Leap-Year
003300              move     29 to WS-Prev-Dim
003310     end-if.
003320     move     WS-Prev-Dim to WS-Yest-DD.
003330*
003340 BB017-Exit.
003350     exit     section.
003360*
003370 BB019-Check-Leap-Year          section.
003380*****************************************
003390*
003400     move     "N" to WS-Leap-Sw.
003410     divide   WS-Yest-CCYY by 4   giving WS-Leap-Q
003420                                  remainder WS-Leap-Rem4.
003430     divide   WS-Yest-CCYY by 100 giving WS-Leap-Q
003440                                  remainder WS-Leap-Rem100.
003450     divide   WS-Yest-CCYY by 400 giving WS-Leap-Q
003460                                  remainder WS-Leap-Rem400.
003470*
003480     if       WS-Leap-Rem4 = zero
003490              and (WS-Leap-Rem100 not = zero
003500                   or WS-Leap-Rem400 = zero)
003510              set      WS-Is-Leap-Year to true
003520     end-if.
003530*
003540 BB019-Exit.
003550     exit     section.
003560*
003570 BB020-Scan-Applications        section.
003580*****************************************
003590*
003600     move     zero to WS-Approved-Count.
003610     move     zero to WS-Approved-Total.
003620*
003630     move     WS-Approved-Status-Id to LN-App-Id-Status.
003640     start    APP-FILE key is equal to LN-App-Id-Status
003650              invalid key   set WS-Eof to true
003660     end-start.
003670*
003680     if       not WS-Eof
003690              read     APP-FILE next record
003700                       at end   set WS-Eof to true
003710              end-read
003720     end-if.
003730*
003740     perform  BB025-Check-One-Application thru BB025-Exit
003750              until    WS-Eof.
003760*
003770 BB020-Exit.
003780     exit     section.
003790*
003800 BB025-Check-One-Application.
003810*
003820     if       LN-App-Id-Status not = WS-Approved-Status-Id
003830              set      WS-Eof to true
003840              go to    BB025-Exit
003850     end-if.
003860*
003870     if       LN-App-Approved-At not < WS-Start-Timestamp
003880              and LN-App-Approved-At less than WS-End-Timestamp
003890              add      1 to WS-Approved-Count
003900              add      LN-App-Amount to WS-Approved-Total
003910     end-if.
003920*
003930     read     APP-FILE next record
003940              at end   set WS-Eof to true
003950     end-read.
003960*
003970 BB025-Exit.
003980     exit.
003990*
004000 BB030-Write-Report             section.
004010*****************************************
004020*
004030     move     WS-Approved-Count to LN-Rpt-Approved-Count.
004040     move     WS-Approved-Total to LN-Rpt-Total-Amount.
004050     write    LN-Daily-Report-Record.
004060*
004070 BB030-Exit.
004080     exit     section.
004090*
