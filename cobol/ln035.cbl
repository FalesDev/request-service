000100******************************************************************
000110*                                                                *
000120*               Monthly Installment Calculator                  *
000130*            (French / Level-Payment Amortization)               *
000140*                                                                *
000150******************************************************************
000160*
000170 identification          division.
000180*================================
000190*
000200 program-id.             ln035.
000210 author.                 J H Marsh.
000220 installation.           Meridian Consumer Credit - Data Processing.
000230 date-written.           14/01/1990.
000240 date-compiled.
000250 security.               Confidential - internal use only.
000260*
000270*    Remarks.            Computes the unrounded level monthly
000280*                        installment M for a French-amortization
000290*                        loan, given principal, annual rate and
000300*                        term.  Called by ln030 (full schedule)
000310*                        and ln060 (advisor total-monthly-debt).
000320*
000330*    Version.            See Prog-Name in WS.
000340*
000350*    Called Modules.     None.
000360*
000370*    Files Used.         None - linkage only.
000380*
000390*    Error messages used.
000400*                        None - caller supplies valid term.
000410*
000420* Changes:
000430* 14/01/90 jhm - 1.00 Created.
000440* 19/11/98 svt - 1.01 Y2K review - no date fields used here,
000450*                     no change required.
000460* 05/09/01 rdk - 1.02 Guard added for rate <= 0 or term <= 0 per
000470*                     the advisor total-monthly-debt rule.
000480*
000490*
000500*************************************************************************
000510*
000520* Proprietary Notice.
000530* *******************
000540*
000550* This program is part of the Meridian Consumer Credit loan request
000560* processing system and is Copyright (c) 1990-2026 Meridian Consumer
000570* Credit Inc.  For internal use within the Data Processing department
000580* only.
000590*
000600*************************************************************************
000610*
000620 environment             division.
000630*================================
000640*
000650 copy "envdiv.cob".
000660*
000670 data                    division.
000680*================================
000690*
000700 working-storage section.
000710*------------------------
000720 77  prog-name               pic x(16) value "ln035 (1.02)".
000730*
000740 01  WS-Calc-Fields.
000750     03  WS-Rate-Period      pic s9v9(9)    comp-3.
000760     03  WS-Rate-Factor      pic s9(6)v9(9) comp-3.
000770     03  WS-Numerator        pic s9(18)v9(6) comp-3.
000780     03  WS-Denominator      pic s9(18)v9(6) comp-3.
000790*
000800*    Flat byte view of the intermediate arithmetic, for the console
000810*    trace written when the level-payment factor collapses to zero -
000820*    a bad-data condition (rate so small or term so short the
000830*    compounded factor rounds away) the help desk needs the raw
000840*    packed fields for, not just the final answer.
000850 01  WS-Calc-Fields-Flat redefines WS-Calc-Fields.
000860     03  WS-Calc-Flat-Bytes  pic x(40).
000870*
000880*    One-line audit trace of each call, for the operator's console
000890*    log - this routine runs once per schedule row and once per
000900*    approved loan in the advisor total-monthly-debt scan, so the
000910*    trace is terse.
000920 01  WS-Trace-Line.
000930     03  filler                  pic x(6) value "LN035 ".
000940     03  WS-Trace-Text           pic x(74).
000950 01  WS-Trace-Line-Flat redefines WS-Trace-Line.
000960     03  WS-Trace-Flat-Bytes     pic x(80).
000970*
000980 linkage section.
000990*****************
001000*
001010 01  LN-Calc-Principal       pic s9(11)v99  comp-3.
001020 01  LN-Calc-Annual-Rate     pic s9(3)v9(4) comp-3.
001030 01  LN-Calc-Term            pic 9(3)       comp.
001040 01  LN-Calc-Installment     pic s9(11)v9(6) comp-3.
001050 01  LN-Calc-Principal-Flat redefines LN-Calc-Principal.
001060     03  LN-Calc-Principal-Bytes  pic x(7).
001070*
001080 procedure division using LN-Calc-Principal
001090                          LN-Calc-Annual-Rate
001100                          LN-Calc-Term
001110                          LN-Calc-Installment.
001120*
001130 AA000-Main                  section.
001140*****************************
001150*
001160     if       LN-Calc-Annual-Rate not greater than zero
001170              or LN-Calc-Term not greater than zero
001180              perform  BB020-No-Interest-Installment thru
001190                       BB020-Exit
001200              go to    AA000-Exit
001210     end-if.
001220*
001230     perform  BB010-Level-Payment-Installment thru
001240              BB010-Exit.
001250*
001260 AA000-Exit.
001270     goback.
001280*
001290 BB010-Level-Payment-Installment section.
001300*****************************************
001310*
001320*  M = P * ( r * (1+r)**N ) / ( (1+r)**N - 1 )
001330*
001340     compute  WS-Rate-Period rounded =
001350              LN-Calc-Annual-Rate / 12 / 100.
001360     compute  WS-Rate-Factor rounded =
001370              (1 + WS-Rate-Period) ** LN-Calc-Term.
001380     compute  WS-Numerator rounded =
001390              LN-Calc-Principal * WS-Rate-Period * WS-Rate-Factor.
001400     compute  WS-Denominator rounded =
001410              WS-Rate-Factor - 1.
001420*
001430     if       WS-Denominator = zero
001440              string   "zero factor, principal bytes " delimited
001450                       by size
001460                       LN-Calc-Principal-Bytes delimited by size
001470                       into WS-Trace-Text
001480              display  WS-Trace-Flat-Bytes
001490              display  WS-Calc-Flat-Bytes
001500              perform  BB020-No-Interest-Installment thru
001510                       BB020-Exit
001520              go to    BB010-Exit
001530     end-if.
001540*
001550     compute  LN-Calc-Installment rounded =
001560              WS-Numerator / WS-Denominator.
001570*
001580 BB010-Exit.
001590     exit     section.
001600*
001610 BB020-No-Interest-Installment section.
001620***************************************
001630*
001640*  No interest, or a degenerate term - see the total-monthly-debt
001650*  guard rule - divide by the term, or by 1 when the term itself
001660*  is not usable.
001670*
001680     if       LN-Calc-Term greater than zero
001690              compute  LN-Calc-Installment rounded =
001700                       LN-Calc-Principal / LN-Calc-Term
001710     else
001720              move     LN-Calc-Principal to LN-Calc-Installment
001730     end-if.
001740*
001750 BB020-Exit.
001760     exit     section.
001770*
