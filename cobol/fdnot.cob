000100********************************************
000110*  FD Entry - Decision Notifications        *
000120*     Two record types share this FD -      *
000130*     the header (LN-Notification-Record)    *
000140*     and the trailing payment-plan lines    *
000150*     (LN-Payment-Detail-Record), written    *
000160*     together whenever a loan is approved.   *
000170********************************************
000180* 14/01/90 jhm - Created.
000190*
000200 fd  NOT-FILE
000210     label record is standard.
000220 copy "wslnnot.cob".
000230 copy "wslnpay.cob".
000240*
