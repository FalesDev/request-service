000100********************************************
000110*                                          *
000120*  Record Definition For New Loan         *
000130*      Request Transactions               *
000140*     Sequential input to ln010.          *
000150********************************************
000160*  File size 215 bytes.
000170*
000180* 14/01/90 jhm - Created.
000190* 30/09/92 rdk - LN-Req-Id-User added - the applicant
000200*                id comes with the request, not looked
000210*                up, per the front-end contract.
000220*
00023001  LN-New-Request-Record.
000240    03  LN-Req-Id              pic x(36).
000250    03  LN-Req-Amount          pic s9(11)v99  comp-3.
000260    03  LN-Req-Term            pic 9(3)       comp.
000270    03  LN-Req-Email           pic x(50).
000280    03  LN-Req-Id-Document     pic x(20).
000290    03  LN-Req-Id-Loan-Type    pic x(36).
000300    03  LN-Req-Id-User         pic x(36).
000310    03  LN-Req-Created-At      pic x(19).
000320    03  filler                 pic x(9).
000330*
