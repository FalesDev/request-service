000100********************************************
000110*  File-Control Entry - Advisor Review      *
000120*      Listing (U6 output, print file)      *
000130********************************************
000140* 14/01/90 jhm - Created.
000150*
000160    select   ADV-FILE assign       ADVLIST
000170             organization line sequential
000180             status              WS-Adv-File-Status.
000190*
