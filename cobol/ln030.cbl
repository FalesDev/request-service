000100******************************************************************
000110*                                                                *
000120*              French-Amortization Payment Plan                  *
000130*                      Generator                                 *
000140*                                                                *
000150******************************************************************
000160*
000170 identification          division.
000180*================================
000190*
000200 program-id.             ln030.
000210 author.                 J H Marsh.
000220 installation.           Meridian Consumer Credit - Data Processing.
000230 date-written.           14/01/1990.
000240 date-compiled.
000250 security.               Confidential - internal use only.
000260*
000270*    Remarks.            Builds the month-by-month amortization
000280*                        schedule for an approved loan.  Calls
000290*                        ln035 once for the level installment,
000300*                        then walks the balance down month by
000310*                        month, absorbing rounding drift into the
000320*                        final installment.  Called by ln020 when
000330*                        a decision is Approved.
000340*
000350*    Version.            See Prog-Name in WS.
000360*
000370*    Called Modules.
000380*                        ln035.   Monthly installment calculator.
000390*
000400*    Files Used.         None - linkage only.
000410*
000420*    Error messages used.
000430*                        None.
000440*
000450* Changes:
000460* 14/01/90 jhm - 1.00 Created.
000470* 30/09/92 rdk - 1.01 Final installment now absorbs the remaining
000480*                     balance exactly instead of rounding the
000490*                     last interest figure up against it - two
000500*                     large loans were closing a cent short.
000510* 19/11/98 svt - 1.02 Y2K review - no date fields on this plan,
000520*                     no change required.
000530* 14/04/03 rdk - 1.03 Table widened to 360 months to cover the
000540*                     longest secured product on file.
000550* 19/03/05 rdk - 1.04 Remaining-balance column now rounded to the
000560*                     cent when written to the schedule table -
000570*                     it was passing through the unrounded packed
000580*                     working balance and drifting a cent or two
000590*                     ahead of the principal/interest columns on
000600*                     loans that ran long.  Closing trace row
000610*                     updated to match.
000620*
000630*
000640*************************************************************************
000650*
000660* Proprietary Notice.
000670* *******************
000680*
000690* This program is part of the Meridian Consumer Credit loan request
000700* processing system and is Copyright (c) 1990-2026 Meridian Consumer
000710* Credit Inc.  For internal use within the Data Processing department
000720* only.
000730*
000740*************************************************************************
000750*
000760 environment             division.
000770*================================
000780*
000790 copy "envdiv.cob".
000800*
000810 data                    division.
000820*================================
000830*
000840 working-storage section.
000850*------------------------
000860 77  prog-name               pic x(16) value "ln030 (1.04)".
000870*
000880 01  WS-Data.
000890     03  WS-Sub              binary-short unsigned value zero.
000900     03  WS-Balance          pic s9(11)v9(6) comp-3  value zero.
000910     03  WS-Installment      pic s9(11)v9(6) comp-3  value zero.
000920     03  WS-Interest         pic s9(11)v99  comp-3  value zero.
000930     03  WS-Principal-Raw    pic s9(11)v9(6) comp-3  value zero.
000940     03  WS-Principal-Part   pic s9(11)v99  comp-3  value zero.
000950     03  WS-Payment          pic s9(11)v99  comp-3  value zero.
000960*
000970*    Flat byte view of the month-by-month arithmetic, for the
000980*    console trace written if the final balance fails to close to
000990*    exactly zero - a rounding-drift condition the help desk has
001000*    asked to see the raw packed fields for.
001010 01  WS-Data-Flat redefines WS-Data.
001020     03  WS-Data-Bytes       pic x(50).
001030*
001040*    Standalone copy of the final month's schedule row, kept so the
001050*    closing trace line can show it without indexing back into the
001060*    caller's table after the loop has finished.
001070 01  WS-Last-Row-Save.
001080     03  WS-Last-Row-Month       pic 9(3)       comp.
001090     03  WS-Last-Row-Payment     pic s9(11)v99  comp-3.
001100     03  WS-Last-Row-Principal   pic s9(11)v99  comp-3.
001110     03  WS-Last-Row-Interest    pic s9(11)v99  comp-3.
001120     03  WS-Last-Row-Remain-Bal  pic s9(11)v99  comp-3.
001130 01  WS-Last-Row-Flat redefines WS-Last-Row-Save.
001140     03  WS-Last-Row-Bytes       pic x(30).
001150*
001160*    One-line audit trace of this call, for the operator's console
001170*    log.
001180 01  WS-Trace-Line.
001190     03  filler                  pic x(6) value "LN030 ".
001200     03  WS-Trace-Text           pic x(74).
001210 01  WS-Trace-Line-Flat redefines WS-Trace-Line.
001220     03  WS-Trace-Flat-Bytes     pic x(80).
001230*
001240 linkage section.
001250*****************
001260*
001270 01  LN-Plan-Principal        pic s9(11)v99  comp-3.
001280 01  LN-Plan-Annual-Rate      pic s9(3)v9(4) comp-3.
001290 01  LN-Plan-Term             pic 9(3)       comp.
001300 01  LN-Plan-Count-Out        pic 9(3)       comp.
001310 01  LN-Plan-Table-Out.
001320     03  LN-Plan-Line  occurs 360 times
001330                        indexed by LN-Plan-Ix.
001340         05  LN-Plan-Out-Month        pic 9(3)       comp.
001350         05  LN-Plan-Out-Payment      pic s9(11)v99  comp-3.
001360         05  LN-Plan-Out-Principal    pic s9(11)v99  comp-3.
001370         05  LN-Plan-Out-Interest     pic s9(11)v99  comp-3.
001380         05  LN-Plan-Out-Remain-Bal   pic s9(11)v99  comp-3.
001390*
001400 procedure division using LN-Plan-Principal
001410                          LN-Plan-Annual-Rate
001420                          LN-Plan-Term
001430                          LN-Plan-Count-Out
001440                          LN-Plan-Table-Out.
001450*
001460 AA000-Main                  section.
001470*****************************
001480*
001490     move     zero      to LN-Plan-Count-Out.
001500     move     LN-Plan-Principal to WS-Balance.
001510*
001520     call     "ln035" using LN-Plan-Principal
001530                            LN-Plan-Annual-Rate
001540                            LN-Plan-Term
001550                            WS-Installment.
001560*
001570     perform  BB010-Build-One-Month thru BB010-Exit
001580              varying WS-Sub from 1 by 1
001590              until   WS-Sub greater than LN-Plan-Term.
001600*
001610     if       WS-Balance not = zero
001620              string   "drift, balance not zero " delimited by size
001630                       WS-Data-Bytes delimited by size
001640                       into WS-Trace-Text
001650              display  WS-Trace-Flat-Bytes
001660     end-if.
001670*
001680     display  "LN030 final row " WS-Last-Row-Bytes.
001690*
001700 AA000-Exit.
001710     goback.
001720*
001730 BB010-Build-One-Month       section.
001740*************************************
001750*
001760     if       LN-Plan-Annual-Rate greater than zero
001770              compute  WS-Interest rounded =
001780                       WS-Balance * (LN-Plan-Annual-Rate / 12 / 100)
001790     else
001800              move     zero to WS-Interest
001810     end-if.
001820*
001830     if       WS-Sub less than LN-Plan-Term
001840              compute  WS-Principal-Raw =
001850                       WS-Installment - WS-Interest
001860              compute  WS-Principal-Part rounded =
001870                       WS-Principal-Raw
001880              compute  WS-Payment rounded =
001890                       WS-Installment
001900              subtract WS-Principal-Raw from WS-Balance
001910     else
001920*
001930*             final month - absorb all rounding drift so the
001940*             schedule closes on exactly zero.
001950*
001960              compute  WS-Principal-Part rounded = WS-Balance
001970              add      WS-Balance WS-Interest giving WS-Payment
001980                       rounded
001990              move     zero to WS-Balance
002000     end-if.
002010*
002020     add      1 to LN-Plan-Count-Out.
002030     set      LN-Plan-Ix to WS-Sub.
002040     move     WS-Sub            to LN-Plan-Out-Month (LN-Plan-Ix).
002050     move     WS-Payment        to LN-Plan-Out-Payment (LN-Plan-Ix).
002060     move     WS-Principal-Part to LN-Plan-Out-Principal (LN-Plan-Ix).
002070     move     WS-Interest       to LN-Plan-Out-Interest (LN-Plan-Ix).
002080     compute  LN-Plan-Out-Remain-Bal (LN-Plan-Ix) rounded =
002090              WS-Balance.
002100*
002110     move     WS-Sub            to WS-Last-Row-Month.
002120     move     WS-Payment        to WS-Last-Row-Payment.
002130     move     WS-Principal-Part to WS-Last-Row-Principal.
002140     move     WS-Interest       to WS-Last-Row-Interest.
002150*
002160*    19/03/05 rdk - 1.04 Closing trace now mirrors the rounded
002170*                  balance actually written to the schedule table,
002180*                  not the unrounded packed working balance - the
002190*                  two could differ by a cent on long loans and
002200*                  confused the help desk when chasing drift.
002210     compute  WS-Last-Row-Remain-Bal rounded = WS-Balance.
002220*
002230 BB010-Exit.
002240     exit     section.
002250*
