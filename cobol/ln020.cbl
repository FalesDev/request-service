000100******************************************************************
000110*                                                                *
000120*                Credit-Analysis Decision Processor               *
000130*                                                                *
000140******************************************************************
000150*
000160 identification          division.
000170*================================
000180*
000190 program-id.             ln020.
000200 author.                 J H Marsh.
000210 installation.           Meridian Consumer Credit - Data Processing.
000220 date-written.           14/01/1990.
000230 date-compiled.
000240 security.               Confidential - internal use only.
000250*
000260*    Remarks.            Reads the Credit-Analysis Decision
000270*                        Messages, posts each decision to the
000280*                        Application Master and drops a Decision
000290*                        Notification (with a trailing payment
000300*                        plan when the decision is Approved) to
000310*                        the Notifications file.
000320*
000330*    Version.            See Prog-Name in WS.
000340*
000350*    Called Modules.
000360*                        ln070.   Loan-Type lookup.
000370*                        ln030.   Payment plan generator.
000380*
000390*    Files used :
000400*                        decisns.  Credit-Analysis Decision Msgs.
000410*                        appfile.  Application Master.
000420*                        statuses. Application Status Table.
000430*                        notifys.  Decision Notifications.
000440*
000450*    Error messages used.
000460*                        LN010 - LN012.
000470*
000480* Changes:
000490* 14/01/90 jhm - 1.00 Created.
000500* 17/05/91 rdk - 1.01 Decision text now matched against the status
000510*                     table case-insensitively - the analysis
000520*                     engine was sending "approved" lower case on
000530*                     some batches and every one was being rejected.
000540* 19/11/98 svt - 1.02 Y2K review - decision/application timestamps
000550*                     are already CCYYMMDDTHHMMSS, no change made.
000560* 22/07/04 rdk - 1.03 Approved-At now set from the decision message
000570*                     timestamp, not the run date, per Audit finding
000580*                     04-118.
000590* 19/03/05 rdk - 1.04 LN011/LN012 reject text reworded to match the
000600*                     Credit Committee's published status-codes
000610*                     memo exactly - the old "Invalid status"/"Loan
000620*                     type not found" wording was being quoted back
000630*                     to us on support calls and did not match what
000640*                     the memo told branches to expect.
000650*
000660*
000670*************************************************************************
000680*
000690* Proprietary Notice.
000700* *******************
000710*
000720* This program is part of the Meridian Consumer Credit loan request
000730* processing system and is Copyright (c) 1990-2026 Meridian Consumer
000740* Credit Inc.  For internal use within the Data Processing department
000750* only.
000760*
000770*************************************************************************
000780*
000790 environment             division.
000800*================================
000810*
000820 copy "envdiv.cob".
000830 input-output            section.
000840 file-control.
000850 copy "seldec.cob".
000860 copy "selapp.cob".
000870 copy "selsts.cob".
000880 copy "selnot.cob".
000890*
000900 data                    division.
000910*================================
000920*
000930 file section.
000940*
000950 copy "fddec.cob".
000960 copy "fdapp.cob".
000970 copy "fdsts.cob".
000980 copy "fdnot.cob".
000990*
001000 working-storage section.
001010*------------------------
001020 77  prog-name               pic x(16) value "ln020 (1.04)".
001030*
001040 01  WS-Data.
001050     03  WS-Dec-File-Status  pic xx     value spaces.
001060     03  WS-App-File-Status  pic xx     value spaces.
001070     03  WS-Sts-File-Status  pic xx     value spaces.
001080     03  WS-Not-File-Status  pic xx     value spaces.
001090     03  WS-Eof-Sw           pic x      value "N".
001100         88  WS-Eof                value "Y".
001110     03  WS-Status-Found-Sw  pic x      value "N".
001120         88  WS-Status-Found       value "Y".
001130     03  WS-LTP-Step-Ok-Sw   pic x      value "N".
001140         88  WS-LTP-Step-Ok        value "Y".
001150     03  WS-Approved-Sw      pic x      value "N".
001160         88  WS-Is-Approved        value "Y".
001170     03  WS-I                binary-short unsigned value zero.
001180     03  WS-Decision-Upper   pic x(30)  value spaces.
001190     03  WS-Found-Status-Id  pic x(36)  value spaces.
001200     03  WS-Found-Status-Nm  pic x(30)  value spaces.
001210     03  WS-Recs-Read        pic 9(7)   comp  value zero.
001220     03  WS-Recs-Posted      pic 9(7)   comp  value zero.
001230     03  WS-Recs-Skipped     pic 9(7)   comp  value zero.
001240     03  WS-Reason           pic x(60)  value spaces.
001250*
001260 01  WS-Status-Table.
001270     03  WS-Status-Count     binary-short unsigned value zero.
001280     03  WS-Status-Entry     occurs 1 to 20 times
001290                              depending on WS-Status-Count
001300                              indexed by WS-Status-Ix.
001310         05  WS-Status-Entry-Id       pic x(36).
001320         05  WS-Status-Entry-Name     pic x(30).
001330         05  WS-Status-Entry-Upper    pic x(30).
001340*
001350 01  WS-LTP-Not-Found        pic x      value space.
001360     88  WS-LTP-Found                  value "N".
001370     88  WS-LTP-Not-Found-88           value "Y".
001380 01  WS-LTP-Record.
001390     03  WS-LTP-Id               pic x(36).
001400     03  WS-LTP-Name             pic x(30).
001410     03  WS-LTP-Min-Amount       pic s9(11)v99  comp-3.
001420     03  WS-LTP-Max-Amount       pic s9(11)v99  comp-3.
001430     03  WS-LTP-Interest-Rate    pic s9(3)v9(4) comp-3.
001440     03  WS-LTP-Auto-Validation  pic x.
001450*
001460*    Flat byte-for-byte view of the loan-type working copy, used
001470*    when the record needs to go to the trace listing as a single
001480*    field rather than a broken-out group.
001490 01  WS-LTP-Record-Flat redefines WS-LTP-Record.
001500     03  WS-LTP-Flat-Bytes       pic x(85).
001510*
001520*    Flat one-line trace buffer for the error/reject messages
001530*    this program writes to SYSOUT.
001540 01  WS-Trace-Line.
001550     03  filler                  pic x(6) value "LN020 ".
001560     03  WS-Trace-Text           pic x(74).
001570 01  WS-Trace-Line-Flat redefines WS-Trace-Line.
001580     03  WS-Trace-Flat-Bytes     pic x(80).
001590*
001600 01  WS-Plan-Count            pic 9(3)       comp  value zero.
001610 01  WS-Plan-Table.
001620     03  WS-Plan-Line  occurs 360 times
001630                        indexed by WS-Plan-Ix.
001640         05  WS-Plan-Month         pic 9(3)       comp.
001650         05  WS-Plan-Payment       pic s9(11)v99  comp-3.
001660         05  WS-Plan-Principal     pic s9(11)v99  comp-3.
001670         05  WS-Plan-Interest      pic s9(11)v99  comp-3.
001680         05  WS-Plan-Remain-Bal    pic s9(11)v99  comp-3.
001690*
001700*    Raw save of the application record as it looked before this
001710*    decision was posted, kept on the off chance a rerun needs to
001720*    prove what changed - the Audit Dept asked for this once and
001730*    we kept it in.
001740 01  WS-App-Before-Save      pic x(280) value spaces.
001750 01  WS-App-Before-Parts redefines WS-App-Before-Save.
001760     03  WS-App-Before-Id          pic x(36).
001770     03  WS-App-Before-Rest        pic x(244).
001780*
001790 01  Error-Messages.
001800     03  LN010   pic x(30) value "LN010 Application not found -".
001810     03  LN011   pic x(38)
001820                  value "LN011 Status not found for decision".
001830     03  LN012   pic x(42)
001840                  value "LN012 LoanType not found for application".
001850*
001860 procedure division.
001870*
001880 AA000-Main                  section.
001890*****************************
001900*
001910     perform  AA010-Open-Files      thru AA010-Exit.
001920     perform  AA020-Load-Statuses   thru AA020-Exit.
001930     perform  AA030-Read-Decision   thru AA030-Exit.
001940     perform  BB010-Process-Decision thru BB010-Exit
001950              until   WS-Eof.
001960     perform  AA090-Close-Files     thru AA090-Exit.
001970*
001980     display  "LN020 decisions read  " WS-Recs-Read.
001990     display  "LN020 decisions posted " WS-Recs-Posted.
002000     display  "LN020 decisions skipped " WS-Recs-Skipped.
002010*
002020     stop run.
002030*
002040 AA010-Open-Files.
002050*
002060     open     input  DEC-FILE
002070              input  STS-FILE
002080              i-o    APP-FILE
002090              output NOT-FILE.
002100*
002110 AA020-Load-Statuses            section.
002120*****************************************
002130*
002140     move     zero to WS-Status-Count.
002150     read     STS-FILE
002160              at end   go to AA020-Exit
002170     end-read.
002180*
002190 AA020-Loop.
002200     if       WS-Sts-File-Status not = "10"
002210              add      1 to WS-Status-Count
002220              set      WS-Status-Ix to WS-Status-Count
002230              move     LN-ST-Id   to WS-Status-Entry-Id (WS-Status-Ix)
002240              move     LN-ST-Name to WS-Status-Entry-Name (WS-Status-Ix)
002250              move     LN-ST-Name to
002260                       WS-Status-Entry-Upper (WS-Status-Ix)
002270              inspect  WS-Status-Entry-Upper (WS-Status-Ix)
002280                       converting
002290                       "abcdefghijklmnopqrstuvwxyz"
002300                       to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002310              read     STS-FILE
002320                       at end   go to AA020-Exit
002330              end-read
002340              go to    AA020-Loop
002350     end-if.
002360*
002370 AA020-Exit.
002380     close    STS-FILE.
002390     exit.
002400*
002410 AA030-Read-Decision.
002420*
002430     read     DEC-FILE
002440              at end   set WS-Eof to true
002450     end-read.
002460     if       not WS-Eof
002470              add      1 to WS-Recs-Read
002480     end-if.
002490*
002500 AA030-Exit.
002510     exit.
002520*
002530 AA090-Close-Files.
002540*
002550     close    DEC-FILE
002560              APP-FILE
002570              NOT-FILE.
002580*
002590 AA090-Exit.
002600     exit.
002610*
002620 BB010-Process-Decision         section.
002630*****************************************
002640*
002650     move     spaces to WS-Reason.
002660     move     LN-Dec-Application-Id to LN-App-Id.
002670     read     APP-FILE
002680              invalid key
002690                       string LN010 delimited by size
002700                              LN-Dec-Application-Id delimited by size
002710                              into WS-Reason
002720                       move    WS-Reason to WS-Trace-Text
002730                       display WS-Trace-Flat-Bytes
002740                       add     1 to WS-Recs-Skipped
002750                       go to   BB010-Next
002760     end-read.
002770*
002780     move     LN-Application-Record to WS-App-Before-Save.
002790*
002800     perform  BB020-Find-Status-By-Name thru BB020-Exit.
002810     if       not WS-Status-Found
002820              move     LN011 to WS-Reason
002830              move     WS-Reason to WS-Trace-Text
002840              display  WS-Trace-Flat-Bytes
002850              add      1 to WS-Recs-Skipped
002860              go to    BB010-Next
002870     end-if.
002880*
002890     move     WS-Found-Status-Id to LN-App-Id-Status.
002900     move     LN-Dec-Timestamp   to LN-App-Updated-At.
002910     move     zero to WS-Plan-Count.
002920*
002930     if       WS-Is-Approved
002940              move     LN-Dec-Timestamp to LN-App-Approved-At
002950              perform  BB030-Build-Payment-Plan thru BB030-Exit
002960              if       WS-LTP-Step-Ok
002970                       go to BB010-Rewrite
002980              end-if
002990              add      1 to WS-Recs-Skipped
003000              go to    BB010-Next
003010     end-if.
003020*
003030 BB010-Rewrite.
003040     rewrite  LN-Application-Record.
003050     perform  BB040-Write-Notification thru BB040-Exit.
003060     add      1 to WS-Recs-Posted.
003070*
003080 BB010-Next.
003090     perform  AA030-Read-Decision thru AA030-Exit.
003100*
003110 BB010-Exit.
003120     exit     section.
003130*
003140 BB020-Find-Status-By-Name      section.
003150*****************************************
003160*
003170     move     "N" to WS-Status-Found-Sw.
003180     move     LN-Dec-Decision to WS-Decision-Upper.
003190     inspect  WS-Decision-Upper converting
003200              "abcdefghijklmnopqrstuvwxyz"
003210              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003220*
003230     set      WS-Status-Ix to 1.
003240     search   WS-Status-Entry
003250              at end   go to BB020-Exit
003260              when     WS-Status-Entry-Upper (WS-Status-Ix) =
003270                       WS-Decision-Upper
003280                       set WS-Status-Found to true
003290                       move WS-Status-Entry-Id (WS-Status-Ix)
003300                                 to WS-Found-Status-Id
003310                       move WS-Status-Entry-Name (WS-Status-Ix)
003320                                 to WS-Found-Status-Nm
003330     end-search.
003340*
003350 BB020-Exit.
003360     exit     section.
003370*
003380 BB030-Build-Payment-Plan       section.
003390*****************************************
003400*
003410     move     "N" to WS-LTP-Step-Ok-Sw.
003420     call     "ln070" using LN-App-Id-Loan-Type
003430                             WS-LTP-Not-Found
003440                             WS-LTP-Record.
003450     if       WS-LTP-Not-Found-88
003460              move     LN012 to WS-Reason
003470              move     WS-Reason to WS-Trace-Text
003480              display  WS-Trace-Flat-Bytes
003490              go to    BB030-Exit
003500     end-if.
003510*
003520     set      WS-LTP-Step-Ok to true.
003530     call     "ln030" using LN-App-Amount
003540                             WS-LTP-Interest-Rate
003550                             LN-App-Term
003560                             WS-Plan-Count
003570                             WS-Plan-Table.
003580*
003590 BB030-Exit.
003600     exit     section.
003610*
003620 BB040-Write-Notification       section.
003630*****************************************
003640*
003650     move     LN-App-Id          to LN-Not-Application-Id.
003660     move     LN-App-Email       to LN-Not-Email.
003670     move     WS-Found-Status-Nm to LN-Not-Status.
003680     move     LN-App-Amount      to LN-Not-Amount.
003690     move     LN-App-Term        to LN-Not-Term.
003700     move     WS-Plan-Count      to LN-Not-Plan-Count.
003710     write    LN-Notification-Record.
003720*
003730     if       WS-Plan-Count greater than zero
003740              perform  BB045-Write-Plan-Line thru BB045-Exit
003750                       varying WS-I from 1 by 1
003760                       until   WS-I greater than WS-Plan-Count
003770     end-if.
003780*
003790 BB040-Exit.
003800     exit     section.
003810*
003820 BB045-Write-Plan-Line.
003830*
003840     set      WS-Plan-Ix to WS-I.
003850     move     WS-Plan-Month (WS-Plan-Ix)      to LN-Pay-Month.
003860     move     WS-Plan-Payment (WS-Plan-Ix)    to LN-Pay-Payment.
003870     move     WS-Plan-Principal (WS-Plan-Ix)  to LN-Pay-Principal.
003880     move     WS-Plan-Interest (WS-Plan-Ix)   to LN-Pay-Interest.
003890     move     WS-Plan-Remain-Bal (WS-Plan-Ix) to LN-Pay-Remain-Bal.
003900     write    LN-Payment-Detail-Record.
003910*
003920 BB045-Exit.
003930     exit.
003940*
