000100********************************************
000110*  File-Control Entry - Status-Update       *
000120*      Request Transactions (U4 input)      *
000130********************************************
000140* 14/01/90 jhm - Created.
000150*
000160    select   UPD-FILE assign       STATUPD
000170             organization line sequential
000180             status              WS-Upd-File-Status.
000190*
