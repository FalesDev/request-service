000100********************************************
000110*  File-Control Entry - Applicant (User)   *
000120*      Reference File                     *
000130********************************************
000140* 14/01/90 jhm - Created.
000150*
000160    select   USR-FILE assign       USERFILE
000170             organization is indexed
000180             access mode is dynamic
000190             record key is LN-Usr-Id
000200             status              WS-Usr-File-Status.
000210*
