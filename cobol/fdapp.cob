000100********************************************
000110*  FD Entry - Application Master           *
000120********************************************
000130* 14/01/90 jhm - Created.
000140*
000150 fd  APP-FILE
000160     label record is standard.
000170 copy "wslnapp.cob".
000180*
