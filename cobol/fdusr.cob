000100********************************************
000110*  FD Entry - Applicant (User) Reference   *
000120********************************************
000130* 14/01/90 jhm - Created.
000140*
000150 fd  USR-FILE
000160     label record is standard.
000170 copy "wslnusr.cob".
000180*
