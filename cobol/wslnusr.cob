000100********************************************
000110*                                          *
000120*  Record Definition For Applicant        *
000130*      (User) Reference File              *
000140*     Uses LN-Usr-Id as key               *
000150*     Fed from the identity store, this   *
000160*     system never updates it.            *
000170********************************************
000180*  File size 170 bytes.
000190*
000200* 14/01/90 jhm - Created.
000210* 11/02/96 rdk - LN-Usr-Id-Document widened 14 -> 20 to
000220*                match the national id document format.
000230*
00024001  LN-User-Record.
000250    03  LN-Usr-Id              pic x(36).
000260    03  LN-Usr-First-Name      pic x(30).
000270    03  LN-Usr-Last-Name       pic x(30).
000280    03  LN-Usr-Email           pic x(50).
000290    03  LN-Usr-Id-Document     pic x(20).
000300    03  LN-Usr-Base-Salary     pic s9(11)v99  comp-3.
000310    03  filler                 pic x(17).
000320*
