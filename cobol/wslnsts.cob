000100********************************************
000110*                                          *
000120*  Record Definition For Application      *
000130*        Status File                      *
000140*     Uses LN-ST-Id as key, also looked   *
000150*     up by LN-ST-Name (exact match and   *
000160*     case-insensitive in ln020/ln040)    *
000170********************************************
000180*  File size 150 bytes.  Small reference table, read once
000190*  at start of job into the WS-Status-Table of the calling
000200*  program (see ln010/ln020/ln040/ln050/ln060).
000210*
000220* 14/01/90 jhm - Created.
000230*
00024001  LN-Status-Record.
000250    03  LN-ST-Id               pic x(36).
000260    03  LN-ST-Name             pic x(30).
000270    03  LN-ST-Description      pic x(80).
000280    03  filler                 pic x(4).
000290*
